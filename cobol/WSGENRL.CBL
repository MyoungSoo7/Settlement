000100*========================================================         
000200*WSGENRL.CBL                                                      
000300*                                                                 
000400*WORKING-STORAGE FOR PLGENERAL.CBL.  COPIED BY EVERY              
000500*PROGRAM IN THE SUITE, EVEN THE SMALL CALLABLE ONES, SO           
000600*THE RUN BANNER AND ABEND PATH LOOK THE SAME EVERYWHERE.          
000700*========================================================         
000800
000900 77  W-PROGRAM-TITLE                PIC X(40).                    001000
001100 77  W-ABEND-REASON                 PIC X(60).                    001200
001300 01  W-ROUND-WORK-AREA.                                           
001400     05  W-ROUND-DIVIDEND           PIC S9(10)V99.                
001500     05  W-ROUND-DIVISOR            PIC S9(7)   COMP.             
001600     05  W-ROUND-RESULT             PIC S9(8)V99.                 
001700     05  FILLER                     PIC X(2).                     
