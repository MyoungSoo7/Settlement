000100*========================================================         
000200*FDSETTL.CBL                                                      
000300*                                                                 
000400*FILE/RECORD DESCRIPTION FOR THE SETTLEMENTS FILE.  ONE           
000500*RECORD PER PAYMENT ONCE THE NIGHTLY RUN DECIDES IT IS            
000600*TO BE SETTLED.  SETTLEMENT-PAYMENT-NUMBER IS UNIQUE -            
000700*ONE SETTLEMENT PER PAYMENT, EVER.                                
000800*                                                                 
000900*CHANGE LOG                                                       
001000*2006-05-03 JOR  ORIGINAL - FIRST CUT OF THE SETTLEMENT           JOR01
001100*                LEDGER WHEN THE SHOP TOOK ON E-COMMERCE          
001200*                MERCHANT SETTLEMENT WORK.                        
001300*2009-08-11 JOR  WAITING_APPROVAL STATUS ADDED FOR HIGH-          JOR02
001400*                RISK MERCHANTS FLAGGED BY RISK REVIEW.           
001500*2014-03-27 MDS  SETTLEMENT-CONFIRMED-DATE-TIME WIDENED TO        MDS01
001600*                14 DIGITS TO MATCH PAYMENT-CAPTURED-DATE-        
001700*                TIME; WAS AN 8-DIGIT DATE-ONLY FIELD.            
001800*========================================================         
001900
002000 FD  SETTLEMENT-FILE                                              
002100     LABEL RECORDS ARE STANDARD.                                  
002200
002300 01  SETTLEMENT-RECORD.                                           
002400     05  SETTLEMENT-NUMBER             PIC 9(10).                 
002500     05  SETTLEMENT-PAYMENT-NUMBER      PIC 9(10).                
002600     05  SETTLEMENT-ORDER-NUMBER        PIC 9(10).                
002700     05  SETTLEMENT-AMOUNT              PIC S9(8)V99.             
002800     05  SETTLEMENT-STATUS              PIC X(16).                
002900         88  SETTLEMENT-IS-PENDING         VALUE "PENDING".       
003000         88  SETTLEMENT-IS-WAITING-APPR    VALUE                  
003100                                         "WAITING_APPROVAL".      
003200         88  SETTLEMENT-IS-CONFIRMED       VALUE "CONFIRMED".     
003300         88  SETTLEMENT-IS-CANCELED        VALUE "CANCELED".      
003400     05  SETTLEMENT-DATE                PIC 9(8).                 
003500     05  SETTLEMENT-CONFIRMED-DATE-TIME  PIC 9(14).               
003600     05  FILLER                         PIC X(4).                 
003700
003800*SETTLEMENT-DATE BROKEN OUT FOR THE REPORT HEADING AND FOR        
003900*THE CONFIRM-PASS TARGET-DATE MATCH.                              
004000 01  SETTLEMENT-DATE-PARTS REDEFINES SETTLEMENT-DATE.             
004100     05  SETTLEMENT-DATE-CCYY           PIC 9(4).                 
004200     05  SETTLEMENT-DATE-MM             PIC 9(2).                 
004300     05  SETTLEMENT-DATE-DD             PIC 9(2).                 
004400
004500*WORKING TABLE LOADED FROM SETTLEMENT-FILE SO THE CREATE          
004600*AND ADJUSTMENT RUNS CAN TEST "DOES A SETTLEMENT ALREADY          
004700*EXIST FOR THIS PAYMENT" WITHOUT AN INDEXED ACCESS PATH.          
004800 01  SETTLEMENT-TABLE-AREA.                                       
004900     05  SETTLEMENT-TABLE-COUNT      PIC S9(7) COMP.              
005000     05  SETTLEMENT-TABLE OCCURS 0 TO 50000 TIMES                 
005100             DEPENDING ON SETTLEMENT-TABLE-COUNT                  
005200             ASCENDING KEY IS ST-PAYMENT-NUMBER                   
005300             INDEXED BY SETTLEMENT-TABLE-INDEX.                   
005400         10  ST-SETTLEMENT-NUMBER        PIC 9(10).               
005500         10  ST-PAYMENT-NUMBER           PIC 9(10).               
005600         10  ST-ORDER-NUMBER             PIC 9(10).               
005700         10  ST-SETTLEMENT-AMOUNT        PIC S9(8)V99.            
005800         10  ST-SETTLEMENT-STATUS        PIC X(16).               
005900         10  ST-SETTLEMENT-DATE          PIC 9(8).                
006000         10  ST-CONFIRMED-DATE-TIME      PIC 9(14).               

