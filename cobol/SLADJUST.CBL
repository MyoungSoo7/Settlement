000100*========================================================         
000200*SLADJUST.CBL                                                     
000300*                                                                 
000400*FILE-CONTROL ENTRY FOR THE ADJUSTMENTS FILE.  WRITTEN BY         
000500*SETTLEMENT-ADJUSTMENT.CBL WHEN A REFUND LANDS AGAINST AN         
000600*ALREADY-CONFIRMED SETTLEMENT; REWRITTEN BY CONFIRM-              
000700*SETTLEMENT-ADJUSTMENT.CBL.                                       
000800*========================================================         
000900
001000     SELECT ADJUSTMENT-FILE                                       
001100         ASSIGN TO "ADJUSTMENTS"                                  
001200         ORGANIZATION IS SEQUENTIAL                               
001300         ACCESS MODE IS SEQUENTIAL.                               
