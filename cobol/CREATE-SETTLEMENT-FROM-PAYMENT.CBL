000100*========================================================         
000200 IDENTIFICATION DIVISION.                                         
000300 PROGRAM-ID.    CREATE-SETTLEMENT-FROM-PAYMENT.                   
000400 AUTHOR.        J O ROURKE.                                       
000500 INSTALLATION.  DATA PROCESSING - MERCHANT SETTLEMENT UNIT.       
000600 DATE-WRITTEN.  09/14/2007.                                       
000700 DATE-COMPILED.                                                   
000800 SECURITY.      COMPANY CONFIDENTIAL - BATCH PRODUCTION ONLY.     
000900*                                                                 
001000*REMARKS.  CALLABLE SUBPROGRAM - CREATES ONE SETTLEMENT FOR       
001100*ONE PAYMENT, OUTSIDE THE NIGHTLY CREATE-DAILY-SETTLEMENTS        
001200*SWEEP.  USED WHEN A MERCHANT NEEDS AN EARLY SETTLEMENT OR A      
001300*ONE-OFF CORRECTION RUN, RATHER THAN WAITING FOR THE NEXT         
001400*NIGHT'S BATCH.  IDEMPOTENT - IF A SETTLEMENT ALREADY EXISTS      
001500*FOR THE GIVEN PAYMENT, THE EXISTING SETTLEMENT NUMBER AND        
001600*AMOUNT ARE HANDED BACK UNCHANGED RATHER THAN RAISING AN          
001700*ERROR, SINCE A RETRY OF A TIMED-OUT CALL IS THE NORMAL CASE.     
001800*SETTLEMENT-DATE ON A NEW SETTLEMENT IS RUN DATE PLUS SEVEN       
001900*CALENDAR DAYS (THE "D+7" RULE), NOT RUN DATE MINUS ONE AS IN     
002000*THE NIGHTLY SWEEP - THIS PATH DOES NOT WAIT FOR THE NORMAL       
002100*OVERNIGHT CAPTURE WINDOW.                                        
002200*                                                                 
002300*CHANGE LOG.                                                      
002400*2007-09-14 JOR  ORIGINAL.                                        JOR01
002500*2011-01-14 MDS  IDEMPOTENT RETURN PATH ADDED - THE MERCHANT      MDS01
002600*                PORTAL'S RETRY LOGIC WAS CREATING A SECOND
002700*                SETTLEMENT FOR THE SAME PAYMENT ON A SLOW
002800*                NIGHT.
002820*2016-05-09 KLN  PAYMENT-NUMBER NOW REQUIRED GREATER THAN ZERO    KLN01
002830*                BEFORE THE LOOKUP IS EVEN ATTEMPTED - A ZERO OR
002840*                BLANK KEY FROM A BAD CALLER WAS FALSE-MATCHING
002850*                THE FIRST RECORD ON PAYMENT-FILE.
002870*2022-10-03 KLN  W-NEW-SETTLEMENT-DATE NOW TAKEN FROM THE RUN     KLN02
002880*                DATE INSTEAD OF THE PAYMENT'S OWN CAPTURED
002890*                DATE - A SETTLEMENT CREATED DAYS AFTER CAPTURE
002895*                WAS BACK-DATING ITSELF TO THE CAPTURE DATE.
002900*========================================================
003000
003100 ENVIRONMENT DIVISION.                                            
003200 CONFIGURATION SECTION.                                           
003300 SPECIAL-NAMES.                                                   
003400     C01 IS TOP-OF-FORM.                                          
003500
003600 INPUT-OUTPUT SECTION.                                            
003700 FILE-CONTROL.                                                    
003800
003900     COPY "SLSETTL.CBL".                                          
004000     COPY "SLCONTRL.CBL".                                         
004100
004200 DATA DIVISION.                                                   
004300 FILE SECTION.                                                    
004400
004500     COPY "FDSETTL.CBL".                                          
004600     COPY "FDCONTRL.CBL".                                         
004700
004800 WORKING-STORAGE SECTION.                                         
004900
005000     COPY "WSDATE01.CBL".                                         
005100     COPY "WSGENRL.CBL".                                          
005200
005300 77  W-SETTLEMENT-EOF-SWITCH          PIC X(1).
005400     88  SETTLEMENT-EOF                   VALUE "Y".              
005500
005600 77  W-FOUND-SETTLEMENT-RECORD        PIC X(1).
005700     88  FOUND-SETTLEMENT-RECORD          VALUE "Y".              
005800
005900 77  W-SOUGHT-PAYMENT-NUMBER          PIC 9(10).
006000
006100 77  W-NEW-SETTLEMENT-NUMBER          PIC 9(10).
006200 77  W-NEW-SETTLEMENT-PAYMENT-NUMBER  PIC 9(10).
006300 77  W-NEW-SETTLEMENT-ORDER-NUMBER    PIC 9(10).
006400 77  W-NEW-SETTLEMENT-AMOUNT          PIC S9(8)V99.
006500 77  W-NEW-SETTLEMENT-DATE            PIC 9(8).
006600
006700 LINKAGE SECTION.                                                 
006800
006900 01  W-PAYMENT-NUMBER                PIC 9(10).                  
007000 01  W-ORDER-NUMBER                  PIC 9(10).                  
007100 01  W-AMOUNT                        PIC S9(8)V99.               
007200 01  W-SETTLEMENT-NUMBER              PIC 9(10).                 
007300 01  W-RETURN-CODE                    PIC S9(4) COMP.            
007400     88  W-REQUEST-OK                    VALUE ZERO.             
007500     88  W-REQUEST-FAILED                VALUE 16.               
007600
007700 PROCEDURE DIVISION USING W-PAYMENT-NUMBER W-ORDER-NUMBER       
007800                          W-AMOUNT W-SETTLEMENT-NUMBER          
007900                          W-RETURN-CODE.                         
008000
008100 000-MAIN-CONTROL.                                                
008200     MOVE ZERO TO W-RETURN-CODE.                                 
008300     MOVE ZERO TO W-SETTLEMENT-NUMBER.                           
008400
008500     IF W-PAYMENT-NUMBER NOT GREATER THAN ZERO                   
008600     OR W-AMOUNT NOT GREATER THAN ZERO                           
008700        MOVE 16 TO W-RETURN-CODE                                 
008800        GO TO 000-MAIN-CONTROL-EXIT.                              
008900
009000     OPEN I-O SETTLEMENT-FILE.                                    
009100     OPEN I-O CONTROL-FILE.                                       
009200
009300     PERFORM LOAD-SETTLEMENT-TABLE.                               
009400
009500     MOVE W-PAYMENT-NUMBER TO W-SOUGHT-PAYMENT-NUMBER.           
009600     PERFORM LOOK-FOR-SETTLEMENT-RECORD.                          
009700
009800     IF FOUND-SETTLEMENT-RECORD                                   
009900        MOVE ST-SETTLEMENT-NUMBER (SETTLEMENT-TABLE-INDEX)        
010000                         TO W-SETTLEMENT-NUMBER                  
010100        GO TO 000-MAIN-CONTROL-CLOSE-AND-EXIT.                    
010200
010300     MOVE "N" TO GDTV-TARGET-DATE-OVERRIDDEN.                     
010400     MOVE FUNCTION CURRENT-DATE TO GDTV-RUN-DATE-TIME.            
010500     MOVE GDTV-RUN-DATE-CCYYMMDD TO GDTV-DATE-BEING-BUILT.        
010600     PERFORM ADD-7-DAYS-TO-DATE.                                  
010700
010800     MOVE W-PAYMENT-NUMBER TO W-NEW-SETTLEMENT-PAYMENT-NUMBER.   
010900     MOVE W-ORDER-NUMBER   TO W-NEW-SETTLEMENT-ORDER-NUMBER.     
011000     MOVE W-AMOUNT         TO W-NEW-SETTLEMENT-AMOUNT.           
011100     MOVE GDTV-DATE-BEING-BUILT TO W-NEW-SETTLEMENT-DATE.         
011200
011300     PERFORM ADD-NEW-SETTLEMENT.                                  
011400
011500     MOVE W-NEW-SETTLEMENT-NUMBER TO W-SETTLEMENT-NUMBER.        
011600
011700 000-MAIN-CONTROL-CLOSE-AND-EXIT.                                 
011800     CLOSE SETTLEMENT-FILE.                                       
011900     CLOSE CONTROL-FILE.                                          
012000
012100 000-MAIN-CONTROL-EXIT.                                           
012200     EXIT PROGRAM.                                                
012300
012400 COPY "PLGENERAL.CBL".                                            
012500 COPY "PLDATE.CBL".                                               
012600 COPY "PL-LOOK-FOR-SETTLEMENT.CBL".                               
012700 COPY "ADD-NEW-SETTLEMENT.CBL".                                   

