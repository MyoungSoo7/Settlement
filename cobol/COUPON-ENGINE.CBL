000100*========================================================         
000200 IDENTIFICATION DIVISION.                                         
000300 PROGRAM-ID.    COUPON-ENGINE.                                    
000400 AUTHOR.        M D SZABO.                                        
000500 INSTALLATION.  DATA PROCESSING - MERCHANT SETTLEMENT UNIT.       
000600 DATE-WRITTEN.  11/09/2015.                                       
000700 DATE-COMPILED.                                                   
000800 SECURITY.      COMPANY CONFIDENTIAL - BATCH PRODUCTION ONLY.     
000900*                                                                 
001000*REMARKS.  CALLABLE SUBPROGRAM - ALL COUPON DISCOUNT RULES        
001100*IN ONE PLACE.  W-ACTION-CODE SELECTS THE OPERATION:             
001200*  CREATEVAL  - VALIDATE A NEW COUPON BEFORE IT IS WRITTEN        
001300*               (THIS PROGRAM DOES NOT WRITE THE RECORD -         
001400*               THE CALLING MAINTENANCE PROGRAM DOES, THE         
001500*               SAME WAY VENDOR-MAINTENANCE USED TO VALIDATE      
001600*               A FIELD AND LEAVE THE REWRITE TO ITS OWN          
001700*               PARAGRAPH).                                       
001800*  USEVAL     - VALIDATE A COUPON AT CHECKOUT TIME; READS         
001900*               COUPON-FILE ITSELF TO GET THE CURRENT             
002000*               ACTIVE-FLAG/USED-COUNT/EXPIRY.                    
002100*  DISCOUNT   - CALCULATE THE DISCOUNT FOR AN ORDER AMOUNT.       
002200*  PRORATE    - CALCULATE THE SHARE OF A DISCOUNT ATTRIBUTABLE    
002300*               TO A PARTIAL REFUND.                              
002400*  RECORDUSE  - INCREMENT COUPON-USED-COUNT AND REWRITE THE       
002500*               COUPON RECORD.  PER-USER USAGE HISTORY IS NOT     
002600*               KEPT ON DISK ANYWHERE IN THIS SUITE - THE         
002700*               CALLER OF USEVAL MUST SUPPLY W-ALREADY-USED      
002800*               FROM WHATEVER HOLDS THAT HISTORY.                 
002900*                                                                 
003000*CHANGE LOG.                                                      
003100*2015-11-09 MDS  ORIGINAL.                                        MDS01
003200*2017-04-21 MDS  MAX-DISCOUNT-AMOUNT CAP ADDED TO THE             MDS02
003300*                DISCOUNT ACTION TO MATCH THE NEW COLUMN IN       
003400*                FDCOUPON.CBL.                                    
003500*2019-03-08 KLN  MIN-ORDER-AMOUNT NOW CHECKED FOR NUMERIC         KLN01
003550*                CONTENT BEFORE USE - A CALLER PASSING BINARY
003570*                GARBAGE IN THAT FIELD WAS LETTING EVERY ORDER
003580*                QUALIFY FOR THE DISCOUNT REGARDLESS OF THE
003590*                MINIMUM.
003600*2022-02-11 KLN  RECORDUSE ACTION ADDED - USED-COUNT HAD          KLN02
003700*                BEEN MAINTAINED BY HAND IN THE CHECKOUT
003800*                SERVICE, WHICH DRIFTED OUT OF STEP WITH
003900*                THIS PROGRAM'S OWN VALIDATION MORE THAN
003950*                ONCE.
004000*========================================================
004100
004200 ENVIRONMENT DIVISION.                                            
004300 CONFIGURATION SECTION.                                           
004400 SPECIAL-NAMES.                                                   
004500     C01 IS TOP-OF-FORM.                                          
004600
004700 INPUT-OUTPUT SECTION.                                            
004800 FILE-CONTROL.                                                    
004900
005000     COPY "SLCOUPON.CBL".                                         
005100
005200 DATA DIVISION.                                                   
005300 FILE SECTION.                                                    
005400
005500     COPY "FDCOUPON.CBL".                                         
005600
005700 WORKING-STORAGE SECTION.                                         
005800
005900     COPY "WSGENRL.CBL".                                          
006000
006100 77  W-COUPON-EOF-SWITCH              PIC X(1).
006200     88  COUPON-EOF                      VALUE "Y".               
006300
006400 77  W-FOUND-COUPON-RECORD            PIC X(1).
006500     88  FOUND-COUPON-RECORD              VALUE "Y".              
006600
006700 77  W-SOUGHT-COUPON-CODE             PIC X(20).
006800
006900 77  W-COUPON-REWRITE-SUBSCRIPT       PIC S9(7) COMP.
007000
007100 01  W-NOW-TIMESTAMP                  PIC 9(14).                  
007200 01  W-NOW-TIMESTAMP-PARTS REDEFINES W-NOW-TIMESTAMP.             
007300     05  W-NOW-CCYYMMDD                PIC 9(8).                  
007400     05  W-NOW-HHMMSS                  PIC 9(6).                  
007500
007600 77  W-RUN-DATE-TIME-WORK              PIC X(21).
007700
007800*DEFENSIVE VIEW OF THE MINIMUM-ORDER-AMOUNT PARAMETER, SO A       
007900*NEVER-SET OR BLANK-FILLED CALLER FIELD CAN BE CAUGHT AND         
008000*NORMALIZED TO ZERO RATHER THAN ABENDING A COMPARE LATER.         
008100 01  W-MIN-ORDER-CHECK-X REDEFINES W-MIN-ORDER-AMOUNT            
008200                                    PIC X(10).                    
008300
008400 77  W-DISCOUNT-RAW                   PIC S9(10)V9999.
008500 77  W-DISCOUNT-INTEGER               PIC S9(10).
008600 77  W-PRORATE-RAW                    PIC S9(10)V9999.
008700 77  W-PRORATE-INTEGER                PIC S9(10).
008800
008900 LINKAGE SECTION.                                                 
009000
009100 01  W-ACTION-CODE                   PIC X(10).                  
009200     88  W-ACTION-IS-CREATEVAL           VALUE "CREATEVAL".      
009300     88  W-ACTION-IS-USEVAL              VALUE "USEVAL".         
009400     88  W-ACTION-IS-DISCOUNT            VALUE "DISCOUNT".       
009500     88  W-ACTION-IS-PRORATE             VALUE "PRORATE".        
009600     88  W-ACTION-IS-RECORDUSE           VALUE "RECORDUSE".      
009700
009800 01  W-COUPON-CODE                   PIC X(20).                  
009900 01  W-COUPON-TYPE                   PIC X(10).                  
010000 01  W-DISCOUNT-VALUE                PIC S9(8)V99.               
010100 01  W-MIN-ORDER-AMOUNT              PIC S9(8)V99.               
010200 01  W-MAX-DISCOUNT-AMOUNT           PIC S9(8)V99.               
010300 01  W-MAX-USES                      PIC 9(5).                   
010400 01  W-ALREADY-USED-BY-USER          PIC X(1).                   
010500     88  W-WAS-ALREADY-USED              VALUE "Y".              
010600 01  W-ORDER-AMOUNT                  PIC S9(8)V99.               
010700 01  W-REFUND-AMOUNT                 PIC S9(8)V99.               
010800 01  W-TOTAL-DISCOUNT-AMOUNT         PIC S9(8)V99.               
010900 01  W-DISCOUNT-AMOUNT               PIC S9(8)V99.               
011000 01  W-PRORATED-DISCOUNT             PIC S9(8)V99.               
011100 01  W-RETURN-CODE                   PIC S9(4) COMP.             
011200
011300 PROCEDURE DIVISION USING W-ACTION-CODE                          
011400                          W-COUPON-CODE                          
011500                          W-COUPON-TYPE                          
011600                          W-DISCOUNT-VALUE                       
011700                          W-MIN-ORDER-AMOUNT                     
011800                          W-MAX-DISCOUNT-AMOUNT                  
011900                          W-MAX-USES                             
012000                          W-ALREADY-USED-BY-USER                 
012100                          W-ORDER-AMOUNT                         
012200                          W-REFUND-AMOUNT                        
012300                          W-TOTAL-DISCOUNT-AMOUNT                
012400                          W-DISCOUNT-AMOUNT                      
012500                          W-PRORATED-DISCOUNT                    
012600                          W-RETURN-CODE.                         
012700
012800 000-MAIN-CONTROL.                                                
012900     MOVE ZERO TO W-RETURN-CODE.                                 
013000
013100     EVALUATE TRUE                                                
013200         WHEN W-ACTION-IS-CREATEVAL                              
013300             PERFORM 100-VALIDATE-COUPON-FOR-CREATE               
013400         WHEN W-ACTION-IS-USEVAL                                 
013500             PERFORM 200-VALIDATE-COUPON-FOR-USE                  
013600         WHEN W-ACTION-IS-DISCOUNT                               
013700             PERFORM 300-CALCULATE-DISCOUNT                       
013800         WHEN W-ACTION-IS-PRORATE                                
013900             PERFORM 400-PRORATE-REFUND-DISCOUNT                  
014000         WHEN W-ACTION-IS-RECORDUSE                              
014100             PERFORM 500-RECORD-COUPON-USE                        
014200         WHEN OTHER                                               
014300             MOVE 16 TO W-RETURN-CODE.                           
014400
014500 000-MAIN-CONTROL-EXIT.                                           
014600     EXIT PROGRAM.                                                
014700
014800 100-VALIDATE-COUPON-FOR-CREATE.                                  
014900*    UPPER-CASE THE CODE IN PLACE (NO LOWER-CASE CODES ARE        
015000*    EVER STORED).  CODE MUST NOT BE BLANK.  DISCOUNT VALUE       
015100*    MUST BE POSITIVE, AND A PERCENTAGE COUPON MAY NOT            
015200*    EXCEED 100.  MAX-USES MUST BE AT LEAST 1.  A MINIMUM         
015300*    ORDER AMOUNT THAT WAS NEVER SET PROPERLY IS FORCED           
015400*    BACK TO ZERO RATHER THAN REJECTED.                           
015500     INSPECT W-COUPON-CODE CONVERTING                            
015600             "abcdefghijklmnopqrstuvwxyz"                         
015700             TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                     
015800
015900     IF W-COUPON-CODE EQUAL SPACES                               
016000        MOVE 16 TO W-RETURN-CODE                                 
016100        GO TO 100-VALIDATE-COUPON-FOR-CREATE-EXIT.                
016200
016300     IF W-DISCOUNT-VALUE NOT GREATER THAN ZERO                   
016400        MOVE 16 TO W-RETURN-CODE                                 
016500        GO TO 100-VALIDATE-COUPON-FOR-CREATE-EXIT.                
016600
016700     IF W-COUPON-TYPE EQUAL "PERCENTAGE"                         
016800     AND W-DISCOUNT-VALUE GREATER THAN 100                       
016900        MOVE 16 TO W-RETURN-CODE                                 
017000        GO TO 100-VALIDATE-COUPON-FOR-CREATE-EXIT.                
017100
017200     IF W-MAX-USES LESS THAN 1                                   
017300        MOVE 16 TO W-RETURN-CODE                                 
017400        GO TO 100-VALIDATE-COUPON-FOR-CREATE-EXIT.                
017500
017600     IF W-MIN-ORDER-CHECK-X NOT NUMERIC                           
017700     OR W-MIN-ORDER-AMOUNT LESS THAN ZERO                        
017800        DISPLAY "COUPON-ENGINE: MIN-ORDER-AMOUNT RAW BYTES "      
017900                W-MIN-ORDER-CHECK-X " FORCED TO ZERO"             
018000        MOVE ZERO TO W-MIN-ORDER-AMOUNT.                         
018100
018200 100-VALIDATE-COUPON-FOR-CREATE-EXIT.                             
018300     EXIT.                                                        
018400
018500 200-VALIDATE-COUPON-FOR-USE.                                     
018600*    READS COUPON-FILE FOR ITSELF SO THE DECISION IS MADE         
018700*    AGAINST WHATEVER IS ON DISK RIGHT NOW, NOT A STALE           
018800*    COPY THE CALLER MIGHT BE HOLDING.                            
018900     MOVE W-COUPON-CODE TO W-SOUGHT-COUPON-CODE.                 
019000     MOVE "N" TO W-FOUND-COUPON-RECORD.                           
019100     MOVE "N" TO W-COUPON-EOF-SWITCH.                             
019200
019300     OPEN INPUT COUPON-FILE.                                      
019400     PERFORM 210-FIND-ONE-COUPON                                  
019500                  UNTIL COUPON-EOF                                
019600                     OR FOUND-COUPON-RECORD.                      
019700     CLOSE COUPON-FILE.                                           
019800
019900     IF NOT FOUND-COUPON-RECORD                                   
020000        MOVE 8 TO W-RETURN-CODE                                  
020100        GO TO 200-VALIDATE-COUPON-FOR-USE-EXIT.                   
020200
020300     MOVE COUPON-TYPE               TO W-COUPON-TYPE.            
020400     MOVE COUPON-DISCOUNT-VALUE     TO W-DISCOUNT-VALUE.         
020500     MOVE COUPON-MAXIMUM-DISCOUNT-AMOUNT                          
020600                                     TO W-MAX-DISCOUNT-AMOUNT.   
020700
020800     IF NOT COUPON-IS-ACTIVE                                      
020900        MOVE 4 TO W-RETURN-CODE                                  
021000        GO TO 200-VALIDATE-COUPON-FOR-USE-EXIT.                   
021100
021200     IF COUPON-USED-COUNT GREATER THAN OR EQUAL                   
021300                                        COUPON-MAXIMUM-USES       
021400        MOVE 8 TO W-RETURN-CODE                                  
021500        GO TO 200-VALIDATE-COUPON-FOR-USE-EXIT.                   
021600
021700     PERFORM 220-CHECK-EXPIRATION.                                
021800     IF W-RETURN-CODE NOT EQUAL ZERO                             
021900        GO TO 200-VALIDATE-COUPON-FOR-USE-EXIT.                   
022000
022100     IF W-ORDER-AMOUNT LESS THAN                                 
022200                             COUPON-MINIMUM-ORDER-AMOUNT          
022300        MOVE 16 TO W-RETURN-CODE                                 
022400        GO TO 200-VALIDATE-COUPON-FOR-USE-EXIT.                   
022500
022600     IF W-WAS-ALREADY-USED                                       
022700        MOVE 20 TO W-RETURN-CODE.                                
022800
022900 200-VALIDATE-COUPON-FOR-USE-EXIT.                                
023000     EXIT.                                                        
023100
023200 210-FIND-ONE-COUPON.                                             
023300     READ COUPON-FILE                                             
023400         AT END                                                   
023500             MOVE "Y" TO W-COUPON-EOF-SWITCH                      
023600             GO TO 210-FIND-ONE-COUPON-EXIT.                      
023700
023800     IF COUPON-CODE EQUAL W-SOUGHT-COUPON-CODE                    
023900        MOVE "Y" TO W-FOUND-COUPON-RECORD.                        
024000
024100 210-FIND-ONE-COUPON-EXIT.                                        
024200     EXIT.                                                        
024300
024400 220-CHECK-EXPIRATION.                                            
024500*    NO EXPIRATION SET (ZERO) NEVER EXPIRES.  OTHERWISE           
024600*    COMPARE DATE FIRST, THEN TIME ONLY WHEN THE DATES ARE        
024700*    EQUAL - THE SAME TWO-STEP COMPARE THE OLD VOUCHER-AGE        
024800*    TEST USED, CARRIED OVER BECAUSE IT READS CLEARER THAN        
024900*    A SINGLE FOURTEEN-DIGIT COMPARE ON A GREEN-BAR LISTING.      
025000     IF COUPON-EXPIRATION-DATE-TIME EQUAL ZERO                    
025100        GO TO 220-CHECK-EXPIRATION-EXIT.                          
025200
025300     MOVE FUNCTION CURRENT-DATE TO W-RUN-DATE-TIME-WORK.          
025400     MOVE W-RUN-DATE-TIME-WORK (1:8)  TO W-NOW-CCYYMMDD.          
025500     MOVE W-RUN-DATE-TIME-WORK (9:6)  TO W-NOW-HHMMSS.            
025600
025700     IF COUPON-EXPIRATION-CCYYMMDD LESS THAN W-NOW-CCYYMMDD       
025800        MOVE 12 TO W-RETURN-CODE                                 
025900        GO TO 220-CHECK-EXPIRATION-EXIT.                          
026000
026100     IF COUPON-EXPIRATION-CCYYMMDD EQUAL W-NOW-CCYYMMDD           
026200     AND COUPON-EXPIRATION-HHMMSS LESS THAN W-NOW-HHMMSS          
026300        MOVE 12 TO W-RETURN-CODE.                                
026400
026500 220-CHECK-EXPIRATION-EXIT.                                       
026600     EXIT.                                                        
026700
026800 300-CALCULATE-DISCOUNT.                                          
026900*    FIXED - THE LESSER OF THE DISCOUNT VALUE AND THE ORDER       
027000*    AMOUNT.  PERCENTAGE - ORDER AMOUNT TIMES DISCOUNT VALUE      
027100*    OVER 100, TRUNCATED TO A WHOLE-DOLLAR FIGURE (NO ROUND-      
027200*    ING - MARKETING WOULD RATHER UNDER-DISCOUNT BY A CENT        
027300*    THAN OVER-DISCOUNT).  A CAP, WHEN SET, WINS EITHER WAY.      
027400     MOVE ZERO TO W-DISCOUNT-AMOUNT.                             
027500
027600     IF W-COUPON-TYPE EQUAL "FIXED"                              
027700        IF W-DISCOUNT-VALUE LESS THAN W-ORDER-AMOUNT            
027800           MOVE W-DISCOUNT-VALUE TO W-DISCOUNT-AMOUNT           
027900        ELSE                                                      
028000           MOVE W-ORDER-AMOUNT TO W-DISCOUNT-AMOUNT             
028100     ELSE                                                         
028200        IF W-COUPON-TYPE EQUAL "PERCENTAGE"                      
028300           COMPUTE W-DISCOUNT-RAW =                               
028400                   (W-ORDER-AMOUNT * W-DISCOUNT-VALUE) / 100    
028500           MOVE W-DISCOUNT-RAW TO W-DISCOUNT-INTEGER              
028600           MOVE W-DISCOUNT-INTEGER TO W-DISCOUNT-AMOUNT.         
028700
028800     IF W-MAX-DISCOUNT-AMOUNT GREATER THAN ZERO                  
028900     AND W-DISCOUNT-AMOUNT GREATER THAN W-MAX-DISCOUNT-AMOUNT   
029000        MOVE W-MAX-DISCOUNT-AMOUNT TO W-DISCOUNT-AMOUNT.        
029100
029200 300-CALCULATE-DISCOUNT-EXIT.                                     
029300     EXIT.                                                        
029400
029500 400-PRORATE-REFUND-DISCOUNT.                                     
029600*    SHARE OF W-TOTAL-DISCOUNT-AMOUNT ATTRIBUTABLE TO A          
029700*    REFUND OF W-REFUND-AMOUNT OUT OF W-ORDER-AMOUNT,           
029800*    TRUNCATED TO A WHOLE-DOLLAR FIGURE.  ZERO ORDER AMOUNT       
029900*    GIVES ZERO RATHER THAN A DIVIDE-BY-ZERO ABEND.               
030000     IF W-ORDER-AMOUNT EQUAL ZERO                                
030100        MOVE ZERO TO W-PRORATED-DISCOUNT                         
030200        GO TO 400-PRORATE-REFUND-DISCOUNT-EXIT.                   
030300
030400     COMPUTE W-PRORATE-RAW =                                      
030500             (W-TOTAL-DISCOUNT-AMOUNT * W-REFUND-AMOUNT)        
030600                                         / W-ORDER-AMOUNT.       
030700     MOVE W-PRORATE-RAW TO W-PRORATE-INTEGER.                     
030800     MOVE W-PRORATE-INTEGER TO W-PRORATED-DISCOUNT.              
030900
031000 400-PRORATE-REFUND-DISCOUNT-EXIT.                                
031100     EXIT.                                                        
031200
031300 500-RECORD-COUPON-USE.                                           
031400     MOVE W-COUPON-CODE TO W-SOUGHT-COUPON-CODE.                 
031500
031600     OPEN I-O COUPON-FILE.                                        
031700     PERFORM LOAD-COUPON-TABLE.                                   
031800     PERFORM LOOK-FOR-COUPON-RECORD.                              
031900
032000     IF NOT FOUND-COUPON-RECORD                                   
032100        CLOSE COUPON-FILE                                         
032200        MOVE 8 TO W-RETURN-CODE                                  
032300        GO TO 500-RECORD-COUPON-USE-EXIT.                         
032400
032500     ADD 1 TO CT-COUPON-USED-COUNT (COUPON-TABLE-INDEX).          
032600     PERFORM 510-REWRITE-COUPON-FILE.                             
032700     CLOSE COUPON-FILE.                                           
032800
032900 500-RECORD-COUPON-USE-EXIT.                                      
033000     EXIT.                                                        
033100
033200 510-REWRITE-COUPON-FILE.                                         
033300     CLOSE COUPON-FILE.                                           
033400     OPEN I-O COUPON-FILE.                                        
033500     MOVE ZERO TO W-COUPON-REWRITE-SUBSCRIPT.                     
033600     MOVE "N" TO W-COUPON-EOF-SWITCH.                             
033700
033800     PERFORM 520-REWRITE-ONE-COUPON                               
033900                  UNTIL COUPON-EOF.                               
034000
034100 510-REWRITE-COUPON-FILE-EXIT.                                    
034200     EXIT.                                                        
034300
034400 520-REWRITE-ONE-COUPON.                                          
034500     READ COUPON-FILE                                             
034600         AT END                                                   
034700             MOVE "Y" TO W-COUPON-EOF-SWITCH                      
034800             GO TO 520-REWRITE-ONE-COUPON-EXIT.                   
034900
035000     ADD 1 TO W-COUPON-REWRITE-SUBSCRIPT.                         
035100     MOVE CT-COUPON-USED-COUNT (W-COUPON-REWRITE-SUBSCRIPT)       
035200                             TO COUPON-USED-COUNT.                
035300     REWRITE COUPON-RECORD.                                       
035400
035500 520-REWRITE-ONE-COUPON-EXIT.                                     
035600     EXIT.                                                        
035700
035800 COPY "PLGENERAL.CBL".                                            
035900 COPY "PL-LOOK-FOR-COUPON.CBL".                                   

