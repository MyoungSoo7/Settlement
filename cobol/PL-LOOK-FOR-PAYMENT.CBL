000100*========================================================         
000200*PL-LOOK-FOR-PAYMENT.CBL                                          
000300*                                                                 
000400*SHARED PARAGRAPHS TO LOAD PAYMENT-TABLE FROM PAYMENT-FILE        
000500*AND TO SEARCH IT BY PAYMENT NUMBER.  SAME JOB THE A/P            
000600*SYSTEM'S PL-LOOK-FOR-VENDOR-RECORD.CBL DID AGAINST THE           
000700*INDEXED VENDOR FILE; PAYMENTS IS SEQUENTIAL HERE SO THE          
000800*WHOLE FILE IS STAGED INTO A TABLE FIRST AND SEARCHED WITH        
000900*SEARCH ALL.  COPY "FDPAYMT.CBL" MUST ALSO BE PRESENT.            
001000*                                                                 
001100*CHANGE LOG                                                       
001200*2006-05-03 JOR  ORIGINAL.                                        JOR01
001300*========================================================         
001400
001500 LOAD-PAYMENT-TABLE.                                              
001600*    PAYMENT-FILE MUST ALREADY BE OPEN INPUT OR I-O.  FILE        
001700*    ARRIVES IN ASCENDING PAYMENT-NUMBER ORDER (PER THE           
001800*    FILES TABLE), WHICH SEARCH ALL REQUIRES.                     
001900
002000     MOVE ZERO TO PAYMENT-TABLE-COUNT.                            
002100     MOVE "N" TO W-PAYMENT-EOF-SWITCH.                            
002200
002300     PERFORM LOAD-ONE-PAYMENT-TABLE-ROW                           
002400                  UNTIL PAYMENT-EOF.                              
002500
002600 LOAD-PAYMENT-TABLE-EXIT.                                         
002700     EXIT.                                                        
002800
002900 LOAD-ONE-PAYMENT-TABLE-ROW.                                      
003000     READ PAYMENT-FILE                                            
003100         AT END                                                   
003200            MOVE "Y" TO W-PAYMENT-EOF-SWITCH                      
003300            GO TO LOAD-ONE-PAYMENT-TABLE-ROW-EXIT.                
003400
003500     ADD 1 TO PAYMENT-TABLE-COUNT.                                
003600     MOVE PAYMENT-NUMBER                                          
003700             TO PT-PAYMENT-NUMBER (PAYMENT-TABLE-COUNT).          
003800     MOVE PAYMENT-ORDER-NUMBER                                    
003900             TO PT-PAYMENT-ORDER-NUMBER (PAYMENT-TABLE-COUNT).    
004000     MOVE PAYMENT-AMOUNT                                          
004100             TO PT-PAYMENT-AMOUNT (PAYMENT-TABLE-COUNT).          
004200     MOVE PAYMENT-REFUNDED-AMOUNT                                 
004300             TO PT-PAYMENT-REFUNDED-AMOUNT (PAYMENT-TABLE-COUNT). 
004400     MOVE PAYMENT-STATUS                                          
004500             TO PT-PAYMENT-STATUS (PAYMENT-TABLE-COUNT).          
004600     MOVE PAYMENT-METHOD                                          
004700             TO PT-PAYMENT-METHOD (PAYMENT-TABLE-COUNT).          
004800     MOVE PAYMENT-CAPTURED-DATE-TIME                              
004900             TO PT-PAYMENT-CAPTURED-D-T (PAYMENT-TABLE-COUNT).    
005000
005100 LOAD-ONE-PAYMENT-TABLE-ROW-EXIT.                                 
005200     EXIT.                                                        
005300
005400 LOOK-FOR-PAYMENT-RECORD.                                         
005500*    ON ENTRY, W-SOUGHT-PAYMENT-NUMBER HOLDS THE KEY TO           
005600*    FIND.  ON EXIT, W-FOUND-PAYMENT-RECORD IS "Y" AND            
005700*    PAYMENT-TABLE-INDEX POINTS AT THE MATCHING ROW, OR           
005800*    W-FOUND-PAYMENT-RECORD IS "N".                               
005900
006000     MOVE "N" TO W-FOUND-PAYMENT-RECORD.                          
006100
006200     SEARCH ALL PAYMENT-TABLE                                     
006300         AT END                                                   
006400             GO TO LOOK-FOR-PAYMENT-RECORD-EXIT                   
006500         WHEN PT-PAYMENT-NUMBER (PAYMENT-TABLE-INDEX)             
006600                 EQUAL W-SOUGHT-PAYMENT-NUMBER                    
006700             MOVE "Y" TO W-FOUND-PAYMENT-RECORD.                  
006800
006900 LOOK-FOR-PAYMENT-RECORD-EXIT.                                    
007000     EXIT.                                                        

