000100*========================================================         
000200*WSDATE01.CBL                                                     
000300*                                                                 
000400*SHARED WORKING-STORAGE FOR SETTLEMENT DATE ARITHMETIC.           
000500*COPIED BY ANY PROGRAM THAT PERFORMS PLDATE.CBL PARAGRAPHS.       
000600*ORIGINALLY WRITTEN AS THE GENERAL "GET-VALID-DATE" WORK          
000700*AREA FOR THE OLD VOUCHER ENTRY SCREENS (SEE WSDATE.CBL IN        
000800*THE A/P SYSTEM).  RE-PURPOSED 1994 WHEN THE MERCHANT             
000900*SETTLEMENT RUN WAS MOVED ONTO THIS SHOP'S CONTROL-TOTAL          
001000*CONVENTIONS.  FIELD NAMES KEEP THE GDTV- PREFIX FOR              
001100*CONSISTENCY WITH THE REST OF THE PL/WS FAMILY.                   
001200*========================================================         
001300
001400*RUN DATE AND TIME, AS RETURNED BY FUNCTION CURRENT-DATE.         
001500 01  GDTV-RUN-DATE-TIME.                                          
001600     05  GDTV-RUN-DATE.                                           
001700         10  GDTV-RUN-CCYY          PIC 9(4).                     
001800         10  GDTV-RUN-MM            PIC 9(2).                     
001900         10  GDTV-RUN-DD            PIC 9(2).                     
002000     05  GDTV-RUN-TIME              PIC 9(6).                     
002100     05  GDTV-RUN-HUNDREDTHS        PIC 9(2).                     
002200     05  GDTV-RUN-GMT-DIFF          PIC X(5).                     
002300     05  FILLER                     PIC X(4).                     
002400
002500*RUN DATE REDEFINED AS ONE 8-DIGIT CCYYMMDD NUMBER, FOR           
002600*COMPARISON AGAINST SETTLEMENT-DATE AND CAPTURED-AT.              
002700 01  GDTV-RUN-DATE-CCYYMMDD         PIC 9(8).                     
002800
002900*TARGET SETTLEMENT DATE (RUN DATE MINUS 1, UNLESS THE             
003000*OPERATOR RUN-CARD SUPPLIES ONE), REDEFINED INTO                  
003100*CENTURY/YEAR/MONTH/DAY FOR PLDATE.CBL.                           
003200 01  GDTV-TARGET-DATE               PIC 9(8).                     
003300 01  GDTV-TARGET-DATE-PARTS REDEFINES GDTV-TARGET-DATE.           
003400     05  GDTV-TARGET-CCYY           PIC 9(4).                     
003500     05  GDTV-TARGET-MM             PIC 9(2).                     
003600     05  GDTV-TARGET-DD             PIC 9(2).                     
003700
003800*WORK AREA FOR THE D+7 CALENDAR ADD (CREATE-SETTLEMENT-           
003900*FROM-PAYMENT.CBL) AND THE MONTH/YEAR ROLLOVER WALK,              
004000*REDEFINED AS BOTH AN 8-DIGIT DATE AND A SPLIT FORM.              
004100 01  GDTV-DATE-BEING-BUILT          PIC 9(8).                     
004200 01  GDTV-DATE-BEING-BUILT-R REDEFINES GDTV-DATE-BEING-BUILT.     
004300     05  GDTV-BUILD-CCYY            PIC 9(4).                     
004400     05  GDTV-BUILD-MM              PIC 9(2).                     
004500     05  GDTV-BUILD-DD              PIC 9(2).                     
004600
004700 01  GDTV-DAYS-TO-ADD               PIC S9(3)  COMP.              
004800 01  GDTV-DAYS-IN-THIS-MONTH        PIC S9(2)  COMP.              
004900 01  GDTV-WORK-SUBSCRIPT            PIC S9(4)  COMP.              
005000
005100*TABLE OF DAYS PER MONTH, FEBRUARY CARRIED AS 28 AND              
005200*BUMPED BY THE LEAP-YEAR TEST IN PLDATE.CBL.                      
005300 01  GDTV-DAYS-PER-MONTH-TABLE.                                   
005400     05  GDTV-DAYS-PER-MONTH    PIC S9(2) COMP OCCURS 12 TIMES    
005500                                 VALUES 31 28 31 30 31 30         
005600                                        31 31 30 31 30 31.        
005700
005800 01  GDTV-LEAP-YEAR-REMAINDER       PIC S9(4) COMP.               
005900
006000*SWITCH: "Y" WHEN GDTV-TARGET-DATE WAS SUPPLIED BY THE            
006100*RUN CARD RATHER THAN DEFAULTED TO RUN-DATE MINUS 1.              
006200 01  GDTV-TARGET-DATE-OVERRIDDEN    PIC X(1).                     
006300     88  GDTV-TARGET-WAS-OVERRIDDEN VALUE "Y".                    
