000100*========================================================
000200*PL-LOOK-FOR-REFUND.CBL
000300*
000400*SHARED PARAGRAPHS TO LOAD REFUND-TABLE FROM REFUND-FILE AND
000500*TO FIND A PRIOR COMPLETED REFUND IN IT BY PAYMENT NUMBER AND
000600*IDEMPOTENCY KEY.  REFUND-FILE IS SEQUENTIAL AND DOES NOT
000700*ARRIVE IN ANY KEY ORDER, SO THIS USES A PLAIN LINEAR SEARCH,
000800*NOT SEARCH ALL - SAME STYLE AS PL-LOOK-FOR-COUPON.CBL.  ONLY
000900*COMPLETED ROWS ARE STAGED; A REQUESTED, FAILED OR CANCELED
001000*ROW NEVER MOVED MONEY AND IS NOT WHAT A RETRY IS RETRYING.
001050*ADD-REFUND-TO-TABLE LETS THE CALLER APPEND A ROW JUST
001060*COMPLETED THIS SAME RUN, SO A SECOND REQUEST FOR THE SAME
001070*PAYMENT AND IDEMPOTENCY KEY LATER IN THE SAME FILE IS
001080*CAUGHT TOO, NOT JUST ONE CARRIED OVER FROM AN EARLIER RUN.
001100*COPY "FDREFUND.CBL" MUST ALSO BE PRESENT.
001200*
001300*CHANGE LOG
001400*2015-09-14 MDS  ORIGINAL.  PULLED OUT OF REFUND-PROCESSING.CBL   MDS01
001500*                150-CHECK-IDEMPOTENCY-KEY, WHICH SINCE 2013
001600*                HAD SET THE DUPLICATE SWITCH TO "N" AND NEVER
001700*                ACTUALLY COMPARED AGAINST ANYTHING - A STALE
001800*                REQUEST RETRIED BY THE WEB TEAM WOULD HAVE
001900*                BEEN DOUBLE-REFUNDED.  SEE THAT PROGRAM'S
002000*                CHANGE LOG.
002050*2024-09-03 PXA  ADD-REFUND-TO-TABLE ADDED.  THE TABLE WAS    PXA01
002060*                ONLY LOADED ONCE AT THE TOP OF THE RUN, SO
002070*                TWO REQUESTED ROWS SHARING A PAYMENT AND
002080*                IDEMPOTENCY KEY IN THE SAME NIGHT'S FILE (A
002090*                CLIENT RETRY APPENDED BEFORE THE BATCH EVER
002095*                RUNS) BOTH PASSED THE CHECK AND BOTH GOT
002098*                COMPLETED.
002100*========================================================
002200
002300 LOAD-REFUND-TABLE.
002400*    REFUND-FILE MUST ALREADY BE OPEN INPUT.  ONLY COMPLETED
002500*    REFUNDS ARE KEPT IN THE TABLE.
002600
002700     MOVE ZERO TO REFUND-TABLE-COUNT.
002800     MOVE "N" TO W-REFUND-EOF-SWITCH.
002900
003000     PERFORM LOAD-ONE-REFUND-TABLE-ROW
003100                  UNTIL REFUND-EOF.
003200
003300 LOAD-REFUND-TABLE-EXIT.
003400     EXIT.
003500
003600 LOAD-ONE-REFUND-TABLE-ROW.
003700     READ REFUND-FILE
003800         AT END
003900            MOVE "Y" TO W-REFUND-EOF-SWITCH
004000            GO TO LOAD-ONE-REFUND-TABLE-ROW-EXIT.
004100
004200     IF NOT REFUND-IS-COMPLETED
004300        GO TO LOAD-ONE-REFUND-TABLE-ROW-EXIT.
004400
004500     ADD 1 TO REFUND-TABLE-COUNT.
004600     MOVE REFUND-NUMBER
004700             TO RT-REFUND-NUMBER (REFUND-TABLE-COUNT).
004800     MOVE REFUND-PAYMENT-NUMBER
004900             TO RT-PAYMENT-NUMBER (REFUND-TABLE-COUNT).
005000     MOVE REFUND-AMOUNT
005100             TO RT-REFUND-AMOUNT (REFUND-TABLE-COUNT).
005200     MOVE REFUND-STATUS
005300             TO RT-REFUND-STATUS (REFUND-TABLE-COUNT).
005400     MOVE REFUND-IDEMPOTENCY-KEY
005500             TO RT-IDEMPOTENCY-KEY (REFUND-TABLE-COUNT).
005600
005700 LOAD-ONE-REFUND-TABLE-ROW-EXIT.
005800     EXIT.
005900
006000 LOOK-FOR-REFUND-RECORD.
006100*    ON ENTRY, W-SOUGHT-REFUND-PAYMENT-NUMBER AND W-SOUGHT-
006200*    IDEMPOTENCY-KEY HOLD THE KEY TO FIND.  ON EXIT, W-FOUND-
006300*    REFUND-RECORD IS "Y" AND REFUND-TABLE-INDEX POINTS AT
006400*    THE MATCHING ROW, OR W-FOUND-REFUND-RECORD IS "N".
006500
006600     MOVE "N" TO W-FOUND-REFUND-RECORD.
006700     SET REFUND-TABLE-INDEX TO 1.
006800
006900     SEARCH REFUND-TABLE
007000         AT END
007100             GO TO LOOK-FOR-REFUND-RECORD-EXIT
007200         WHEN RT-PAYMENT-NUMBER (REFUND-TABLE-INDEX)
007300                 EQUAL W-SOUGHT-REFUND-PAYMENT-NUMBER
007400           AND   RT-IDEMPOTENCY-KEY (REFUND-TABLE-INDEX)
007500                 EQUAL W-SOUGHT-IDEMPOTENCY-KEY
007600             MOVE "Y" TO W-FOUND-REFUND-RECORD.
007700
007800 LOOK-FOR-REFUND-RECORD-EXIT.
007900     EXIT.

008000 ADD-REFUND-TO-TABLE.
008100*    CALLED RIGHT AFTER A REFUND IS COMPLETED, SO THE SAME
008200*    FILE'S NEXT REQUEST FOR THE SAME PAYMENT AND IDEMPOTENCY
008300*    KEY FINDS IT ON THE VERY NEXT LOOK-FOR-REFUND-RECORD
008400*    CALL INSTEAD OF HAVING TO WAIT FOR TOMORROW'S RUN.
008500
008600     ADD 1 TO REFUND-TABLE-COUNT.
008700     MOVE REFUND-NUMBER
008800             TO RT-REFUND-NUMBER (REFUND-TABLE-COUNT).
008900     MOVE REFUND-PAYMENT-NUMBER
009000             TO RT-PAYMENT-NUMBER (REFUND-TABLE-COUNT).
009100     MOVE REFUND-AMOUNT
009200             TO RT-REFUND-AMOUNT (REFUND-TABLE-COUNT).
009300     MOVE REFUND-STATUS
009400             TO RT-REFUND-STATUS (REFUND-TABLE-COUNT).
009500     MOVE REFUND-IDEMPOTENCY-KEY
009600             TO RT-IDEMPOTENCY-KEY (REFUND-TABLE-COUNT).

009700 ADD-REFUND-TO-TABLE-EXIT.
009800     EXIT.
