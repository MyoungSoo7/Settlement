000100*========================================================         
000200 IDENTIFICATION DIVISION.                                         
000300 PROGRAM-ID.    CONFIRM-SETTLEMENT-ADJUSTMENT.                    
000400 AUTHOR.        J O ROURKE.                                       
000500 INSTALLATION.  DATA PROCESSING - MERCHANT SETTLEMENT UNIT.       
000600 DATE-WRITTEN.  02/14/2008.                                       
000700 DATE-COMPILED.                                                   
000800 SECURITY.      COMPANY CONFIDENTIAL - BATCH PRODUCTION ONLY.     
000900*                                                                 
001000*REMARKS.  CALLABLE SUBPROGRAM - GIVEN AN ADJUSTMENT-NUMBER,      
001100*CONFIRMS THE ADJUSTMENT RECORD (PENDING TO CONFIRMED) WHEN       
001200*THE FINANCE TEAM'S RECONCILIATION RUN HAS VERIFIED IT AGAINST    
001300*THE MERCHANT'S SETTLEMENT STATEMENT.  AN ADJUSTMENT NOT IN       
001400*PENDING STATUS, OR NOT FOUND AT ALL, IS LEFT ALONE AND A         
001500*NON-ZERO RETURN CODE IS HANDED BACK.                             
001600*                                                                 
001700*CHANGE LOG.
001800*2008-02-14 JOR  ORIGINAL.                                        JOR01
001810*2010-07-22 MDS  DEFAULT RETURN CODE CHANGED FROM ZERO TO 8 AT     MDS01
001820*                PROGRAM ENTRY - A CALLER PASSING AN ADJUSTMENT-
001830*                NUMBER THAT WAS NEVER FOUND ON THE FILE HAD
001840*                BEEN GETTING BACK A FALSE SUCCESS BECAUSE THE
001850*                OLD CODE ONLY SET THE RETURN CODE ON A MATCH.
001860*2016-09-12 KLN  DISPLAY LINE ADDED AFTER EACH CONFIRM SO THE      KLN01
001870*                OVERNIGHT LOG SHOWS WHEN EACH ADJUSTMENT WENT
001880*                TO CONFIRMED, NOT JUST THAT THE STEP RAN AND
001890*                HOW MANY RECORDS IT TOUCHED.
001900*========================================================
002000
002100 ENVIRONMENT DIVISION.                                            
002200 CONFIGURATION SECTION.                                           
002300 SPECIAL-NAMES.                                                   
002400     C01 IS TOP-OF-FORM.                                          
002500
002600 INPUT-OUTPUT SECTION.                                            
002700 FILE-CONTROL.                                                    
002800
002900     COPY "SLADJUST.CBL".                                         
003000
003100 DATA DIVISION.                                                   
003200 FILE SECTION.                                                    
003300
003400     COPY "FDADJUST.CBL".                                         
003500
003600 WORKING-STORAGE SECTION.                                         
003700
003800     COPY "WSDATE01.CBL".                                         
003900     COPY "WSGENRL.CBL".                                          
004000
004100 77  W-ADJUSTMENT-EOF-SWITCH          PIC X(1).
004200     88  ADJUSTMENT-EOF                   VALUE "Y".              
004300
004400 77  W-FOUND-ADJUSTMENT-RECORD        PIC X(1).
004500     88  FOUND-ADJUSTMENT-RECORD          VALUE "Y".              
004600
004700 LINKAGE SECTION.                                                 
004800
004900 01  W-ADJUSTMENT-NUMBER             PIC 9(10).                  
005000 01  W-RETURN-CODE                   PIC S9(4) COMP.             
005100     88  W-ADJUSTMENT-CONFIRMED          VALUE ZERO.             
005200     88  W-ADJUSTMENT-NOT-CONFIRMED      VALUE 4.                
005300     88  W-ADJUSTMENT-NOT-FOUND          VALUE 8.                
005400
005500 PROCEDURE DIVISION USING W-ADJUSTMENT-NUMBER W-RETURN-CODE.    
005600
005700 000-MAIN-CONTROL.                                                
005800     MOVE 8 TO W-RETURN-CODE.                                    
005900     MOVE "N" TO W-FOUND-ADJUSTMENT-RECORD.                       
006000     MOVE "N" TO W-ADJUSTMENT-EOF-SWITCH.                         
006100
006200     OPEN I-O ADJUSTMENT-FILE.                                    
006300
006400     PERFORM 100-FIND-AND-CONFIRM-ADJUSTMENT                      
006500                  UNTIL ADJUSTMENT-EOF                            
006600                     OR FOUND-ADJUSTMENT-RECORD.                  
006700
006800     CLOSE ADJUSTMENT-FILE.                                       
006900
007000     EXIT PROGRAM.                                                
007100
007200 100-FIND-AND-CONFIRM-ADJUSTMENT.                                 
007300     READ ADJUSTMENT-FILE                                         
007400         AT END                                                   
007500             MOVE "Y" TO W-ADJUSTMENT-EOF-SWITCH                  
007600             GO TO 100-FIND-AND-CONFIRM-ADJUSTMENT-EXIT.          
007700
007800     IF ADJUSTMENT-NUMBER NOT EQUAL W-ADJUSTMENT-NUMBER          
007900        GO TO 100-FIND-AND-CONFIRM-ADJUSTMENT-EXIT.               
008000
008100     MOVE "Y" TO W-FOUND-ADJUSTMENT-RECORD.                       
008200
008300     IF ADJUSTMENT-IS-PENDING                                     
008400        MOVE "CONFIRMED" TO ADJUSTMENT-STATUS                     
008500        REWRITE ADJUSTMENT-RECORD                                 
008600        MOVE FUNCTION CURRENT-DATE TO GDTV-RUN-DATE-TIME          
008700        MOVE GDTV-RUN-DATE TO GDTV-RUN-DATE-CCYYMMDD              
008800        DISPLAY "ADJUSTMENT " ADJUSTMENT-NUMBER                   
008900                " CONFIRMED " GDTV-RUN-DATE-CCYYMMDD              
009000        MOVE ZERO TO W-RETURN-CODE                               
009100     ELSE                                                         
009200        MOVE 4 TO W-RETURN-CODE.                                 
009300
009400 100-FIND-AND-CONFIRM-ADJUSTMENT-EXIT.                            
009500     EXIT.                                                        
009600
009700 COPY "PLGENERAL.CBL".                                            

