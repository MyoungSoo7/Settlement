000100*========================================================         
000200 IDENTIFICATION DIVISION.                                         
000300 PROGRAM-ID.    CONFIRM-DAILY-SETTLEMENTS.                        
000400 AUTHOR.        J O ROURKE.                                       
000500 INSTALLATION.  DATA PROCESSING - MERCHANT SETTLEMENT UNIT.       
000600 DATE-WRITTEN.  05/03/2006.                                       
000700 DATE-COMPILED.                                                   
000800 SECURITY.      COMPANY CONFIDENTIAL - BATCH PRODUCTION ONLY.     
000900*                                                                 
001000*REMARKS.  STEP 2 OF THE NIGHTLY RUN.  CONFIRMS YESTERDAY'S       
001100*PENDING SETTLEMENTS - THAT IS, SETTLEMENTS CREATED BY LAST       
001200*NIGHT'S CREATE-DAILY-SETTLEMENTS RUN, WHOSE SETTLEMENT-DATE      
001300*MATCHES TODAY'S TARGET DATE.  A ONE-CYCLE LAG BETWEEN CREATE     
001400*AND CONFIRM GIVES RISK REVIEW A WINDOW TO FLAG A SETTLEMENT      
001500*WAITING_APPROVAL BEFORE IT GETS PAID OUT.                        
001600*                                                                 
001700*CHANGE LOG.                                                      
001800*2006-05-03 JOR  ORIGINAL.                                        JOR01
001900*2009-08-11 JOR  WAITING_APPROVAL ADDED TO THE SET OF STATUSES    JOR02
002000*                THIS STEP WILL CONFIRM, TO MATCH THE NEW
002100*                RISK-REVIEW HOLD STATUS ON FDSETTL.CBL.
002150*2017-04-21 MDS  SETTLEMENT-CONFIRMED-DATE-TIME STAMPED WITH THE  MDS01
002160*                RUN DATE INSTEAD OF BEING LEFT ZERO - FINANCE
002170*                HAD NO WAY TO TELL A BATCH-CONFIRMED SETTLEMENT
002180*                FROM ONE THAT WAS STILL SITTING IN PENDING.
002200*2021-09-30 KLN  CONTROL TOTALS WRITTEN TO THE RUN LOG.           KLN01
002250*2024-01-17 PXA  SETTLEMENT-EOF-SWITCH MOVED TO 77-LEVEL, WITH    PXA01
002260*                THE OTHER STANDALONE SWITCHES, SO THIS PROGRAM
002270*                MATCHES THE REST OF THE SUITE'S WORKING-STORAGE.
002300*========================================================
002400
002500 ENVIRONMENT DIVISION.                                            
002600 CONFIGURATION SECTION.                                           
002700 SPECIAL-NAMES.                                                   
002800     C01 IS TOP-OF-FORM.                                          
002900
003000 INPUT-OUTPUT SECTION.                                            
003100 FILE-CONTROL.                                                    
003200
003300     COPY "SLSETTL.CBL".                                          
003400
003500 DATA DIVISION.                                                   
003600 FILE SECTION.                                                    
003700
003800     COPY "FDSETTL.CBL".                                          
003900
004000 WORKING-STORAGE SECTION.                                         
004100
004200     COPY "WSDATE01.CBL".                                         
004300     COPY "WSGENRL.CBL".                                          
004400
004500 77  W-SETTLEMENT-EOF-SWITCH         PIC X(1).
004600     88  SETTLEMENT-EOF                  VALUE "Y".               
004700
004800 01  W-RUN-CONTROL-TOTALS.
004900     05  W-SETTLEMENTS-READ           PIC S9(7) COMP VALUE ZERO.
005000     05  W-SETTLEMENTS-CONFIRMED      PIC S9(7) COMP VALUE ZERO.
005050     05  FILLER                       PIC X(4).
005100
005200 01  W-RUN-CONTROL-TOTALS-DISPLAY REDEFINES W-RUN-CONTROL-TOTALS.
005300     05  W-SETTLEMENTS-READ-D         PIC ZZZ,ZZ9.
005400     05  W-SETTLEMENTS-CONFIRMED-D    PIC ZZZ,ZZ9.
005450     05  FILLER                       PIC X(4).
005500
005600 77  W-CONFIRMED-DATE-TIME-STAMP      PIC 9(14).
005700
005800 PROCEDURE DIVISION.                                              
005900
006000 000-MAIN-CONTROL.                                                
006100     MOVE "CONFIRM-DAILY-SETTLEMENTS" TO W-PROGRAM-TITLE.         
006200     MOVE "N" TO GDTV-TARGET-DATE-OVERRIDDEN.                     
006300     PERFORM COMPUTE-TARGET-SETTLEMENT-DATE.                      
006400     PERFORM DISPLAY-RUN-BANNER.                                  
006500
006600     OPEN I-O SETTLEMENT-FILE.                                    
006700
006800     MOVE "N" TO W-SETTLEMENT-EOF-SWITCH.                         
006900     PERFORM 100-CONFIRM-ONE-SETTLEMENT                           
007000                  UNTIL SETTLEMENT-EOF.                           
007100
007200     CLOSE SETTLEMENT-FILE.                                       
007300
007400     DISPLAY "SETTLEMENTS READ......: " W-SETTLEMENTS-READ-D.     
007500     DISPLAY "SETTLEMENTS CONFIRMED.: " W-SETTLEMENTS-CONFIRMED-D.
007600
007700     MOVE ZERO TO RETURN-CODE.                                    
007800     EXIT PROGRAM.                                                
007900
008000 100-CONFIRM-ONE-SETTLEMENT.                                      
008100     READ SETTLEMENT-FILE                                         
008200         AT END                                                   
008300             MOVE "Y" TO W-SETTLEMENT-EOF-SWITCH                  
008400             GO TO 100-CONFIRM-ONE-SETTLEMENT-EXIT.               
008500
008600     IF SETTLEMENT-DATE NOT EQUAL GDTV-TARGET-DATE                
008700        GO TO 100-CONFIRM-ONE-SETTLEMENT-EXIT.                    
008800
008900     ADD 1 TO W-SETTLEMENTS-READ.                                 
009000
009100     IF SETTLEMENT-IS-PENDING OR SETTLEMENT-IS-WAITING-APPR       
009200        MOVE "CONFIRMED" TO SETTLEMENT-STATUS                     
009300        PERFORM 200-STAMP-CONFIRMED-DATE-TIME                     
009400        REWRITE SETTLEMENT-RECORD                                 
009500        ADD 1 TO W-SETTLEMENTS-CONFIRMED.                         
009600
009700 100-CONFIRM-ONE-SETTLEMENT-EXIT.                                 
009800     EXIT.                                                        
009900
010000 200-STAMP-CONFIRMED-DATE-TIME.                                   
010100*    BUILD A 14-DIGIT CCYYMMDDHHMMSS STAMP FROM THE RUN DATE      
010200*    AND TIME-OF-DAY, SAME AS PAYMENT-CAPTURED-DATE-TIME IS       
010300*    STAMPED ON THE ONLINE SIDE.                                  
010400     MOVE GDTV-RUN-DATE-CCYYMMDD TO W-CONFIRMED-DATE-TIME-STAMP.  
010500     COMPUTE SETTLEMENT-CONFIRMED-DATE-TIME =                     
010600             (GDTV-RUN-DATE-CCYYMMDD * 1000000) + GDTV-RUN-TIME.  
010700
010800 200-STAMP-CONFIRMED-DATE-TIME-EXIT.                              
010900     EXIT.                                                        
011000
011100 COPY "PLGENERAL.CBL".                                            
011200 COPY "PLDATE.CBL".                                               

