000100*========================================================         
000200*SLCOUPON.CBL                                                     
000300*                                                                 
000400*FILE-CONTROL ENTRY FOR THE COUPONS FILE.  READ-UPDATE BY         
000500*COUPON-ENGINE.CBL, WHICH REWRITES THE MATCHING RECORD            
000600*WHEN A COUPON IS USED (COUPON-USED-COUNT INCREMENTED).           
000700*========================================================         
000800
000900     SELECT COUPON-FILE                                           
001000         ASSIGN TO "COUPONS"                                      
001100         ORGANIZATION IS SEQUENTIAL                               
001200         ACCESS MODE IS SEQUENTIAL.                               
