000100*========================================================         
000200*FDCONTRL.CBL                                                     
000300*                                                                 
000400*FILE/RECORD DESCRIPTION FOR THE SETTLE-CONTROL FILE.             
000500*ONE RECORD, CONTROL-KEY ALWAYS 1.  READ-INCREMENT-REWRITE        
000600*BY ADD-NEW-SETTLEMENT.CBL (SETTLEMENT NUMBERS), BY               
000700*SETTLEMENT-ADJUSTMENT.CBL (ADJUSTMENT NUMBERS) AND BY            
000800*REFUND-PROCESSING.CBL (REFUND NUMBERS).                          
000900*                                                                 
001000*CHANGE LOG                                                       
001100*2006-05-03 JOR  ORIGINAL - ONE COUNTER, SETTLEMENT NUMBERS       JOR01
001200*                ONLY.                                            
001300*2007-10-02 JOR  CONTROL-LAST-REFUND-NUMBER ADDED WHEN            JOR02
001400*                REFUND-PROCESSING WAS WRITTEN.                   
001500*2008-02-14 JOR  CONTROL-LAST-ADJUSTMENT-NUMBER ADDED.            JOR03
001600*========================================================         
001700
001800 FD  CONTROL-FILE                                                 
001900     LABEL RECORDS ARE STANDARD.                                  
002000
002100 01  CONTROL-RECORD.                                              
002200     05  CONTROL-KEY                     PIC 9(1).                
002300     05  CONTROL-LAST-SETTLEMENT-NUMBER   PIC 9(10).              
002400     05  CONTROL-LAST-ADJUSTMENT-NUMBER   PIC 9(10).              
002500     05  CONTROL-LAST-REFUND-NUMBER       PIC 9(10).              
002600     05  FILLER                          PIC X(9).                

