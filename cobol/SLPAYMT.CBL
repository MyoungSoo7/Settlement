000100*========================================================         
000200*SLPAYMT.CBL                                                      
000300*                                                                 
000400*FILE-CONTROL ENTRY FOR THE PAYMENTS FILE.  PAYMENTS IS           
000500*READ IN PAYMENT-NUMBER ORDER BY THE CREATE-DAILY-                
000600*SETTLEMENTS AND REFUND-PROCESSING RUNS, AND REWRITTEN IN         
000700*PLACE WHEN A REFUND CHANGES A PAYMENT'S BALANCE OR STATUS.       
000800*========================================================         
000900
001000     SELECT PAYMENT-FILE                                          
001100         ASSIGN TO "PAYMENTS"                                     
001200         ORGANIZATION IS SEQUENTIAL                               
001300         ACCESS MODE IS SEQUENTIAL.                               
