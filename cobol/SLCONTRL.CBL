000100*========================================================         
000200*SLCONTRL.CBL                                                     
000300*                                                                 
000400*FILE-CONTROL ENTRY FOR THE SETTLE-CONTROL FILE - A SINGLE        
000500*RECORD, KEY ALWAYS 1, HOLDING THE LAST NUMBER ISSUED FOR         
000600*EACH OF THE THREE SEQUENCES THIS SUITE GENERATES.  SAME          
000700*ONE-RECORD CONTROL FILE IDEA AS THE A/P CONTROL FILE, JUST       
000800*CARRYING SETTLEMENT COUNTERS INSTEAD OF A VOUCHER COUNTER.       
000900*========================================================         
001000
001100     SELECT CONTROL-FILE                                          
001200         ASSIGN TO "SETLCTRL"                                     
001300         ORGANIZATION IS INDEXED                                  
001400         ACCESS MODE IS RANDOM                                    
001500         RECORD KEY IS CONTROL-KEY.                               
