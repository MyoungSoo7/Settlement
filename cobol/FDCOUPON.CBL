000100*========================================================         
000200*FDCOUPON.CBL                                                     
000300*                                                                 
000400*FILE/RECORD DESCRIPTION FOR THE COUPONS FILE.  COUPON-           
000500*CODE IS UNIQUE AND IS ALWAYS STORED UPPER-CASE AND               
000600*TRIMMED - SEE VALIDATE-COUPON-CODE IN COUPON-ENGINE.CBL.         
000700*                                                                 
000800*CHANGE LOG                                                       
000900*2015-11-09 MDS  ORIGINAL - MARKETING'S FIRST COUPON              MDS01
001000*                CAMPAIGN FOR THE HOLIDAY SEASON.                 
001100*2017-04-21 MDS  COUPON-MAXIMUM-DISCOUNT-AMOUNT ADDED -           MDS02
001200*                UNCAPPED PERCENTAGE COUPONS HAD BEEN             
001300*                PRODUCING A FEW VERY LARGE DISCOUNTS.            
001400*2021-09-30 KLN  COUPON-EXPIRATION-DATE-TIME WIDENED FROM         KLN01
001500*                AN 8-DIGIT DATE TO A 14-DIGIT TIMESTAMP          
001600*                SO A COUPON CAN EXPIRE INTRA-DAY.                
001700*2022-02-11 KLN  COUPON-TABLE-AREA ADDED FOR THE NEW              KLN02
001800*                COUPON-ENGINE.CBL RECORD-USE ACTION CODE.        
001900*========================================================         
002000
002100 FD  COUPON-FILE                                                  
002200     LABEL RECORDS ARE STANDARD.                                  
002300
002400 01  COUPON-RECORD.                                               
002500     05  COUPON-NUMBER                  PIC 9(10).                
002600     05  COUPON-CODE                    PIC X(20).                
002700     05  COUPON-TYPE                    PIC X(10).                
002800         88  COUPON-IS-FIXED               VALUE "FIXED".         
002900         88  COUPON-IS-PERCENTAGE          VALUE "PERCENTAGE".    
003000     05  COUPON-DISCOUNT-VALUE          PIC S9(8)V99.             
003100     05  COUPON-MINIMUM-ORDER-AMOUNT    PIC S9(8)V99.             
003200     05  COUPON-MAXIMUM-DISCOUNT-AMOUNT PIC S9(8)V99.             
003300     05  COUPON-MAXIMUM-USES            PIC 9(5).                 
003400     05  COUPON-USED-COUNT              PIC 9(5).                 
003500     05  COUPON-EXPIRATION-DATE-TIME    PIC 9(14).                
003600     05  COUPON-ACTIVE-FLAG             PIC X(1).                 
003700         88  COUPON-IS-ACTIVE               VALUE "Y".            
003800         88  COUPON-IS-INACTIVE             VALUE "N".            
003900     05  FILLER                         PIC X(10).                
004000
004100*COUPON-EXPIRATION-DATE-TIME BROKEN OUT FOR THE EXPIRY            
004200*COMPARISON AGAINST THE RUN DATE/TIME IN COUPON-ENGINE.CBL.       
004300 01  COUPON-EXPIRATION-PARTS                                      
004400             REDEFINES COUPON-EXPIRATION-DATE-TIME.               
004500     05  COUPON-EXPIRATION-CCYYMMDD     PIC 9(8).                 
004600     05  COUPON-EXPIRATION-HHMMSS       PIC 9(6).                 
004700
004800*WORKING TABLE LOADED FROM COUPON-FILE SO COUPON-ENGINE.CBL       
004900*CAN FIND A CODE AND REWRITE ITS USED-COUNT WITHOUT AN            
005000*INDEXED ACCESS PATH.  COUPONS DO NOT ARRIVE IN ANY               
005100*GUARANTEED CODE ORDER, SO THIS TABLE IS SEARCHED WITH A          
005200*PLAIN LINEAR SEARCH RATHER THAN SEARCH ALL.                      
005300 01  COUPON-TABLE-AREA.                                           
005400     05  COUPON-TABLE-COUNT          PIC S9(7) COMP.              
005500     05  COUPON-TABLE OCCURS 0 TO 20000 TIMES                     
005600             DEPENDING ON COUPON-TABLE-COUNT                      
005700             INDEXED BY COUPON-TABLE-INDEX.                       
005800         10  CT-COUPON-NUMBER                PIC 9(10).           
005900         10  CT-COUPON-CODE                   PIC X(20).          
006000         10  CT-COUPON-TYPE                   PIC X(10).          
006100         10  CT-COUPON-DISCOUNT-VALUE         PIC S9(8)V99.       
006200         10  CT-COUPON-MINIMUM-ORDER-AMOUNT   PIC S9(8)V99.       
006300         10  CT-COUPON-MAXIMUM-DISCOUNT-AMOUNT                    
006400                                               PIC S9(8)V99.      
006500         10  CT-COUPON-MAXIMUM-USES           PIC 9(5).           
006600         10  CT-COUPON-USED-COUNT             PIC 9(5).           
006700         10  CT-COUPON-EXPIRATION-DATE-TIME   PIC 9(14).          
006800         10  CT-COUPON-ACTIVE-FLAG            PIC X(1).           

