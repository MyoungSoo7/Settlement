000100*========================================================         
000200 IDENTIFICATION DIVISION.                                         
000300 PROGRAM-ID.    CREATE-DAILY-SETTLEMENTS.                         
000400 AUTHOR.        J O ROURKE.                                       
000500 INSTALLATION.  DATA PROCESSING - MERCHANT SETTLEMENT UNIT.       
000600 DATE-WRITTEN.  05/03/2006.                                       
000700 DATE-COMPILED.                                                   
000800 SECURITY.      COMPANY CONFIDENTIAL - BATCH PRODUCTION ONLY.     
000900*                                                                 
001000*REMARKS.  STEP 1 OF THE NIGHTLY RUN.  READS PAYMENT-FILE FOR     
001100*EVERY CAPTURED PAYMENT WHOSE CAPTURE TIMESTAMP FALLS ON THE      
001200*TARGET SETTLEMENT DATE (RUN DATE MINUS ONE), AND FOR EACH ONE    
001300*NOT ALREADY SETTLED WRITES A NEW PENDING SETTLEMENT FOR THE      
001400*NET AMOUNT (AMOUNT LESS ANY REFUND ALREADY ON THE PAYMENT).      
001500*CALLED FROM SETTLEMENT-BATCH-DRIVER.CBL; MAY ALSO BE RUN AS      
001600*A STANDALONE STEP IF THE DRIVER JCL EVER NEEDS TO BE SPLIT.      
001700*                                                                 
001800*CHANGE LOG.                                                      
001900*2006-05-03 JOR  ORIGINAL.                                        JOR01
002000*2009-08-11 JOR  SKIP-IF-ALREADY-SETTLED TEST ADDED - A RERUN     JOR02
002100*                OF A FAILED NIGHT WAS DOUBLE-SETTLING EVERY      
002200*                PAYMENT IN THE WINDOW.                           
002300*2014-03-27 MDS  VALIDATE-NEW-SETTLEMENT ADDED (AMOUNT MUST BE    MDS01
002400*                GREATER THAN ZERO) AFTER A ZERO-DOLLAR TEST      
002500*                PAYMENT GENERATED A ZERO SETTLEMENT THAT         
002600*                CONFUSED THE RECONCILIATION TEAM.                
002700*2021-09-30 KLN  CONTROL TOTALS (PAYMENTS READ / SETTLEMENTS      KLN01
002800*                CREATED) WRITTEN TO THE RUN LOG AT END OF JOB    
002900*                FOR THE NEW JOB-SCHEDULER SCRAPER.               
003000*========================================================         
003100
003200 ENVIRONMENT DIVISION.                                            
003300 CONFIGURATION SECTION.                                           
003400 SPECIAL-NAMES.                                                   
003500     C01 IS TOP-OF-FORM.                                          
003600
003700 INPUT-OUTPUT SECTION.                                            
003800 FILE-CONTROL.                                                    
003900
004000     COPY "SLPAYMT.CBL".                                          
004100     COPY "SLSETTL.CBL".                                          
004200     COPY "SLCONTRL.CBL".                                         
004300
004400 DATA DIVISION.                                                   
004500 FILE SECTION.                                                    
004600
004700     COPY "FDPAYMT.CBL".                                          
004800     COPY "FDSETTL.CBL".                                          
004900     COPY "FDCONTRL.CBL".                                         
005000
005100 WORKING-STORAGE SECTION.                                         
005200
005300     COPY "WSDATE01.CBL".                                         
005400     COPY "WSGENRL.CBL".                                          
005500
005600 77  W-PAYMENT-EOF-SWITCH           PIC X(1).
005700     88  PAYMENT-EOF                    VALUE "Y".                
005800
005900 77  W-SETTLEMENT-EOF-SWITCH        PIC X(1).
006000     88  SETTLEMENT-EOF                 VALUE "Y".                
006100
006200 77  W-FOUND-SETTLEMENT-RECORD      PIC X(1).
006300     88  FOUND-SETTLEMENT-RECORD        VALUE "Y".                
006400
006500 77  W-SOUGHT-PAYMENT-NUMBER        PIC 9(10).
006600
006700 77  W-CURRENT-TABLE-ROW             PIC S9(7) COMP.
006800
006900 77  W-NEW-SETTLEMENT-NUMBER        PIC 9(10).
007000 77  W-NEW-SETTLEMENT-PAYMENT-NUMBER PIC 9(10).
007100 77  W-NEW-SETTLEMENT-ORDER-NUMBER  PIC 9(10).
007200 77  W-NEW-SETTLEMENT-AMOUNT        PIC S9(8)V99.
007300 77  W-NEW-SETTLEMENT-DATE          PIC 9(8).
007400
007500*CONTROL TOTALS FOR THE END-OF-STEP SUMMARY (BATCH FLOW 1).       
007600 01  W-RUN-CONTROL-TOTALS.
007700     05  W-PAYMENTS-READ             PIC S9(7) COMP VALUE ZERO.
007800     05  W-SETTLEMENTS-CREATED       PIC S9(7) COMP VALUE ZERO.
007900     05  W-PAYMENTS-SKIPPED          PIC S9(7) COMP VALUE ZERO.
007950     05  FILLER                      PIC X(4).
008000
008100*SAME COUNTERS REDEFINED AS A PRINTABLE LINE FOR THE RUN LOG.
008200 01  W-RUN-CONTROL-TOTALS-DISPLAY REDEFINES W-RUN-CONTROL-TOTALS.
008300     05  W-PAYMENTS-READ-D           PIC ZZZ,ZZ9.
008400     05  W-SETTLEMENTS-CREATED-D     PIC ZZZ,ZZ9.
008500     05  W-PAYMENTS-SKIPPED-D        PIC ZZZ,ZZ9.
008550     05  FILLER                      PIC X(4).
008600
008700 77  W-WINDOW-START-TIMESTAMP        PIC 9(14).
008800 77  W-WINDOW-END-TIMESTAMP          PIC 9(14).
008900
009000 PROCEDURE DIVISION.                                              
009100
009200 000-MAIN-CONTROL.                                                
009300     MOVE "CREATE-DAILY-SETTLEMENTS" TO W-PROGRAM-TITLE.          
009400     MOVE "N" TO GDTV-TARGET-DATE-OVERRIDDEN.                     
009500     PERFORM COMPUTE-TARGET-SETTLEMENT-DATE.                      
009600     PERFORM DISPLAY-RUN-BANNER.                                  
009700
009800     COMPUTE W-WINDOW-START-TIMESTAMP =                           
009900              GDTV-TARGET-DATE * 1000000.                         
010000     COMPUTE W-WINDOW-END-TIMESTAMP =                             
010100              (GDTV-TARGET-DATE * 1000000) + 235959.              
010200
010300     OPEN INPUT PAYMENT-FILE.                                     
010400     OPEN I-O SETTLEMENT-FILE.                                    
010500     OPEN I-O CONTROL-FILE.                                       
010600
010700     PERFORM LOAD-SETTLEMENT-TABLE.                               
010800
010900     MOVE "N" TO W-PAYMENT-EOF-SWITCH.                            
011000     PERFORM 100-PROCESS-ONE-PAYMENT                              
011100                  UNTIL PAYMENT-EOF.                              
011200
011300     CLOSE PAYMENT-FILE.                                          
011400     CLOSE SETTLEMENT-FILE.                                       
011500     CLOSE CONTROL-FILE.                                          
011600
011700     DISPLAY "PAYMENTS READ........: " W-PAYMENTS-READ-D.         
011800     DISPLAY "SETTLEMENTS CREATED..: " W-SETTLEMENTS-CREATED-D.   
011900     DISPLAY "PAYMENTS SKIPPED......: " W-PAYMENTS-SKIPPED-D.     
012000
012100     MOVE ZERO TO RETURN-CODE.                                    
012200     EXIT PROGRAM.                                                
012300
012400 100-PROCESS-ONE-PAYMENT.                                         
012500     READ PAYMENT-FILE                                            
012600         AT END                                                   
012700             MOVE "Y" TO W-PAYMENT-EOF-SWITCH                     
012800             GO TO 100-PROCESS-ONE-PAYMENT-EXIT.                  
012900
013000     IF NOT PAYMENT-IS-CAPTURED                                   
013100        GO TO 100-PROCESS-ONE-PAYMENT-EXIT.                       
013200
013300     IF PAYMENT-CAPTURED-DATE-TIME LESS THAN                      
013400                                 W-WINDOW-START-TIMESTAMP         
013500     OR PAYMENT-CAPTURED-DATE-TIME GREATER THAN                   
013600                                 W-WINDOW-END-TIMESTAMP           
013700        GO TO 100-PROCESS-ONE-PAYMENT-EXIT.                       
013800
013900     ADD 1 TO W-PAYMENTS-READ.                                    
014000
014100     MOVE PAYMENT-NUMBER TO W-SOUGHT-PAYMENT-NUMBER.              
014200     PERFORM LOOK-FOR-SETTLEMENT-RECORD.                          
014300
014400     IF FOUND-SETTLEMENT-RECORD                                   
014500        ADD 1 TO W-PAYMENTS-SKIPPED                               
014600        GO TO 100-PROCESS-ONE-PAYMENT-EXIT.                       
014700
014800     PERFORM 200-BUILD-AND-WRITE-SETTLEMENT.                      
014900
015000 100-PROCESS-ONE-PAYMENT-EXIT.                                    
015100     EXIT.                                                        
015200
015300 200-BUILD-AND-WRITE-SETTLEMENT.                                  
015400     COMPUTE W-NEW-SETTLEMENT-AMOUNT =                            
015500              PAYMENT-AMOUNT - PAYMENT-REFUNDED-AMOUNT.           
015600
015700     IF W-NEW-SETTLEMENT-AMOUNT NOT GREATER THAN ZERO             
015800        DISPLAY "*** PAYMENT " PAYMENT-NUMBER                     
015900                " HAS A ZERO OR NEGATIVE NET AMOUNT - SKIPPED"    
016000        ADD 1 TO W-PAYMENTS-SKIPPED                               
016100        GO TO 200-BUILD-AND-WRITE-SETTLEMENT-EXIT.                
016200
016300     MOVE PAYMENT-NUMBER  TO W-NEW-SETTLEMENT-PAYMENT-NUMBER.     
016400     MOVE PAYMENT-ORDER-NUMBER TO W-NEW-SETTLEMENT-ORDER-NUMBER.  
016500     MOVE GDTV-TARGET-DATE TO W-NEW-SETTLEMENT-DATE.              
016600
016700     PERFORM ADD-NEW-SETTLEMENT.                                  
016800
016900     ADD 1 TO W-SETTLEMENTS-CREATED.                              
017000
017100*KEEP THE IN-MEMORY TABLE CURRENT SO A SECOND PAYMENT FOR THE     
017200*SAME (THEORETICALLY IMPOSSIBLE, BUT CHEAP TO GUARD) PAYMENT      
017300*NUMBER LATER IN THIS SAME RUN IS ALSO CAUGHT AS A DUPLICATE.     
017400     ADD 1 TO SETTLEMENT-TABLE-COUNT.                             
017500     MOVE W-NEW-SETTLEMENT-NUMBER                                 
017600            TO ST-SETTLEMENT-NUMBER (SETTLEMENT-TABLE-COUNT).     
017700     MOVE W-NEW-SETTLEMENT-PAYMENT-NUMBER                         
017800            TO ST-PAYMENT-NUMBER (SETTLEMENT-TABLE-COUNT).        
017900     MOVE W-NEW-SETTLEMENT-ORDER-NUMBER                           
018000            TO ST-ORDER-NUMBER (SETTLEMENT-TABLE-COUNT).          
018100     MOVE W-NEW-SETTLEMENT-AMOUNT                                 
018200            TO ST-SETTLEMENT-AMOUNT (SETTLEMENT-TABLE-COUNT).     
018300     MOVE "PENDING"                                               
018400            TO ST-SETTLEMENT-STATUS (SETTLEMENT-TABLE-COUNT).     
018500     MOVE W-NEW-SETTLEMENT-DATE                                   
018600            TO ST-SETTLEMENT-DATE (SETTLEMENT-TABLE-COUNT).       
018700
018800 200-BUILD-AND-WRITE-SETTLEMENT-EXIT.                             
018900     EXIT.                                                        
019000
019100 COPY "PLGENERAL.CBL".                                            
019200 COPY "PLDATE.CBL".                                               
019300 COPY "PL-LOOK-FOR-SETTLEMENT.CBL".                               
019400 COPY "ADD-NEW-SETTLEMENT.CBL".                                   

