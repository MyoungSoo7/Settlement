000100*========================================================         
000200 IDENTIFICATION DIVISION.                                         
000300 PROGRAM-ID.    REFUND-PROCESSING.                                
000400 AUTHOR.        J O ROURKE.                                       
000500 INSTALLATION.  DATA PROCESSING - MERCHANT SETTLEMENT UNIT.       
000600 DATE-WRITTEN.  10/02/2007.                                       
000700 DATE-COMPILED.                                                   
000800 SECURITY.      COMPANY CONFIDENTIAL - BATCH PRODUCTION ONLY.     
000900*                                                                 
001000*REMARKS.  PROCESSES THE REFUND-FILE - ONE RECORD PER REFUND      
001100*REQUEST APPENDED BY THE ONLINE FRONT END DURING THE DAY, IN      
001200*REQUESTED STATUS.  FOR EACH NEW REQUESTED REFUND: LOOK UP        
001300*THE IDEMPOTENCY KEY FIRST (A RETRIED REQUEST IS LEFT ALONE),     
001400*THEN THE PAYMENT, VALIDATE THE AMOUNT AGAINST THE REMAINING      
001500*REFUNDABLE BALANCE, COMPLETE THE REFUND, UPDATE THE PAYMENT'S    
001600*REFUNDED-AMOUNT AND STATUS, AND DRIVE THE SETTLEMENT             
001700*ADJUSTMENT FOR IT.  REWRITES PAYMENT-FILE IN PLACE FOR EVERY     
001800*PAYMENT THAT TAKES A REFUND.                                     
001900*                                                                 
002000*CHANGE LOG.                                                      
002100*2007-10-02 JOR  ORIGINAL.                                        JOR01
002200*2011-01-14 MDS  FULL-REFUND TEST CHANGED FROM "EQUAL" TO         MDS01
002300*                "GREATER THAN OR EQUAL" - A ONE-CENT ROUNDING    
002400*                DIFFERENCE WAS LEAVING A FEW FULLY REFUNDED      
002500*                PAYMENTS SHOWING CAPTURED.                       
002600*2013-06-18 MDS  IDEMPOTENCY-KEY LOOKUP ADDED AHEAD OF THE        MDS02
002700*                PAYMENT LOOKUP (SEE FDREFUND.CBL CHANGE LOG).
002800*2014-03-27 MDS  SETTLEMENT-ADJUSTMENT CALL ADDED AFTER EVERY     MDS03
002900*                COMPLETED REFUND, SO A REFUND AGAINST AN
003000*                ALREADY-CONFIRMED SETTLEMENT IS REFLECTED
003100*                THE SAME NIGHT INSTEAD OF WAITING FOR THE
003200*                NEXT RECONCILIATION CYCLE.
003250*2015-09-14 MDS  150-CHECK-IDEMPOTENCY-KEY NEVER ACTUALLY         MDS04
003260*                COMPARED AGAINST ANYTHING SINCE THE 2013
003270*                CHANGE - IT JUST SET THE SWITCH TO "N".  A
003280*                STALE RETRY FROM THE WEB TEAM WOULD HAVE
003290*                BEEN DOUBLE-REFUNDED.  NOW LOADS A TABLE OF
003295*                COMPLETED REFUNDS AT STARTUP (SEE PL-LOOK-
003298*                FOR-REFUND.CBL) AND SEARCHES IT HERE.
003299*2024-09-03 PXA  REFUND-TABLE WAS ONLY LOADED ONCE AT THE    PXA01
003301*                TOP OF THE RUN, SO TWO REQUESTED ROWS
003303*                SHARING A PAYMENT AND IDEMPOTENCY KEY IN
003305*                THE SAME NIGHT'S FILE BOTH PASSED 150-
003307*                CHECK-IDEMPOTENCY-KEY AND BOTH GOT
003309*                COMPLETED.  300-COMPLETE-REFUND-AND-UPDATE-
003311*                PAYMENT NOW ADDS THE JUST-COMPLETED ROW TO
003313*                REFUND-TABLE ITSELF (SEE PL-LOOK-FOR-
003315*                REFUND.CBL ADD-REFUND-TO-TABLE) SO AN
003317*                IN-RUN DUPLICATE IS CAUGHT TOO.  ALSO
003319*                COMBINED 200-VALIDATE-REFUND-REQUEST AND
003321*                300-COMPLETE-REFUND-AND-UPDATE-PAYMENT INTO
003323*                ONE PERFORM...THRU RANGE.
003325*========================================================
003400
003500 ENVIRONMENT DIVISION.                                            
003600 CONFIGURATION SECTION.                                           
003700 SPECIAL-NAMES.                                                   
003800     C01 IS TOP-OF-FORM.                                          
003900
004000 INPUT-OUTPUT SECTION.                                            
004100 FILE-CONTROL.                                                    
004200
004300     COPY "SLREFUND.CBL".                                         
004400     COPY "SLPAYMT.CBL".                                          
004500     COPY "SLSETTL.CBL".                                          
004600     COPY "SLADJUST.CBL".                                         
004700     COPY "SLCONTRL.CBL".                                         
004800
004900 DATA DIVISION.                                                   
005000 FILE SECTION.                                                    
005100
005200     COPY "FDREFUND.CBL".                                         
005300     COPY "FDPAYMT.CBL".                                          
005400     COPY "FDSETTL.CBL".                                          
005500     COPY "FDADJUST.CBL".                                         
005600     COPY "FDCONTRL.CBL".                                         
005700
005800 WORKING-STORAGE SECTION.                                         
005900
006000     COPY "WSDATE01.CBL".                                         
006100     COPY "WSGENRL.CBL".                                          
006200
006300 77  W-REFUND-EOF-SWITCH             PIC X(1).
006400     88  REFUND-EOF                      VALUE "Y".               
006500
006600 77  W-PAYMENT-EOF-SWITCH            PIC X(1).
006700     88  PAYMENT-EOF                     VALUE "Y".               
006800
006900 77  W-FOUND-PAYMENT-RECORD          PIC X(1).
007000     88  FOUND-PAYMENT-RECORD            VALUE "Y".
007100
007200 77  W-SOUGHT-PAYMENT-NUMBER         PIC 9(10).
007300
007350 77  W-FOUND-REFUND-RECORD           PIC X(1).
007360     88  FOUND-REFUND-RECORD             VALUE "Y".
007370
007380 77  W-SOUGHT-REFUND-PAYMENT-NUMBER  PIC 9(10).
007390 77  W-SOUGHT-IDEMPOTENCY-KEY        PIC X(32).
007400 77  W-DUPLICATE-KEY-SWITCH          PIC X(1).
007500     88  DUPLICATE-KEY-FOUND              VALUE "Y".
007600
007700 77  W-VALIDATION-SWITCH             PIC X(1).
007800     88  REFUND-REQUEST-IS-VALID          VALUE "Y".              
007900
008000 77  W-REFUNDABLE-AMOUNT             PIC S9(8)V99.
008100
008200*LINKAGE WORK AREA FOR THE SETTLEMENT-ADJUSTMENT SUBPROGRAM       
008300*CALLED FROM THIS PROGRAM FOR EVERY REFUND IT COMPLETES.          
008400 01  W-ADJUSTMENT-LINKAGE.
008500     05  W-AL-REFUND-NUMBER          PIC 9(10).
008600     05  W-AL-PAYMENT-NUMBER         PIC 9(10).
008700     05  W-AL-REFUND-AMOUNT          PIC S9(8)V99.
008800     05  W-AL-RETURN-CODE            PIC S9(4) COMP.
008850     05  FILLER                      PIC X(4).
008900
009000 01  W-RUN-CONTROL-TOTALS.
009100     05  W-REFUNDS-READ              PIC S9(7) COMP VALUE ZERO.
009200     05  W-REFUNDS-COMPLETED         PIC S9(7) COMP VALUE ZERO.
009300     05  W-REFUNDS-REJECTED          PIC S9(7) COMP VALUE ZERO.
009400     05  W-REFUNDS-DUPLICATE         PIC S9(7) COMP VALUE ZERO.
009450     05  FILLER                      PIC X(4).
009500
009600 01  W-RUN-CONTROL-TOTALS-DISPLAY REDEFINES W-RUN-CONTROL-TOTALS.
009700     05  W-REFUNDS-READ-D            PIC ZZZ,ZZ9.
009800     05  W-REFUNDS-COMPLETED-D       PIC ZZZ,ZZ9.
009900     05  W-REFUNDS-REJECTED-D        PIC ZZZ,ZZ9.
010000     05  W-REFUNDS-DUPLICATE-D       PIC ZZZ,ZZ9.
010050     05  FILLER                      PIC X(4).
010100
010200 77  W-PAYMENT-REWRITE-SUBSCRIPT     PIC S9(7) COMP.
010300
010400 PROCEDURE DIVISION.                                              
010500
010600 000-MAIN-CONTROL.                                                
010700     MOVE "REFUND-PROCESSING" TO W-PROGRAM-TITLE.                 
010800     MOVE FUNCTION CURRENT-DATE TO GDTV-RUN-DATE-TIME.            
010900     MOVE GDTV-RUN-DATE TO GDTV-RUN-DATE-CCYYMMDD.                
011000     PERFORM DISPLAY-RUN-BANNER.
011100
011120     OPEN INPUT REFUND-FILE.
011140     PERFORM LOAD-REFUND-TABLE.
011160     CLOSE REFUND-FILE.
011180
011200     OPEN I-O REFUND-FILE.
011300     OPEN INPUT PAYMENT-FILE.
011400     PERFORM LOAD-PAYMENT-TABLE.
011500     CLOSE PAYMENT-FILE.
011600
011700     MOVE "N" TO W-REFUND-EOF-SWITCH.
011800     PERFORM 100-PROCESS-ONE-REFUND                               
011900                  UNTIL REFUND-EOF.                               
012000
012100     CLOSE REFUND-FILE.                                           
012200
012300     PERFORM 400-REWRITE-PAYMENT-FILE.                            
012400
012500     DISPLAY "REFUNDS READ..........: " W-REFUNDS-READ-D.         
012600     DISPLAY "REFUNDS COMPLETED.....: " W-REFUNDS-COMPLETED-D.    
012700     DISPLAY "REFUNDS REJECTED......: " W-REFUNDS-REJECTED-D.     
012800     DISPLAY "REFUNDS DUPLICATE.....: " W-REFUNDS-DUPLICATE-D.    
012900
013000     MOVE ZERO TO RETURN-CODE.                                    
013100     EXIT PROGRAM.                                                
013200
013300 100-PROCESS-ONE-REFUND.                                          
013400     READ REFUND-FILE                                             
013500         AT END                                                   
013600             MOVE "Y" TO W-REFUND-EOF-SWITCH                      
013700             GO TO 100-PROCESS-ONE-REFUND-EXIT.                   
013800
013900     IF NOT REFUND-IS-REQUESTED                                   
014000        GO TO 100-PROCESS-ONE-REFUND-EXIT.                        
014100
014200     ADD 1 TO W-REFUNDS-READ.                                     
014300
014400     PERFORM 150-CHECK-IDEMPOTENCY-KEY.                           
014500     IF DUPLICATE-KEY-FOUND                                       
014600        ADD 1 TO W-REFUNDS-DUPLICATE                              
014700        GO TO 100-PROCESS-ONE-REFUND-EXIT.                        
014800
014900     MOVE REFUND-PAYMENT-NUMBER TO W-SOUGHT-PAYMENT-NUMBER.       
015000     PERFORM LOOK-FOR-PAYMENT-RECORD.                             
015100
015200     IF NOT FOUND-PAYMENT-RECORD                                  
015300        MOVE "FAILED" TO REFUND-STATUS                            
015400        REWRITE REFUND-RECORD                                     
015500        ADD 1 TO W-REFUNDS-REJECTED                               
015600        GO TO 100-PROCESS-ONE-REFUND-EXIT.                        
015700
015800     PERFORM 200-VALIDATE-REFUND-REQUEST
015850        THRU 300-COMPLETE-REFUND-AND-UPDATE-PAYMENT-EXIT.
015900
016000     IF NOT REFUND-REQUEST-IS-VALID                               
016100        MOVE "FAILED" TO REFUND-STATUS                            
016200        REWRITE REFUND-RECORD                                     
016300        ADD 1 TO W-REFUNDS-REJECTED                               
016400        GO TO 100-PROCESS-ONE-REFUND-EXIT.                        
016500
016700
016800     MOVE REFUND-NUMBER TO W-AL-REFUND-NUMBER.                    
016900     MOVE REFUND-PAYMENT-NUMBER TO W-AL-PAYMENT-NUMBER.           
017000     MOVE REFUND-AMOUNT TO W-AL-REFUND-AMOUNT.                    
017100     CALL "SETTLEMENT-ADJUSTMENT" USING W-AL-REFUND-NUMBER        
017200                                        W-AL-PAYMENT-NUMBER       
017300                                        W-AL-REFUND-AMOUNT        
017400                                        W-AL-RETURN-CODE.         
017500
017600     ADD 1 TO W-REFUNDS-COMPLETED.                                
017700
017800 100-PROCESS-ONE-REFUND-EXIT.                                     
017900     EXIT.                                                        
018000
018100 150-CHECK-IDEMPOTENCY-KEY.
018200*    REFUND-TABLE WAS LOADED AT THE TOP OF THE RUN WITH EVERY
018300*    ALREADY-COMPLETED REFUND IN THE FILE (SEE PL-LOOK-FOR-
018400*    REFUND.CBL).  A COMPLETED REFUND ANYWHERE IN THAT TABLE
018500*    WITH THE SAME PAYMENT NUMBER AND IDEMPOTENCY KEY MEANS
018600*    THIS REQUEST IS A RETRY AND MUST BE LEFT ALONE.
018700     MOVE REFUND-PAYMENT-NUMBER TO W-SOUGHT-REFUND-PAYMENT-NUMBER.
018800     MOVE REFUND-IDEMPOTENCY-KEY TO W-SOUGHT-IDEMPOTENCY-KEY.
018900     PERFORM LOOK-FOR-REFUND-RECORD.
019000
019100     IF FOUND-REFUND-RECORD
019200        MOVE "Y" TO W-DUPLICATE-KEY-SWITCH
019300     ELSE
019400        MOVE "N" TO W-DUPLICATE-KEY-SWITCH.
019500
020300 150-CHECK-IDEMPOTENCY-KEY-EXIT.
020400     EXIT.
020500
020600 200-VALIDATE-REFUND-REQUEST.                                     
020610*    PERFORMED AS ONE THRU RANGE WITH 300-COMPLETE-REFUND-
020620*    AND-UPDATE-PAYMENT BELOW, FROM 100-PROCESS-ONE-REFUND.
020630*    A REJECTION JUMPS STRAIGHT PAST 300- TO THE END OF THE
020640*    RANGE; SUCCESS FALLS THROUGH INTO 300- TO COMPLETE IT.
020700     MOVE "N" TO W-VALIDATION-SWITCH.                             
020800
020900     IF NOT PT-PAYMENT-STATUS (PAYMENT-TABLE-INDEX) EQUAL         
021000                                                   "CAPTURED"     
021100        DISPLAY "*** REFUND " REFUND-NUMBER                       
021200                " REJECTED - PAYMENT NOT CAPTURED"                
021300        GO TO 300-COMPLETE-REFUND-AND-UPDATE-PAYMENT-EXIT.
021400
021500     IF REFUND-AMOUNT NOT GREATER THAN ZERO                       
021600        DISPLAY "*** REFUND " REFUND-NUMBER                       
021700                " REJECTED - AMOUNT NOT POSITIVE"                 
021800        GO TO 300-COMPLETE-REFUND-AND-UPDATE-PAYMENT-EXIT.
021900
022000     COMPUTE W-REFUNDABLE-AMOUNT =                                
022100             PT-PAYMENT-AMOUNT (PAYMENT-TABLE-INDEX) -            
022200             PT-PAYMENT-REFUNDED-AMOUNT                           
022300                                    (PAYMENT-TABLE-INDEX).        
022400
022500     IF REFUND-AMOUNT GREATER THAN W-REFUNDABLE-AMOUNT            
022600        DISPLAY "*** REFUND " REFUND-NUMBER                       
022700                " REJECTED - EXCEEDS REFUNDABLE AMOUNT"           
022800        GO TO 300-COMPLETE-REFUND-AND-UPDATE-PAYMENT-EXIT.
022900
023000     MOVE "Y" TO W-VALIDATION-SWITCH.                             
023100
023200 200-VALIDATE-REFUND-REQUEST-EXIT.
023210*    UNREACHABLE BY GO TO - FALLS THROUGH INTO 300- BELOW
023220*    WHEN VALIDATION SUCCEEDS.
023300     EXIT.                                                        
023400
023500 300-COMPLETE-REFUND-AND-UPDATE-PAYMENT.                          
023600     MOVE "COMPLETED" TO REFUND-STATUS.                           
023700     REWRITE REFUND-RECORD.                                       
023750
023760*    APPEND THIS ROW TO THE IN-MEMORY REFUND-TABLE RIGHT AWAY,
023770*    SO A SECOND REQUESTED ROW FURTHER DOWN THIS SAME FILE FOR
023780*    THE SAME PAYMENT AND IDEMPOTENCY KEY IS CAUGHT BY 150-
023790*    CHECK-IDEMPOTENCY-KEY WITHOUT WAITING FOR TOMORROW'S RUN.
023795     PERFORM ADD-REFUND-TO-TABLE.
023800
023900*    PAYMENT-FILE IS SEQUENTIAL, SO THE BALANCE IS UPDATED        
024000*    HERE IN THE IN-MEMORY TABLE ONLY; 400-REWRITE-PAYMENT-       
024100*    FILE PLAYS THE WHOLE TABLE BACK OVER THE FILE IN ONE         
024200*    PASS AFTER EVERY REFUND HAS BEEN APPLIED.                    
024300     ADD REFUND-AMOUNT                                            
024400             TO PT-PAYMENT-REFUNDED-AMOUNT (PAYMENT-TABLE-INDEX). 
024500
024600     IF PT-PAYMENT-REFUNDED-AMOUNT (PAYMENT-TABLE-INDEX)          
024700            NOT LESS THAN PT-PAYMENT-AMOUNT (PAYMENT-TABLE-INDEX) 
024800        MOVE "REFUNDED"                                           
024900              TO PT-PAYMENT-STATUS (PAYMENT-TABLE-INDEX).         
025000
025100 300-COMPLETE-REFUND-AND-UPDATE-PAYMENT-EXIT.                     
025200     EXIT.                                                        
025300
025400 400-REWRITE-PAYMENT-FILE.                                        
025500*    SECOND PASS OVER PAYMENT-FILE, IN LOCK STEP WITH THE         
025600*    TABLE LOADED AT THE TOP OF THE RUN (SAME ASCENDING           
025700*    PAYMENT-NUMBER ORDER), REWRITING EVERY RECORD FROM ITS       
025800*    TABLE ROW SO ANY REFUND APPLIED THIS RUN IS SAVED BACK.      
025900     OPEN I-O PAYMENT-FILE.                                       
026000     MOVE ZERO TO W-PAYMENT-REWRITE-SUBSCRIPT.                    
026100     MOVE "N" TO W-PAYMENT-EOF-SWITCH.                            
026200
026300     PERFORM 410-REWRITE-ONE-PAYMENT                              
026400                  UNTIL PAYMENT-EOF.                              
026500
026600     CLOSE PAYMENT-FILE.                                          
026700
026800 400-REWRITE-PAYMENT-FILE-EXIT.                                   
026900     EXIT.                                                        
027000
027100 410-REWRITE-ONE-PAYMENT.                                         
027200     READ PAYMENT-FILE                                            
027300         AT END                                                   
027400             MOVE "Y" TO W-PAYMENT-EOF-SWITCH                     
027500             GO TO 410-REWRITE-ONE-PAYMENT-EXIT.                  
027600
027700     ADD 1 TO W-PAYMENT-REWRITE-SUBSCRIPT.                        
027800     MOVE PT-PAYMENT-REFUNDED-AMOUNT (W-PAYMENT-REWRITE-SUBSCRIPT)
027900                            TO PAYMENT-REFUNDED-AMOUNT.           
028000     MOVE PT-PAYMENT-STATUS (W-PAYMENT-REWRITE-SUBSCRIPT)         
028100                            TO PAYMENT-STATUS.                    
028200     REWRITE PAYMENT-RECORD.                                      
028300
028400 410-REWRITE-ONE-PAYMENT-EXIT.                                    
028500     EXIT.                                                        
028600
028700 COPY "PLGENERAL.CBL".
028800 COPY "PL-LOOK-FOR-PAYMENT.CBL".
028900 COPY "PL-LOOK-FOR-REFUND.CBL".

