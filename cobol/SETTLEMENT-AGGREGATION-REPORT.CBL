000100*========================================================         
000200 IDENTIFICATION DIVISION.                                         
000300 PROGRAM-ID.    SETTLEMENT-AGGREGATION-REPORT.                    
000400 AUTHOR.        J O ROURKE.                                       
000500 INSTALLATION.  DATA PROCESSING - MERCHANT SETTLEMENT UNIT.       
000600 DATE-WRITTEN.  11/09/2009.                                       
000700 DATE-COMPILED.                                                   
000800 SECURITY.      COMPANY CONFIDENTIAL - BATCH PRODUCTION ONLY.     
000900*                                                                 
001000*REMARKS.  MORNING DISTRIBUTION REPORT.  SORTS SETTLEMENT-        
001100*FILE BY SETTLEMENT-DATE/SETTLEMENT-NUMBER, PRINTS ONE DETAIL     
001200*LINE PER SETTLEMENT WITH A SUB-TOTAL AT EACH DATE BREAK, AND     
001300*A FINAL TOTALS BLOCK WITH GRAND TOTAL, AVERAGE, MINIMUM,         
001400*MAXIMUM, COUNTS BY STATUS AND COUNTS BY REFUNDED/NOT-REFUNDED    
001500*(A SETTLEMENT IS "REFUNDED" WHEN ITS PAYMENT SHOWS ANY           
001600*REFUNDED AMOUNT AT ALL).  SAME SORT + CONTROL-BREAK SHAPE AS     
001700*THE OLD DEDUCTIBLES-REPORT RAN AGAINST THE VOUCHER FILE.         
001800*                                                                 
001900*CHANGE LOG.                                                      
002000*2009-11-09 JOR  ORIGINAL.                                        JOR01
002100*2014-03-27 MDS  AVERAGE-AMOUNT LINE ADDED, USING THE NEW         MDS01
002200*                ROUND-AMOUNT-HALF-UP HELPER IN PLGENERAL.CBL.    
002300*2017-04-21 MDS  REFUNDED/NON-REFUNDED COUNTS ADDED AT            MDS02
002400*                MARKETING'S REQUEST, TO TRACK HOW MANY PAID
002500*                SETTLEMENTS ARE TOUCHED BY A LATER REFUND.
002550*2024-08-19 PXA  HEADING-DATES LINE ADDED - THE PRINTED PAGE      PXA01
002560*                CARRIED ONLY THE TITLE AND PAGE NUMBER, NOT
002570*                THE RUN DATE OR TARGET SETTLEMENT DATE, SO A
002580*                READER COULD NOT TELL WHICH SETTLEMENT-DATE
002590*                THE REPORT WAS AGGREGATED AGAINST WITHOUT
002595*                GOING TO FIND THE RUN LOG.
002596*2024-09-03 PXA  210-PRINT-ONE-SETTLEMENT AND 300-ACCUMULATE-    PXA02
002597*                CONTROL-TOTALS NOW PERFORMED AS ONE THRU RANGE,
002598*                READ-AHEAD MOVED TO THE END OF 300- - STANDARD
002599*                SHOP PRACTICE, NOT A BEHAVIOR CHANGE.
002600*========================================================
002700
002800 ENVIRONMENT DIVISION.                                            
002900 CONFIGURATION SECTION.                                           
003000 SPECIAL-NAMES.                                                   
003100     C01 IS TOP-OF-FORM.                                          
003200
003300 INPUT-OUTPUT SECTION.                                            
003400 FILE-CONTROL.                                                    
003500
003600     COPY "SLSETTL.CBL".                                          
003700     COPY "SLPAYMT.CBL".                                          
003800
003900     SELECT WORK-FILE                                             
004000            ASSIGN TO "WORKFILE"                                  
004100            ORGANIZATION IS SEQUENTIAL.                           
004200
004300     SELECT SORT-FILE                                             
004400            ASSIGN TO "SORTWORK".                                 
004500
004600     SELECT PRINTER-FILE                                          
004700            ASSIGN TO "SETLRPT"                                   
004800            ORGANIZATION IS LINE SEQUENTIAL.                      
004900
005000 DATA DIVISION.                                                   
005100 FILE SECTION.                                                    
005200
005300     COPY "FDSETTL.CBL".                                          
005400     COPY "FDPAYMT.CBL".                                          
005500
005600     FD  WORK-FILE                                                
005700         LABEL RECORDS ARE STANDARD.                              
005800     01  WORK-RECORD.                                             
005900         05  WK-SETTLEMENT-NUMBER        PIC 9(10).               
006000         05  WK-PAYMENT-NUMBER           PIC 9(10).               
006100         05  WK-ORDER-NUMBER             PIC 9(10).               
006200         05  WK-SETTLEMENT-AMOUNT        PIC S9(8)V99.            
006300         05  WK-SETTLEMENT-STATUS        PIC X(16).               
006400         05  WK-SETTLEMENT-DATE          PIC 9(8).                
006500         05  WK-CONFIRMED-DATE-TIME      PIC 9(14).               
006600         05  FILLER                      PIC X(4).                
006700
006800     SD  SORT-FILE.                                               
006900     01  SORT-RECORD.                                             
007000         05  SRT-SETTLEMENT-NUMBER       PIC 9(10).               
007100         05  SRT-PAYMENT-NUMBER          PIC 9(10).               
007200         05  SRT-ORDER-NUMBER            PIC 9(10).               
007300         05  SRT-SETTLEMENT-AMOUNT       PIC S9(8)V99.            
007400         05  SRT-SETTLEMENT-STATUS       PIC X(16).               
007500         05  SRT-SETTLEMENT-DATE         PIC 9(8).                
007600         05  SRT-CONFIRMED-DATE-TIME     PIC 9(14).               
007700         05  FILLER                      PIC X(4).                
007800
007900     FD  PRINTER-FILE                                             
008000         LABEL RECORDS ARE OMITTED.                               
008100     01  PRINTER-RECORD                  PIC X(132).              
008200
008300 WORKING-STORAGE SECTION.                                         
008400
008500     COPY "WSDATE01.CBL".                                         
008600     COPY "WSGENRL.CBL".                                          
008700
008800 01  TITLE.                                                       
008900     05  FILLER               PIC X(40) VALUE SPACES.             
009000     05  FILLER               PIC X(30)                           
009100                    VALUE "SETTLEMENT AGGREGATION REPORT".        
009200     05  FILLER               PIC X(47) VALUE SPACES.             
009300     05  FILLER               PIC X(05) VALUE "PAGE:".            
009400     05  PAGE-NUMBER          PIC 9(04) VALUE ZERO.               
009500     05  FILLER               PIC X(06) VALUE SPACES.             
009600
009605*HEADING LINE CARRYING THE RUN DATE AND THE TARGET SETTLEMENT
009610*DATE THE REPORT WAS AGGREGATED AGAINST - ADDED SO THE MORNING
009615*DISTRIBUTION COPY SHOWS WHICH SETTLEMENT-DATE IT COVERS
009620*WITHOUT THE READER HAVING TO GO LOOK AT THE RUN LOG.
009625 01  HEADING-DATES.
009630     05  FILLER               PIC X(14) VALUE "RUN DATE....: ".
009635     05  HD-RUN-DATE          PIC 99/99/9999.
009640     05  FILLER               PIC X(08) VALUE SPACES.
009645     05  FILLER               PIC X(22)
009650                    VALUE "TARGET SETTLE DATE..: ".
009655     05  HD-TARGET-DATE       PIC 99/99/9999.
009660     05  FILLER               PIC X(68) VALUE SPACES.
009665
009700 01  HEADING-1.                                                   
009800     05  FILLER               PIC X(12) VALUE "SETTLEMENT".       
009900     05  FILLER               PIC X(12) VALUE "PAYMENT".          
010000     05  FILLER               PIC X(12) VALUE "ORDER".            
010100     05  FILLER               PIC X(12) VALUE "STL DATE".         
010200     05  FILLER               PIC X(18) VALUE "STATUS".           
010300     05  FILLER               PIC X(18) VALUE "AMOUNT".           
010400     05  FILLER               PIC X(48) VALUE SPACES.             
010500
010600 01  HEADING-2.                                                   
010700     05  FILLER               PIC X(12) VALUE ALL "-".            
010800     05  FILLER               PIC X(01) VALUE SPACE.              
010900     05  FILLER               PIC X(11) VALUE ALL "-".            
011000     05  FILLER               PIC X(01) VALUE SPACE.              
011100     05  FILLER               PIC X(11) VALUE ALL "-".            
011200     05  FILLER               PIC X(01) VALUE SPACE.              
011300     05  FILLER               PIC X(11) VALUE ALL "-".            
011400     05  FILLER               PIC X(01) VALUE SPACE.              
011500     05  FILLER               PIC X(17) VALUE ALL "-".            
011600     05  FILLER               PIC X(01) VALUE SPACE.              
011700     05  FILLER               PIC X(17) VALUE ALL "-".            
011800     05  FILLER               PIC X(48) VALUE SPACES.             
011900
012000 01  DETAIL-LINE.                                                 
012100     05  D-SETTLEMENT-NUMBER  PIC Z(9)9.                          
012200     05  FILLER               PIC X(01) VALUE SPACE.              
012300     05  D-PAYMENT-NUMBER     PIC Z(9)9.                          
012400     05  FILLER               PIC X(01) VALUE SPACE.              
012500     05  D-ORDER-NUMBER       PIC Z(9)9.                          
012600     05  FILLER               PIC X(01) VALUE SPACE.              
012700     05  D-SETTLEMENT-DATE    PIC 99/99/9999.                     
012800     05  FILLER               PIC X(01) VALUE SPACE.              
012900     05  D-SETTLEMENT-STATUS  PIC X(16).                          
013000     05  FILLER               PIC X(01) VALUE SPACE.              
013100     05  D-SETTLEMENT-AMOUNT  PIC ZZ,ZZZ,ZZ9.99-.                 
013200     05  FILLER               PIC X(44) VALUE SPACES.             
013300
013400 01  SUB-TOTAL-LINE.                                              
013500     05  FILLER               PIC X(12) VALUE "TOTAL THRU".       
013600     05  ST-DATE-REFERENCE    PIC 99/99/9999.                     
013700     05  FILLER               PIC X(17) VALUE SPACES.             
013800     05  ST-AMOUNT            PIC ZZZ,ZZZ,ZZ9.99-.                
013900     05  FILLER               PIC X(80) VALUE SPACES.             
014000
014100 01  TOTALS-BLOCK-1.                                              
014200     05  FILLER               PIC X(18) VALUE "RECORD COUNT....:".
014300     05  TB-RECORD-COUNT      PIC ZZZ,ZZ9.                        
014400     05  FILLER               PIC X(103) VALUE SPACES.            
014500
014600 01  TOTALS-BLOCK-2.                                              
014700     05  FILLER               PIC X(18) VALUE "TOTAL AMOUNT....:".
014800     05  TB-TOTAL-AMOUNT      PIC ZZZ,ZZZ,ZZ9.99-.                
014900     05  FILLER               PIC X(96) VALUE SPACES.             
015000
015100 01  TOTALS-BLOCK-3.                                              
015200     05  FILLER               PIC X(18) VALUE "AVERAGE AMOUNT..:".
015300     05  TB-AVERAGE-AMOUNT    PIC ZZ,ZZZ,ZZ9.99-.                 
015400     05  FILLER               PIC X(97) VALUE SPACES.             
015500
015600 01  TOTALS-BLOCK-4.                                              
015700     05  FILLER               PIC X(18) VALUE "MINIMUM AMOUNT..:".
015800     05  TB-MINIMUM-AMOUNT    PIC ZZ,ZZZ,ZZ9.99-.                 
015900     05  FILLER               PIC X(18) VALUE "MAXIMUM AMOUNT..:".
016000     05  TB-MAXIMUM-AMOUNT    PIC ZZ,ZZZ,ZZ9.99-.                 
016100     05  FILLER               PIC X(77) VALUE SPACES.             
016200
016300 01  TOTALS-BLOCK-5.                                              
016400     05  FILLER               PIC X(12) VALUE "PENDING....:".     
016500     05  TB-COUNT-PENDING     PIC ZZZ,ZZ9.                        
016600     05  FILLER               PIC X(12) VALUE "WAITING....:".     
016700     05  TB-COUNT-WAITING     PIC ZZZ,ZZ9.                        
016800     05  FILLER               PIC X(12) VALUE "CONFIRMED..:".     
016900     05  TB-COUNT-CONFIRMED   PIC ZZZ,ZZ9.                        
017000     05  FILLER               PIC X(12) VALUE "CANCELED...:".     
017100     05  TB-COUNT-CANCELED    PIC ZZZ,ZZ9.                        
017200     05  FILLER               PIC X(72) VALUE SPACES.             
017300
017400 01  TOTALS-BLOCK-6.                                              
017500     05  FILLER               PIC X(16) VALUE "REFUNDED......:".  
017600     05  TB-COUNT-REFUNDED    PIC ZZZ,ZZ9.                        
017700     05  FILLER               PIC X(16) VALUE "NON-REFUNDED..:".  
017800     05  TB-COUNT-NON-REFUND  PIC ZZZ,ZZ9.                        
017900     05  FILLER               PIC X(84) VALUE SPACES.             
018000
018100 77  W-WORK-EOF-SWITCH               PIC X(1).
018200     88  WORK-EOF                        VALUE "Y".               
018300
018400 77  W-PAYMENT-EOF-SWITCH            PIC X(1).
018500     88  PAYMENT-EOF                     VALUE "Y".               
018600
018700 77  W-FOUND-PAYMENT-RECORD          PIC X(1).
018800     88  FOUND-PAYMENT-RECORD            VALUE "Y".               
018900
019000 77  W-SOUGHT-PAYMENT-NUMBER         PIC 9(10).
019100
019200 77  W-PRINTED-LINES                 PIC 99 VALUE ZERO.
019300     88  PAGE-FULL                      VALUE 55 THROUGH 99.      
019400
019500 77  W-CURRENT-SETTLEMENT-DATE       PIC 9(8).
019600 77  W-CURRENT-DATE-TOTAL            PIC S9(9)V99.
019700
019800 01  W-AGGREGATE-TOTALS.
019900     05  W-TOTAL-AMOUNT              PIC S9(10)V99 VALUE ZERO.
020000     05  W-MINIMUM-AMOUNT            PIC S9(8)V99.
020100     05  W-MAXIMUM-AMOUNT            PIC S9(8)V99  VALUE ZERO.
020200     05  W-RECORD-COUNT              PIC S9(7) COMP VALUE ZERO.
020300     05  W-COUNT-PENDING             PIC S9(7) COMP VALUE ZERO.
020400     05  W-COUNT-WAITING             PIC S9(7) COMP VALUE ZERO.
020500     05  W-COUNT-CONFIRMED           PIC S9(7) COMP VALUE ZERO.
020600     05  W-COUNT-CANCELED            PIC S9(7) COMP VALUE ZERO.
020700     05  W-COUNT-REFUNDED            PIC S9(7) COMP VALUE ZERO.
020800     05  W-COUNT-NON-REFUNDED        PIC S9(7) COMP VALUE ZERO.
020850     05  FILLER                      PIC X(4).
020900
021000 77  W-MINIMUM-NOT-YET-SET           PIC X(1) VALUE "Y".
021100     88  MINIMUM-NOT-YET-SET             VALUE "Y".               
021200
021300 PROCEDURE DIVISION.                                              
021400
021500 000-MAIN-CONTROL.                                                
021600     MOVE "SETTLEMENT-AGGREGATION-REPORT" TO W-PROGRAM-TITLE.     
021700     MOVE "N" TO GDTV-TARGET-DATE-OVERRIDDEN.                     
021800     PERFORM COMPUTE-TARGET-SETTLEMENT-DATE.
021900     PERFORM DISPLAY-RUN-BANNER.
021950     MOVE GDTV-RUN-DATE-CCYYMMDD TO HD-RUN-DATE.
021960     MOVE GDTV-TARGET-DATE       TO HD-TARGET-DATE.
022000
022100     OPEN INPUT PAYMENT-FILE.
022200     PERFORM LOAD-PAYMENT-TABLE.                                  
022300     CLOSE PAYMENT-FILE.                                          
022400
022500     SORT SORT-FILE                                               
022600         ON ASCENDING KEY SRT-SETTLEMENT-DATE                     
022700                          SRT-SETTLEMENT-NUMBER                   
022800         USING SETTLEMENT-FILE                                    
022900         GIVING WORK-FILE.                                        
023000
023100     OPEN INPUT WORK-FILE.                                        
023200     OPEN OUTPUT PRINTER-FILE.                                    
023300
023400     MOVE ZERO TO PAGE-NUMBER.                                    
023500     PERFORM PRINT-HEADINGS.                                      
023600
023700     MOVE "N" TO W-WORK-EOF-SWITCH.                               
023800     PERFORM 100-READ-ONE-WORK-RECORD.                            
023900
024000     IF WORK-EOF                                                  
024100        MOVE "NO SETTLEMENTS IN SCOPE FOR THIS REPORT"            
024200                                 TO PRINTER-RECORD                
024300        WRITE PRINTER-RECORD BEFORE ADVANCING 1                   
024400     ELSE                                                         
024500        MOVE WK-SETTLEMENT-DATE TO W-CURRENT-SETTLEMENT-DATE      
024600        PERFORM 200-PRINT-ALL-SETTLEMENTS-BY-DATE                 
024700                     UNTIL WORK-EOF                               
024800        PERFORM 400-PRINT-TOTALS-BLOCK.                           
024900
025000     PERFORM FINALIZE-PAGE.                                       
025100
025200     CLOSE WORK-FILE.                                             
025300     CLOSE PRINTER-FILE.                                          
025400
025500     MOVE ZERO TO RETURN-CODE.                                    
025600     EXIT PROGRAM.                                                
025700
025800 100-READ-ONE-WORK-RECORD.                                        
025900     READ WORK-FILE                                               
026000         AT END                                                   
026100             MOVE "Y" TO W-WORK-EOF-SWITCH.                       
026200
026300 100-READ-ONE-WORK-RECORD-EXIT.                                   
026400     EXIT.                                                        
026500
026600 200-PRINT-ALL-SETTLEMENTS-BY-DATE.                               
026700     MOVE ZERO TO W-CURRENT-DATE-TOTAL.                           
026800     MOVE WK-SETTLEMENT-DATE TO W-CURRENT-SETTLEMENT-DATE.        
026900
027000     PERFORM 210-PRINT-ONE-SETTLEMENT                             
027050        THRU 300-ACCUMULATE-CONTROL-TOTALS-EXIT             
027100                  UNTIL WORK-EOF                                  
027200                     OR WK-SETTLEMENT-DATE NOT EQUAL              
027300                                      W-CURRENT-SETTLEMENT-DATE.  
027400
027500     MOVE W-CURRENT-SETTLEMENT-DATE TO ST-DATE-REFERENCE.         
027600     MOVE W-CURRENT-DATE-TOTAL      TO ST-AMOUNT.                 
027700
027800     MOVE SPACES         TO PRINTER-RECORD.                       
027900     WRITE PRINTER-RECORD BEFORE ADVANCING 1.                     
028000     MOVE SUB-TOTAL-LINE TO PRINTER-RECORD.                       
028100     WRITE PRINTER-RECORD BEFORE ADVANCING 2.                     
028200     ADD 3 TO W-PRINTED-LINES.                                    
028300
028400 200-PRINT-ALL-SETTLEMENTS-BY-DATE-EXIT.                          
028500     EXIT.                                                        
028600
028700 210-PRINT-ONE-SETTLEMENT.                                        
028800     IF PAGE-FULL                                                 
028900        PERFORM FINALIZE-PAGE                                     
029000        PERFORM PRINT-HEADINGS.                                   
029100
029200     MOVE WK-SETTLEMENT-NUMBER TO D-SETTLEMENT-NUMBER.            
029300     MOVE WK-PAYMENT-NUMBER    TO D-PAYMENT-NUMBER.               
029400     MOVE WK-ORDER-NUMBER      TO D-ORDER-NUMBER.                 
029500     MOVE WK-SETTLEMENT-DATE   TO D-SETTLEMENT-DATE.              
029600     MOVE WK-SETTLEMENT-STATUS TO D-SETTLEMENT-STATUS.            
029700     MOVE WK-SETTLEMENT-AMOUNT TO D-SETTLEMENT-AMOUNT.            
029800
029900     MOVE DETAIL-LINE TO PRINTER-RECORD.                          
030000     WRITE PRINTER-RECORD BEFORE ADVANCING 1.                     
030100     ADD 1 TO W-PRINTED-LINES.                                    
030200
030300     ADD WK-SETTLEMENT-AMOUNT TO W-CURRENT-DATE-TOTAL.            
030500
030800 210-PRINT-ONE-SETTLEMENT-EXIT.                                   
030820*    FALLS STRAIGHT THROUGH INTO 300-ACCUMULATE-CONTROL-TOTALS
030840*    BELOW - THE TWO PARAGRAPHS ARE PERFORMED TOGETHER AS ONE
030860*    RANGE FROM 200-PRINT-ALL-SETTLEMENTS-BY-DATE.
030900     EXIT.                                                        
031000
031100 300-ACCUMULATE-CONTROL-TOTALS.                                   
031200     ADD 1 TO W-RECORD-COUNT.                                     
031300     ADD WK-SETTLEMENT-AMOUNT TO W-TOTAL-AMOUNT.                  
031400
031500     IF MINIMUM-NOT-YET-SET                                       
031600        MOVE WK-SETTLEMENT-AMOUNT TO W-MINIMUM-AMOUNT             
031700        MOVE "N" TO W-MINIMUM-NOT-YET-SET                         
031800     ELSE                                                         
031900        IF WK-SETTLEMENT-AMOUNT LESS THAN W-MINIMUM-AMOUNT        
032000           MOVE WK-SETTLEMENT-AMOUNT TO W-MINIMUM-AMOUNT.         
032100
032200     IF WK-SETTLEMENT-AMOUNT GREATER THAN W-MAXIMUM-AMOUNT        
032300        MOVE WK-SETTLEMENT-AMOUNT TO W-MAXIMUM-AMOUNT.            
032400
032500     IF WK-SETTLEMENT-STATUS EQUAL "PENDING"                      
032600        ADD 1 TO W-COUNT-PENDING                                  
032700     ELSE                                                         
032800        IF WK-SETTLEMENT-STATUS EQUAL "WAITING_APPROVAL"          
032900           ADD 1 TO W-COUNT-WAITING                               
033000        ELSE                                                      
033100           IF WK-SETTLEMENT-STATUS EQUAL "CONFIRMED"              
033200              ADD 1 TO W-COUNT-CONFIRMED                          
033300           ELSE                                                   
033400              IF WK-SETTLEMENT-STATUS EQUAL "CANCELED"            
033500                 ADD 1 TO W-COUNT-CANCELED.                       
033600
033700     MOVE WK-PAYMENT-NUMBER TO W-SOUGHT-PAYMENT-NUMBER.           
033800     PERFORM LOOK-FOR-PAYMENT-RECORD.                             
033900
034000     IF FOUND-PAYMENT-RECORD                                      
034100     AND PT-PAYMENT-REFUNDED-AMOUNT (PAYMENT-TABLE-INDEX)         
034200                                         GREATER THAN ZERO        
034300        ADD 1 TO W-COUNT-REFUNDED                                 
034400     ELSE                                                         
034500        ADD 1 TO W-COUNT-NON-REFUNDED.
034600
034620     PERFORM 100-READ-ONE-WORK-RECORD.
034640
034700 300-ACCUMULATE-CONTROL-TOTALS-EXIT.
034800     EXIT.                                                        
034900
035000 400-PRINT-TOTALS-BLOCK.                                          
035100     MOVE W-RECORD-COUNT    TO TB-RECORD-COUNT.                   
035200     MOVE W-TOTAL-AMOUNT    TO TB-TOTAL-AMOUNT.                   
035300     MOVE W-MINIMUM-AMOUNT  TO TB-MINIMUM-AMOUNT.                 
035400     MOVE W-MAXIMUM-AMOUNT  TO TB-MAXIMUM-AMOUNT.                 
035500     MOVE W-COUNT-PENDING   TO TB-COUNT-PENDING.                  
035600     MOVE W-COUNT-WAITING   TO TB-COUNT-WAITING.                  
035700     MOVE W-COUNT-CONFIRMED TO TB-COUNT-CONFIRMED.                
035800     MOVE W-COUNT-CANCELED  TO TB-COUNT-CANCELED.                 
035900     MOVE W-COUNT-REFUNDED  TO TB-COUNT-REFUNDED.                 
036000     MOVE W-COUNT-NON-REFUNDED TO TB-COUNT-NON-REFUND.            
036100
036200     MOVE W-TOTAL-AMOUNT    TO W-ROUND-DIVIDEND.                  
036300     MOVE W-RECORD-COUNT    TO W-ROUND-DIVISOR.                   
036400     PERFORM ROUND-AMOUNT-HALF-UP.                                
036500     MOVE W-ROUND-RESULT    TO TB-AVERAGE-AMOUNT.                 
036600
036700     MOVE SPACES          TO PRINTER-RECORD.                      
036800     WRITE PRINTER-RECORD BEFORE ADVANCING 1.                     
036900     MOVE TOTALS-BLOCK-1  TO PRINTER-RECORD.                      
037000     WRITE PRINTER-RECORD BEFORE ADVANCING 1.                     
037100     MOVE TOTALS-BLOCK-2  TO PRINTER-RECORD.                      
037200     WRITE PRINTER-RECORD BEFORE ADVANCING 1.                     
037300     MOVE TOTALS-BLOCK-3  TO PRINTER-RECORD.                      
037400     WRITE PRINTER-RECORD BEFORE ADVANCING 1.                     
037500     MOVE TOTALS-BLOCK-4  TO PRINTER-RECORD.                      
037600     WRITE PRINTER-RECORD BEFORE ADVANCING 1.                     
037700     MOVE TOTALS-BLOCK-5  TO PRINTER-RECORD.                      
037800     WRITE PRINTER-RECORD BEFORE ADVANCING 1.                     
037900     MOVE TOTALS-BLOCK-6  TO PRINTER-RECORD.                      
038000     WRITE PRINTER-RECORD BEFORE ADVANCING 1.                     
038100     ADD 7 TO W-PRINTED-LINES.                                    
038200
038300 400-PRINT-TOTALS-BLOCK-EXIT.                                     
038400     EXIT.                                                        
038500
038600 COPY "PLGENERAL.CBL".                                            
038700 COPY "PLDATE.CBL".                                               
038800 COPY "PL-LOOK-FOR-PAYMENT.CBL".                                  
038900 COPY "PLSORT.CBL".                                               

