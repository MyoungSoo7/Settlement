000100*========================================================         
000200*SLSETTL.CBL                                                      
000300*                                                                 
000400*FILE-CONTROL ENTRY FOR THE SETTLEMENTS FILE.  WRITTEN BY         
000500*CREATE-DAILY-SETTLEMENTS AND CREATE-SETTLEMENT-FROM-             
000600*PAYMENT; READ AND REWRITTEN BY CONFIRM-DAILY-SETTLEMENTS,        
000700*SETTLEMENT-ADJUSTMENT AND THE AGGREGATION REPORT.                
000800*========================================================         
000900
001000     SELECT SETTLEMENT-FILE                                       
001100         ASSIGN TO "SETTLEMENTS"                                  
001200         ORGANIZATION IS SEQUENTIAL                               
001300         ACCESS MODE IS SEQUENTIAL.                               
