000100*========================================================         
000200*PL-LOOK-FOR-SETTLEMENT.CBL                                       
000300*                                                                 
000400*SHARED PARAGRAPHS TO LOAD SETTLEMENT-TABLE FROM                  
000500*SETTLEMENT-FILE AND TO SEARCH IT BY PAYMENT NUMBER.              
000600*SETTLEMENT-FILE MUST BE SORTED/MAINTAINED IN ASCENDING           
000700*SETTLEMENT-PAYMENT-NUMBER ORDER FOR SEARCH ALL TO WORK -         
000800*TRUE SINCE SETTLEMENTS ARE ALWAYS CREATED FROM PAYMENTS          
000900*WHICH ARE THEMSELVES READ IN THAT ORDER.  COPY                   
001000*"FDSETTL.CBL" MUST ALSO BE PRESENT.                              
001100*                                                                 
001200*CHANGE LOG                                                       
001300*2006-05-03 JOR  ORIGINAL.                                        JOR01
001400*2008-02-14 JOR  CALLED ALSO FROM THE NEW SETTLEMENT-             JOR02
001500*                ADJUSTMENT.CBL SUBPROGRAM.                       
001600*========================================================         
001700
001800 LOAD-SETTLEMENT-TABLE.                                           
001900*    SETTLEMENT-FILE MUST ALREADY BE OPEN INPUT OR I-O.           
002000
002100     MOVE ZERO TO SETTLEMENT-TABLE-COUNT.                         
002200     MOVE "N" TO W-SETTLEMENT-EOF-SWITCH.                         
002300
002400     PERFORM LOAD-ONE-SETTLEMENT-TABLE-ROW                        
002500                  UNTIL SETTLEMENT-EOF.                           
002600
002700 LOAD-SETTLEMENT-TABLE-EXIT.                                      
002800     EXIT.                                                        
002900
003000 LOAD-ONE-SETTLEMENT-TABLE-ROW.                                   
003100     READ SETTLEMENT-FILE                                         
003200         AT END                                                   
003300            MOVE "Y" TO W-SETTLEMENT-EOF-SWITCH                   
003400            GO TO LOAD-ONE-SETTLEMENT-TABLE-ROW-EXIT.             
003500
003600     ADD 1 TO SETTLEMENT-TABLE-COUNT.                             
003700     MOVE SETTLEMENT-NUMBER                                       
003800           TO ST-SETTLEMENT-NUMBER (SETTLEMENT-TABLE-COUNT).      
003900     MOVE SETTLEMENT-PAYMENT-NUMBER                               
004000           TO ST-PAYMENT-NUMBER (SETTLEMENT-TABLE-COUNT).         
004100     MOVE SETTLEMENT-ORDER-NUMBER                                 
004200           TO ST-ORDER-NUMBER (SETTLEMENT-TABLE-COUNT).           
004300     MOVE SETTLEMENT-AMOUNT                                       
004400           TO ST-SETTLEMENT-AMOUNT (SETTLEMENT-TABLE-COUNT).      
004500     MOVE SETTLEMENT-STATUS                                       
004600           TO ST-SETTLEMENT-STATUS (SETTLEMENT-TABLE-COUNT).      
004700     MOVE SETTLEMENT-DATE                                         
004800           TO ST-SETTLEMENT-DATE (SETTLEMENT-TABLE-COUNT).        
004900     MOVE SETTLEMENT-CONFIRMED-DATE-TIME                          
005000           TO ST-CONFIRMED-DATE-TIME (SETTLEMENT-TABLE-COUNT).    
005100
005200 LOAD-ONE-SETTLEMENT-TABLE-ROW-EXIT.                              
005300     EXIT.                                                        
005400
005500 LOOK-FOR-SETTLEMENT-RECORD.                                      
005600*    ON ENTRY, W-SOUGHT-PAYMENT-NUMBER HOLDS THE PAYMENT          
005700*    NUMBER TO FIND A SETTLEMENT FOR.  ON EXIT,                   
005800*    W-FOUND-SETTLEMENT-RECORD IS "Y" AND SETTLEMENT-             
005900*    TABLE-INDEX POINTS AT THE MATCHING ROW, OR                   
006000*    W-FOUND-SETTLEMENT-RECORD IS "N".                            
006100
006200     MOVE "N" TO W-FOUND-SETTLEMENT-RECORD.                       
006300
006400     SEARCH ALL SETTLEMENT-TABLE                                  
006500         AT END                                                   
006600             GO TO LOOK-FOR-SETTLEMENT-RECORD-EXIT                
006700         WHEN ST-PAYMENT-NUMBER (SETTLEMENT-TABLE-INDEX)          
006800                 EQUAL W-SOUGHT-PAYMENT-NUMBER                    
006900             MOVE "Y" TO W-FOUND-SETTLEMENT-RECORD.               
007000
007100 LOOK-FOR-SETTLEMENT-RECORD-EXIT.                                 
007200     EXIT.                                                        

