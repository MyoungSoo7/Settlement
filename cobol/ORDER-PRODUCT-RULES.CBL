000100*========================================================         
000200 IDENTIFICATION DIVISION.                                         
000300 PROGRAM-ID.    ORDER-PRODUCT-RULES.                              
000400 AUTHOR.        K L NOLAN.                                        
000500 INSTALLATION.  DATA PROCESSING - MERCHANT SETTLEMENT UNIT.       
000600 DATE-WRITTEN.  03/14/2012.                                       
000700 DATE-COMPILED.                                                   
000800 SECURITY.      COMPANY CONFIDENTIAL - BATCH PRODUCTION ONLY.     
000900*                                                                 
001000*REMARKS.  CALLABLE SUBPROGRAM - ORDER AND PRODUCT STATUS         
001100*RULES.  NEITHER ORDERS NOR PRODUCTS HAVE A FILE OF THEIR         
001200*OWN IN THIS SUITE (THEY LIVE ON THE FRONT-END PLATFORM) SO       
001300*THIS PROGRAM IS LINKAGE-ONLY - THE CALLER PASSES WHATEVER        
001400*FIELDS IT HAS AND GETS BACK A NORMALIZED STATUS OR AN            
001500*UPDATED STOCK FIGURE.  W-ACTION-CODE SELECTS THE RULE:          
001600*  ORDERNORM  - NORMALIZE AN ORDER STATUS (UNRECOGNIZED OR        
001700*               BLANK STATUS BECOMES CREATED).                    
001800*  PRODNORM   - NORMALIZE A PRODUCT STATUS (UNRECOGNIZED OR       
001900*               BLANK STATUS BECOMES ACTIVE).                     
002000*  VALIDATE   - VALIDATE A NEW ORDER BEFORE IT IS ACCEPTED.       
002100*  STOCKDECR  - DECREASE PRODUCT STOCK ON HAND; REJECTED IF       
002200*               THE QUANTITY REQUESTED EXCEEDS STOCK.             
002300*  STOCKINCR  - INCREASE PRODUCT STOCK ON HAND; ALWAYS            
002400*               SUCCEEDS.                                         
002500*                                                                 
002600*CHANGE LOG.                                                      
002700*2012-03-14 KLN  ORIGINAL.                                        KLN01
002800*2015-11-09 MDS  VALIDATE ACTION ADDED WHEN THE COUPON            MDS01
002900*                CAMPAIGN WORK TURNED UP ORDERS BEING             
003000*                CREATED FOR A ZERO AMOUNT.                       
003100*2019-06-03 KLN  STOCKDECR/STOCKINCR ACTIONS ADDED - STOCK        KLN02
003200*                HAD BEEN MAINTAINED ON THE FRONT END ONLY,
003300*                WITH NO CHECK AGAINST A NEGATIVE BALANCE.
003320*2021-02-18 KLN  USER-EXISTS-FLAG PARAMETER ADDED TO VALIDATE -   KLN03
003330*                AN ORDER FOR A DELETED CUSTOMER ACCOUNT WAS
003340*                STILL PASSING EVERY OTHER CHECK AND GETTING
003350*                CREATED.
003370*2023-11-27 PXA  NEW-STOCK LEFT EQUAL TO CURRENT-STOCK ON A       PXA01
003380*                REJECTED STOCKDECR INSTEAD OF BEING LEFT
003390*                UNINITIALIZED - A CARELESS CALLER THAT IGNORED
003395*                THE RETURN CODE WAS ZEROING OUT ITS OWN COPY.
003400*========================================================
003500
003600 ENVIRONMENT DIVISION.                                            
003700 CONFIGURATION SECTION.                                           
003800 SPECIAL-NAMES.                                                   
003900     C01 IS TOP-OF-FORM.                                          
004000
004100 INPUT-OUTPUT SECTION.                                            
004200 FILE-CONTROL.                                                    
004300*    NO FILES - RULES-ONLY SUBPROGRAM.                            
004400
004500 DATA DIVISION.                                                   
004600 WORKING-STORAGE SECTION.                                         
004700
004800     COPY "WSGENRL.CBL".                                          
004900
005000 01  W-LOG-DATE                        PIC 9(8).                  
005100 01  W-LOG-DATE-PARTS REDEFINES W-LOG-DATE.                       
005200     05  W-LOG-CCYY                     PIC 9(4).                 
005300     05  W-LOG-MM                       PIC 9(2).                 
005400     05  W-LOG-DD                       PIC 9(2).                 
005500
005600 77  W-RUN-DATE-TIME-WORK               PIC X(21).                005700
005800*DEFENSIVE VIEWS OF THE NUMERIC PARAMETERS MOST LIKELY TO         
005900*ARRIVE BLANK-FILLED FROM THE FRONT-END PLATFORM'S OWN            
006000*BATCH EXTRACT - DISPLAYED ON A REJECT, NOT TESTED DIRECTLY       
006100*(A SIGNED AMOUNT'S OVERPUNCHED SIGN BYTE IS NOT A PLAIN          
006200*DIGIT, SO THE NUMERIC TEST MUST STAY ON THE ORIGINAL ITEM).      
006300 01  W-ORDER-AMOUNT-CHECK-X REDEFINES W-ORDER-AMOUNT             
006400                                     PIC X(10).                   
006500 01  W-STOCK-CHECK-X REDEFINES W-CURRENT-STOCK                   
006600                                     PIC X(7).                    
006700
006800 LINKAGE SECTION.                                                 
006900
007000 01  W-ACTION-CODE                    PIC X(10).                 
007100     88  W-ACTION-IS-ORDERNORM            VALUE "ORDERNORM".     
007200     88  W-ACTION-IS-PRODNORM             VALUE "PRODNORM".      
007300     88  W-ACTION-IS-VALIDATE             VALUE "VALIDATE".      
007400     88  W-ACTION-IS-STOCKDECR            VALUE "STOCKDECR".     
007500     88  W-ACTION-IS-STOCKINCR            VALUE "STOCKINCR".     
007600
007700 01  W-ORDER-STATUS-IN                PIC X(10).                 
007800 01  W-ORDER-STATUS-OUT               PIC X(10).                 
007900
008000 01  W-PRODUCT-STATUS-IN              PIC X(10).                 
008100 01  W-PRODUCT-STATUS-OUT             PIC X(10).                 
008200
008300 01  W-USER-EXISTS-FLAG               PIC X(1).                  
008400     88  W-USER-DOES-EXIST                VALUE "Y".             
008500
008600 01  W-ORDER-AMOUNT                   PIC S9(8)V99.              
008700
008800 01  W-CURRENT-STOCK                  PIC 9(7).                  
008900 01  W-REQUESTED-QUANTITY             PIC 9(7).                  
009000 01  W-NEW-STOCK                      PIC 9(7).                  
009100
009200 01  W-RETURN-CODE                    PIC S9(4) COMP.            
009300     88  W-RULE-OK                        VALUE ZERO.            
009400     88  W-RULE-REJECTED                  VALUE 16.              
009500
009600 PROCEDURE DIVISION USING W-ACTION-CODE                          
009700                          W-ORDER-STATUS-IN                      
009800                          W-ORDER-STATUS-OUT                     
009900                          W-PRODUCT-STATUS-IN                    
010000                          W-PRODUCT-STATUS-OUT                   
010100                          W-USER-EXISTS-FLAG                     
010200                          W-ORDER-AMOUNT                         
010300                          W-CURRENT-STOCK                        
010400                          W-REQUESTED-QUANTITY                   
010500                          W-NEW-STOCK                            
010600                          W-RETURN-CODE.                         
010700
010800 000-MAIN-CONTROL.                                                
010900     MOVE ZERO TO W-RETURN-CODE.                                 
011000
011100     EVALUATE TRUE                                                
011200         WHEN W-ACTION-IS-ORDERNORM                              
011300             PERFORM 100-NORMALIZE-ORDER-STATUS                   
011400         WHEN W-ACTION-IS-PRODNORM                               
011500             PERFORM 200-NORMALIZE-PRODUCT-STATUS                 
011600         WHEN W-ACTION-IS-VALIDATE                               
011700             PERFORM 300-VALIDATE-NEW-ORDER                       
011800         WHEN W-ACTION-IS-STOCKDECR                              
011900             PERFORM 400-DECREASE-STOCK                           
012000         WHEN W-ACTION-IS-STOCKINCR                              
012100             PERFORM 500-INCREASE-STOCK                           
012200         WHEN OTHER                                               
012300             MOVE 16 TO W-RETURN-CODE.                           
012400
012500 000-MAIN-CONTROL-EXIT.                                           
012600     EXIT PROGRAM.                                                
012700
012800 100-NORMALIZE-ORDER-STATUS.                                      
012900*    CREATED, PAID, CANCELED, REFUNDED ARE THE ONLY VALID         
013000*    ORDER STATUSES.  ANYTHING ELSE, INCLUDING BLANK, COMES       
013100*    BACK AS CREATED - THE SAME DEFAULT THE FRONT END USES        
013200*    WHEN AN ORDER ROW IS FIRST INSERTED.                         
013300     EVALUATE W-ORDER-STATUS-IN                                  
013400         WHEN "CREATED"                                           
013500         WHEN "PAID"                                              
013600         WHEN "CANCELED"                                          
013700         WHEN "REFUNDED"                                          
013800             MOVE W-ORDER-STATUS-IN TO W-ORDER-STATUS-OUT       
013900         WHEN OTHER                                               
014000             MOVE "CREATED" TO W-ORDER-STATUS-OUT                
014100             PERFORM 900-LOG-NORMALIZATION.                       
014200
014300 100-NORMALIZE-ORDER-STATUS-EXIT.                                 
014400     EXIT.                                                        
014500
014600 200-NORMALIZE-PRODUCT-STATUS.                                    
014700*    ACTIVE, INACTIVE, OUT_OF_STOCK, DISCONTINUED ARE THE         
014800*    ONLY VALID PRODUCT STATUSES.  ANYTHING ELSE, INCLUDING       
014900*    BLANK, COMES BACK AS ACTIVE.                                 
015000     EVALUATE W-PRODUCT-STATUS-IN                                
015100         WHEN "ACTIVE"                                            
015200         WHEN "INACTIVE"                                          
015300         WHEN "OUT_OF_STOCK"                                      
015400         WHEN "DISCONTINUED"                                      
015500             MOVE W-PRODUCT-STATUS-IN TO W-PRODUCT-STATUS-OUT   
015600         WHEN OTHER                                               
015700             MOVE "ACTIVE" TO W-PRODUCT-STATUS-OUT               
015800             PERFORM 900-LOG-NORMALIZATION.                       
015900
016000 200-NORMALIZE-PRODUCT-STATUS-EXIT.                               
016100     EXIT.                                                        
016200
016300 300-VALIDATE-NEW-ORDER.                                          
016400*    A NEW ORDER REQUIRES AN EXISTING USER AND A POSITIVE         
016500*    AMOUNT.  THE USER CHECK ITSELF IS THE CALLER'S JOB -         
016600*    THERE IS NO USER FILE IN THIS SUITE - THIS PARAGRAPH         
016700*    ONLY ACTS ON THE FLAG THE CALLER PASSED IN.                  
016800     IF W-ORDER-AMOUNT-CHECK-X NOT NUMERIC                        
016900        DISPLAY "ORDER-PRODUCT-RULES: ORDER-AMOUNT RAW BYTES "    
017000                W-ORDER-AMOUNT-CHECK-X                            
017100        MOVE 16 TO W-RETURN-CODE                                 
017200        GO TO 300-VALIDATE-NEW-ORDER-EXIT.                        
017300
017400     IF NOT W-USER-DOES-EXIST                                    
017500     OR W-ORDER-AMOUNT NOT GREATER THAN ZERO                     
017600        MOVE 16 TO W-RETURN-CODE.                                
017700
017800 300-VALIDATE-NEW-ORDER-EXIT.                                     
017900     EXIT.                                                        
018000
018100 400-DECREASE-STOCK.                                              
018200*    STOCK MAY NOT GO NEGATIVE.  A REQUEST FOR MORE THAN IS       
018300*    ON HAND IS REJECTED OUTRIGHT - W-NEW-STOCK IS LEFT          
018400*    EQUAL TO W-CURRENT-STOCK SO A CARELESS CALLER THAT          
018500*    IGNORES THE RETURN CODE DOES NO HARM.                        
018600     MOVE W-CURRENT-STOCK TO W-NEW-STOCK.                       
018700
018800     IF W-STOCK-CHECK-X NOT NUMERIC                               
018900        DISPLAY "ORDER-PRODUCT-RULES: CURRENT-STOCK RAW BYTES "   
019000                W-STOCK-CHECK-X                                   
019100        MOVE 16 TO W-RETURN-CODE                                 
019200        GO TO 400-DECREASE-STOCK-EXIT.                            
019300
019400     IF W-REQUESTED-QUANTITY GREATER THAN W-CURRENT-STOCK       
019500        MOVE 16 TO W-RETURN-CODE                                 
019600        GO TO 400-DECREASE-STOCK-EXIT.                            
019700
019800     COMPUTE W-NEW-STOCK =                                       
019900             W-CURRENT-STOCK - W-REQUESTED-QUANTITY.            
020000
020100 400-DECREASE-STOCK-EXIT.                                         
020200     EXIT.                                                        
020300
020400 500-INCREASE-STOCK.                                              
020500*    AN INCREASE ALWAYS SUCCEEDS.                                 
020600     COMPUTE W-NEW-STOCK =                                       
020700             W-CURRENT-STOCK + W-REQUESTED-QUANTITY.            
020800
020900 500-INCREASE-STOCK-EXIT.                                         
021000     EXIT.                                                        
021100
021200 900-LOG-NORMALIZATION.                                           
021300*    AUDIT LINE FOR THE JOB LOG WHEN A STATUS HAD TO BE           
021400*    DEFAULTED - USEFUL WHEN THE FRONT END SHIPS A NEW            
021500*    STATUS VALUE THIS PROGRAM HAS NOT BEEN TAUGHT YET.           
021600     MOVE FUNCTION CURRENT-DATE TO W-RUN-DATE-TIME-WORK.          
021700     MOVE W-RUN-DATE-TIME-WORK (1:8) TO W-LOG-DATE.               
021800
021900     DISPLAY "ORDER-PRODUCT-RULES: UNRECOGNIZED STATUS "          
022000             "DEFAULTED ON " W-LOG-MM "/" W-LOG-DD "/"            
022100             W-LOG-CCYY.                                          
022200
022300 900-LOG-NORMALIZATION-EXIT.                                      
022400     EXIT.                                                        

