000100*========================================================         
000200*FDREFUND.CBL                                                     
000300*                                                                 
000400*FILE/RECORD DESCRIPTION FOR THE REFUNDS FILE.  ONE               
000500*RECORD PER REFUND REQUEST; REFUND-IDEMPOTENCY-KEY TOGETHER       
000600*WITH REFUND-PAYMENT-NUMBER MUST BE UNIQUE AMONG COMPLETED        
000700*REFUNDS SO A RESUBMITTED REQUEST CANNOT DOUBLE-REFUND.           
000800*                                                                 
000900*CHANGE LOG                                                       
001000*2007-10-02 JOR  ORIGINAL.                                        JOR01
001100*2013-06-18 MDS  REFUND-IDEMPOTENCY-KEY ADDED AT THE              MDS01
001200*                REQUEST OF THE WEB TEAM - CLIENT RETRIES         
001300*                OF A TIMED-OUT REFUND CALL WERE CREATING         
001400*                DUPLICATE REFUND-FILE RECORDS.                   
001500*========================================================         
001600
001700 FD  REFUND-FILE                                                  
001800     LABEL RECORDS ARE STANDARD.                                  
001900
002000 01  REFUND-RECORD.                                               
002100     05  REFUND-NUMBER              PIC 9(10).                    
002200     05  REFUND-PAYMENT-NUMBER      PIC 9(10).                    
002300     05  REFUND-AMOUNT              PIC S9(8)V99.                 
002400     05  REFUND-STATUS              PIC X(10).                    
002500         88  REFUND-IS-REQUESTED       VALUE "REQUESTED".         
002600         88  REFUND-IS-APPROVED        VALUE "APPROVED".          
002700         88  REFUND-IS-COMPLETED       VALUE "COMPLETED".         
002800         88  REFUND-IS-FAILED          VALUE "FAILED".            
002900         88  REFUND-IS-CANCELED        VALUE "CANCELED".          
003000     05  REFUND-IDEMPOTENCY-KEY     PIC X(32).                    
003100     05  REFUND-REASON              PIC X(40).                    
003200     05  FILLER                     PIC X(4).                     
003300
003400*REFUND-IDEMPOTENCY-KEY SPLIT SO THE CLIENT-PREFIX PORTION        
003500*CAN BE LOGGED SEPARATELY ON A FAILED-IDEMPOTENCY-CHECK           
003600*MESSAGE WITHOUT DISPLAYING THE FULL KEY.                         
003700 01  REFUND-KEY-PARTS REDEFINES REFUND-IDEMPOTENCY-KEY.           
003800     05  REFUND-KEY-CLIENT-PREFIX   PIC X(8).                     
003900     05  REFUND-KEY-REMAINDER       PIC X(24).                    
004000
004100*WORKING TABLE LOADED FROM REFUND-FILE SO THE IDEMPOTENCY         
004200*CHECK (SAME PAYMENT + SAME KEY) CAN BE MADE WITHOUT AN           
004300*INDEXED ACCESS PATH.                                             
004400 01  REFUND-TABLE-AREA.                                           
004500     05  REFUND-TABLE-COUNT         PIC S9(7) COMP.               
004600     05  REFUND-TABLE OCCURS 0 TO 50000 TIMES                     
004700             DEPENDING ON REFUND-TABLE-COUNT                      
004800             INDEXED BY REFUND-TABLE-INDEX.                       
004900         10  RT-REFUND-NUMBER           PIC 9(10).                
005000         10  RT-PAYMENT-NUMBER          PIC 9(10).                
005100         10  RT-REFUND-AMOUNT           PIC S9(8)V99.             
005200         10  RT-REFUND-STATUS           PIC X(10).                
005300         10  RT-IDEMPOTENCY-KEY         PIC X(32).                

