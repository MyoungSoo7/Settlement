000100*========================================================         
000200 IDENTIFICATION DIVISION.                                         
000300 PROGRAM-ID.    SETTLEMENT-ADJUSTMENT.                            
000400 AUTHOR.        J O ROURKE.                                       
000500 INSTALLATION.  DATA PROCESSING - MERCHANT SETTLEMENT UNIT.       
000600 DATE-WRITTEN.  02/14/2008.                                       
000700 DATE-COMPILED.                                                   
000800 SECURITY.      COMPANY CONFIDENTIAL - BATCH PRODUCTION ONLY.     
000900*                                                                 
001000*REMARKS.  CALLABLE SUBPROGRAM - GIVEN A COMPLETED REFUND,        
001100*APPLIES ITS EFFECT TO THE SETTLEMENT LEDGER.  IF NO              
001200*SETTLEMENT EXISTS YET FOR THE REFUND'S PAYMENT, NOTHING IS       
001300*DONE (THE NIGHTLY CREATE STEP HAS NOT RUN YET).  IF THE          
001400*SETTLEMENT IS STILL PENDING, THE REFUND IS NETTED STRAIGHT       
001500*OUT OF STL-AMOUNT AND THE SETTLEMENT IS REWRITTEN - NO           
001600*ADJUSTMENT RECORD IS NEEDED BECAUSE THE SETTLEMENT HAS NOT       
001700*BEEN PAID OUT YET.  IF THE SETTLEMENT IS ALREADY CONFIRMED,      
001800*A NEW SETTLEMENT-ADJUSTMENT RECORD IS RAISED INSTEAD, SINCE      
001900*THE ORIGINAL SETTLEMENT FIGURE MUST NOT CHANGE ONCE PAID.        
002000*CALLED ONCE PER COMPLETED REFUND, FROM REFUND-PROCESSING.CBL.    
002100*                                                                 
002200*CHANGE LOG.                                                      
002300*2008-02-14 JOR  ORIGINAL.                                        JOR01
002400*2009-08-11 JOR  WAITING_APPROVAL TREATED THE SAME AS PENDING     JOR02
002500*                SHOULD NOT APPLY HERE - A WAITING_APPROVAL       
002600*                SETTLEMENT IS STILL HELD FOR RISK REVIEW AND     
002700*                MUST NOT BE SILENTLY REDUCED, SO IT FALLS TO     
002800*                THE "ANYTHING ELSE, DO NOTHING" PATH BELOW.      
002900*2013-06-18 MDS  DUPLICATE-ADJUSTMENT GUARD ADDED - REPROCESS     MDS01
003000*                OF A REFUND THAT HAD ALREADY BEEN ADJUSTED
003100*                WAS CREATING A SECOND NEGATIVE ADJUSTMENT.
003120*2018-12-05 KLN  ADJUSTMENT-FILE NOW CLOSED BETWEEN THE DUPLICATE KLN01
003130*                CHECK AND THE RAISE STEP INSTEAD OF BEING HELD
003140*                OPEN FOR THE WHOLE CALL - A LONG-RUNNING CALLER
003150*                WAS BLOCKING THE NIGHTLY CONFIRM STEP'S OWN
003155*                ACCESS TO THE SAME FILE.
003170*2023-04-19 PXA  SETTLEMENT-REWRITE-SUBSCRIPT RENAMED FROM THE    PXA01
003180*                GENERIC COUNTER IT HAD BEEN SHARING WITH THE
003190*                LOOKUP LOOP - A REWRITE IN THE MIDDLE OF A
003195*                SEARCH WAS CLOBBERING THE SEARCH'S OWN INDEX.
003200*========================================================
003300
003400 ENVIRONMENT DIVISION.                                            
003500 CONFIGURATION SECTION.                                           
003600 SPECIAL-NAMES.                                                   
003700     C01 IS TOP-OF-FORM.                                          
003800
003900 INPUT-OUTPUT SECTION.                                            
004000 FILE-CONTROL.                                                    
004100
004200     COPY "SLSETTL.CBL".                                          
004300     COPY "SLADJUST.CBL".                                         
004400     COPY "SLCONTRL.CBL".                                         
004500
004600 DATA DIVISION.                                                   
004700 FILE SECTION.                                                    
004800
004900     COPY "FDSETTL.CBL".                                          
005000     COPY "FDADJUST.CBL".                                         
005100     COPY "FDCONTRL.CBL".                                         
005200
005300 WORKING-STORAGE SECTION.                                         
005400
005500     COPY "WSDATE01.CBL".                                         
005600     COPY "WSGENRL.CBL".                                          
005700
005800 77  W-SETTLEMENT-EOF-SWITCH          PIC X(1).
005900     88  SETTLEMENT-EOF                   VALUE "Y".              
006000
006100 77  W-FOUND-SETTLEMENT-RECORD        PIC X(1).
006200     88  FOUND-SETTLEMENT-RECORD          VALUE "Y".              
006300
006400 77  W-ADJUSTMENT-EOF-SWITCH          PIC X(1).
006500     88  ADJUSTMENT-EOF                   VALUE "Y".              
006600
006700 77  W-DUPLICATE-ADJUSTMENT-SWITCH    PIC X(1).
006800     88  DUPLICATE-ADJUSTMENT-FOUND       VALUE "Y".              
006900
007000 77  W-SOUGHT-PAYMENT-NUMBER          PIC 9(10).
007100
007200 77  W-SETTLEMENT-REWRITE-SUBSCRIPT   PIC S9(7) COMP.
007300
007400 LINKAGE SECTION.                                                 
007500
007600 01  W-REFUND-NUMBER                 PIC 9(10).                  
007700 01  W-PAYMENT-NUMBER                PIC 9(10).                  
007800 01  W-REFUND-AMOUNT                 PIC S9(8)V99.               
007900 01  W-RETURN-CODE                   PIC S9(4) COMP.             
008000
008100 PROCEDURE DIVISION USING W-REFUND-NUMBER W-PAYMENT-NUMBER      
008200                          W-REFUND-AMOUNT W-RETURN-CODE.        
008300
008400 000-MAIN-CONTROL.                                                
008500     MOVE ZERO TO W-RETURN-CODE.                                 
008600
008700     OPEN I-O ADJUSTMENT-FILE.                                    
008800     PERFORM 100-CHECK-DUPLICATE-ADJUSTMENT.                      
008900     CLOSE ADJUSTMENT-FILE.                                       
009000
009100     IF DUPLICATE-ADJUSTMENT-FOUND                                
009200        GO TO 000-MAIN-CONTROL-EXIT.                              
009300
009400     OPEN I-O SETTLEMENT-FILE.                                    
009500     PERFORM LOAD-SETTLEMENT-TABLE.                               
009600
009700     MOVE W-PAYMENT-NUMBER TO W-SOUGHT-PAYMENT-NUMBER.           
009800     PERFORM LOOK-FOR-SETTLEMENT-RECORD.                          
009900
010000     IF NOT FOUND-SETTLEMENT-RECORD                               
010100        CLOSE SETTLEMENT-FILE                                     
010200        GO TO 000-MAIN-CONTROL-EXIT.                              
010300
010400     IF ST-SETTLEMENT-STATUS (SETTLEMENT-TABLE-INDEX) EQUAL       
010500                                                    "PENDING"     
010600        PERFORM 200-REDUCE-PENDING-SETTLEMENT                     
010700     ELSE                                                         
010800        IF ST-SETTLEMENT-STATUS (SETTLEMENT-TABLE-INDEX) EQUAL    
010900                                                 "CONFIRMED"      
011000           OPEN I-O ADJUSTMENT-FILE                               
011100           OPEN I-O CONTROL-FILE                                  
011200           PERFORM 300-RAISE-ADJUSTMENT-RECORD                    
011300           CLOSE ADJUSTMENT-FILE                                  
011400           CLOSE CONTROL-FILE.                                    
011500
011600     CLOSE SETTLEMENT-FILE.                                       
011700
011800 000-MAIN-CONTROL-EXIT.                                           
011900     EXIT PROGRAM.                                                
012000
012100 100-CHECK-DUPLICATE-ADJUSTMENT.                                  
012200     MOVE "N" TO W-DUPLICATE-ADJUSTMENT-SWITCH.                   
012300     MOVE "N" TO W-ADJUSTMENT-EOF-SWITCH.                         
012400
012500     PERFORM 110-READ-ONE-ADJUSTMENT                              
012600                  UNTIL ADJUSTMENT-EOF                            
012700                     OR DUPLICATE-ADJUSTMENT-FOUND.               
012800
012900 100-CHECK-DUPLICATE-ADJUSTMENT-EXIT.                             
013000     EXIT.                                                        
013100
013200 110-READ-ONE-ADJUSTMENT.                                         
013300     READ ADJUSTMENT-FILE                                         
013400         AT END                                                   
013500             MOVE "Y" TO W-ADJUSTMENT-EOF-SWITCH                  
013600             GO TO 110-READ-ONE-ADJUSTMENT-EXIT.                  
013700
013800     IF ADJUSTMENT-REFUND-NUMBER EQUAL W-REFUND-NUMBER           
013900        MOVE "Y" TO W-DUPLICATE-ADJUSTMENT-SWITCH.                
014000
014100 110-READ-ONE-ADJUSTMENT-EXIT.                                    
014200     EXIT.                                                        
014300
014400 200-REDUCE-PENDING-SETTLEMENT.                                   
014500*    SETTLEMENT IS STILL PENDING - NET THE REFUND STRAIGHT        
014600*    OUT OF THE TABLE ROW, THEN PLAY THE WHOLE SETTLEMENT         
014700*    TABLE BACK OVER SETTLEMENT-FILE IN A SECOND PASS (THE        
014800*    FILE IS SEQUENTIAL - SAME APPROACH AS REFUND-PROCESSING      
014900*    USES FOR PAYMENT-FILE).                                      
015000     SUBTRACT W-REFUND-AMOUNT                                    
015100             FROM ST-SETTLEMENT-AMOUNT (SETTLEMENT-TABLE-INDEX).  
015200
015300     PERFORM 250-REWRITE-SETTLEMENT-FILE.                         
015400
015500 200-REDUCE-PENDING-SETTLEMENT-EXIT.                              
015600     EXIT.                                                        
015700
015800 250-REWRITE-SETTLEMENT-FILE.                                     
015900     CLOSE SETTLEMENT-FILE.                                       
016000     OPEN I-O SETTLEMENT-FILE.                                    
016100     MOVE ZERO TO W-SETTLEMENT-REWRITE-SUBSCRIPT.                 
016200     MOVE "N" TO W-SETTLEMENT-EOF-SWITCH.                         
016300
016400     PERFORM 260-REWRITE-ONE-SETTLEMENT                           
016500                  UNTIL SETTLEMENT-EOF.                           
016600
016700 250-REWRITE-SETTLEMENT-FILE-EXIT.                                
016800     EXIT.                                                        
016900
017000 260-REWRITE-ONE-SETTLEMENT.                                      
017100     READ SETTLEMENT-FILE                                         
017200         AT END                                                   
017300             MOVE "Y" TO W-SETTLEMENT-EOF-SWITCH                  
017400             GO TO 260-REWRITE-ONE-SETTLEMENT-EXIT.               
017500
017600     ADD 1 TO W-SETTLEMENT-REWRITE-SUBSCRIPT.                     
017700     MOVE ST-SETTLEMENT-AMOUNT (W-SETTLEMENT-REWRITE-SUBSCRIPT)   
017800                             TO SETTLEMENT-AMOUNT.                
017900     MOVE ST-SETTLEMENT-STATUS (W-SETTLEMENT-REWRITE-SUBSCRIPT)   
018000                             TO SETTLEMENT-STATUS.                
018100     REWRITE SETTLEMENT-RECORD.                                   
018200
018300 260-REWRITE-ONE-SETTLEMENT-EXIT.                                 
018400     EXIT.                                                        
018500
018600 300-RAISE-ADJUSTMENT-RECORD.                                     
018700     MOVE 1 TO CONTROL-KEY.                                       
018800     READ CONTROL-FILE RECORD                                     
018900         INVALID KEY                                              
019000             MOVE "SETTLE-CONTROL RECORD NOT FOUND"               
019100                                        TO W-ABEND-REASON         
019200             PERFORM ABEND-THIS-RUN.                              
019300
019400     ADD 1 TO CONTROL-LAST-ADJUSTMENT-NUMBER.                     
019500
019600     REWRITE CONTROL-RECORD                                       
019700         INVALID KEY                                              
019800             MOVE "SETTLE-CONTROL REWRITE FAILED"                 
019900                                        TO W-ABEND-REASON         
020000             PERFORM ABEND-THIS-RUN.                              
020100
020200     MOVE SPACES TO ADJUSTMENT-RECORD.                            
020300     MOVE CONTROL-LAST-ADJUSTMENT-NUMBER TO ADJUSTMENT-NUMBER.    
020400     MOVE ST-SETTLEMENT-NUMBER (SETTLEMENT-TABLE-INDEX)           
020500                         TO ADJUSTMENT-SETTLEMENT-NUMBER.         
020600     MOVE W-REFUND-NUMBER TO ADJUSTMENT-REFUND-NUMBER.           
020700     COMPUTE ADJUSTMENT-AMOUNT = ZERO - W-REFUND-AMOUNT.         
020800     MOVE "PENDING" TO ADJUSTMENT-STATUS.                         
020900     MOVE FUNCTION CURRENT-DATE TO GDTV-RUN-DATE-TIME.            
021000     MOVE GDTV-RUN-DATE-CCYYMMDD TO ADJUSTMENT-DATE.              
021100
021200     WRITE ADJUSTMENT-RECORD.                                     
021300
021400 300-RAISE-ADJUSTMENT-RECORD-EXIT.                                
021500     EXIT.                                                        
021600
021700 COPY "PLGENERAL.CBL".                                            
021800 COPY "PL-LOOK-FOR-SETTLEMENT.CBL".                               

