000100*========================================================         
000200*FDADJUST.CBL                                                     
000300*                                                                 
000400*FILE/RECORD DESCRIPTION FOR THE SETTLEMENT-ADJUSTMENT            
000500*FILE.  EXACTLY ONE ADJUSTMENT RECORD PER REFUND THAT             
000600*LANDS AGAINST A CONFIRMED SETTLEMENT; ADJUSTMENT-REFUND-         
000700*NUMBER IS THEREFORE UNIQUE.                                      
000800*                                                                 
000900*CHANGE LOG                                                       
001000*2008-02-14 JOR  ORIGINAL.                                        JOR01
001100*========================================================         
001200
001300 FD  ADJUSTMENT-FILE                                              
001400     LABEL RECORDS ARE STANDARD.                                  
001500
001600 01  ADJUSTMENT-RECORD.                                           
001700     05  ADJUSTMENT-NUMBER              PIC 9(10).                
001800     05  ADJUSTMENT-SETTLEMENT-NUMBER    PIC 9(10).               
001900     05  ADJUSTMENT-REFUND-NUMBER        PIC 9(10).               
002000     05  ADJUSTMENT-AMOUNT               PIC S9(8)V99.            
002100     05  ADJUSTMENT-STATUS               PIC X(10).               
002200         88  ADJUSTMENT-IS-PENDING          VALUE "PENDING".      
002300         88  ADJUSTMENT-IS-CONFIRMED        VALUE "CONFIRMED".    
002400     05  ADJUSTMENT-DATE                 PIC 9(8).                
002500     05  FILLER                          PIC X(1).                
002600
002700*ADJUSTMENT-DATE BROKEN OUT FOR THE MONTH-END ADJUSTMENT          
002800*RECONCILIATION EXTRACT (RUN SEPARATELY BY THE FINANCE            
002900*TEAM - NOT PART OF THIS SUITE).                                  
003000 01  ADJUSTMENT-DATE-PARTS REDEFINES ADJUSTMENT-DATE.             
003100     05  ADJUSTMENT-DATE-CCYY            PIC 9(4).                
003200     05  ADJUSTMENT-DATE-MM              PIC 9(2).                
003300     05  ADJUSTMENT-DATE-DD              PIC 9(2).                

