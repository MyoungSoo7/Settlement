000100*========================================================         
000200*FDPAYMT.CBL                                                      
000300*                                                                 
000400*FILE/RECORD DESCRIPTION FOR THE PAYMENTS FILE.  ONE              
000500*RECORD PER CAPTURED, AUTHORIZED OR FAILED PAYMENT ON THE         
000600*MERCHANT'S E-COMMERCE FRONT END.  FILE ARRIVES SORTED            
000700*ASCENDING BY PAYMENT-NUMBER.                                     
000800*                                                                 
000900*CHANGE LOG                                                       
001000*1989-06-19 RH   ORIGINAL - CARRIED OVER FROM THE OLD             
001100*                MAIL-ORDER CAPTURE FILE LAYOUT.                  
001200*1998-09-02 TJB  Y2K - PAYMENT-CAPTURED-DATE-TIME WIDENED         TJB01
001300*                FROM A 6-DIGIT YYMMDD TO 14-DIGIT                
001400*                CCYYMMDDHHMMSS; CENTURY ADDED THROUGHOUT.        
001500*2006-05-03 JOR  PAYMENT-REFUNDED-AMOUNT ADDED SO THE             JOR01
001600*                NIGHTLY SETTLEMENT RUN CAN NET OUT PRIOR         
001700*                REFUNDS WITHOUT RE-READING THE REFUND            
001800*                FILE FOR EVERY PAYMENT.                          
001900*2011-01-14 MDS  PAYMENT-METHOD WIDENED TO 20 BYTES FOR THE       MDS01
002000*                NEW WALLET AND BUY-NOW-PAY-LATER LABELS.         
002100*========================================================         
002200
002300 FD  PAYMENT-FILE                                                 
002400     LABEL RECORDS ARE STANDARD.                                  
002500
002600 01  PAYMENT-RECORD.                                              
002700     05  PAYMENT-NUMBER             PIC 9(10).                    
002800     05  PAYMENT-ORDER-NUMBER       PIC 9(10).                    
002900     05  PAYMENT-AMOUNT             PIC S9(8)V99.                 
003000     05  PAYMENT-REFUNDED-AMOUNT    PIC S9(8)V99.                 
003100     05  PAYMENT-STATUS             PIC X(10).                    
003200         88  PAYMENT-IS-READY          VALUE "READY".             
003300         88  PAYMENT-IS-AUTHORIZED     VALUE "AUTHORIZED".        
003400         88  PAYMENT-IS-CAPTURED       VALUE "CAPTURED".          
003500         88  PAYMENT-IS-REFUNDED       VALUE "REFUNDED".          
003600         88  PAYMENT-IS-CANCELED       VALUE "CANCELED".          
003700         88  PAYMENT-IS-FAILED         VALUE "FAILED".            
003800     05  PAYMENT-METHOD             PIC X(20).                    
003900     05  PAYMENT-CAPTURED-DATE-TIME PIC 9(14).                    
004000     05  FILLER                     PIC X(1).                     
004100
004200*PAYMENT-CAPTURED-DATE-TIME BROKEN OUT FOR THE "CAPTURED          
004300*YESTERDAY" WINDOW TEST IN CREATE-DAILY-SETTLEMENTS.CBL.          
004400 01  PAYMENT-CAPTURED-PARTS REDEFINES PAYMENT-CAPTURED-DATE-TIME. 
004500     05  PAYMENT-CAPTURED-CCYYMMDD  PIC 9(8).                     
004600     05  PAYMENT-CAPTURED-HHMMSS    PIC 9(6).                     
004700
004800*WORKING TABLE THE BATCH PROGRAMS LOAD FROM PAYMENT-FILE SO       
004900*THAT A SETTLEMENT OR REFUND RUN CAN SEARCH FOR A PAYMENT         
005000*WITHOUT AN INDEXED ACCESS PATH (PAYMENTS IS SEQUENTIAL).         
005100 01  PAYMENT-TABLE-AREA.                                          
005200     05  PAYMENT-TABLE-COUNT        PIC S9(7) COMP.               
005300     05  PAYMENT-TABLE OCCURS 0 TO 50000 TIMES                    
005400             DEPENDING ON PAYMENT-TABLE-COUNT                     
005500             ASCENDING KEY IS PT-PAYMENT-NUMBER                   
005600             INDEXED BY PAYMENT-TABLE-INDEX.                      
005700         10  PT-PAYMENT-NUMBER          PIC 9(10).                
005800         10  PT-PAYMENT-ORDER-NUMBER    PIC 9(10).                
005900         10  PT-PAYMENT-AMOUNT          PIC S9(8)V99.             
006000         10  PT-PAYMENT-REFUNDED-AMOUNT PIC S9(8)V99.             
006100         10  PT-PAYMENT-STATUS          PIC X(10).                
006200         10  PT-PAYMENT-METHOD          PIC X(20).                
006300         10  PT-PAYMENT-CAPTURED-D-T    PIC 9(14).                

