000100*========================================================         
000200*ADD-NEW-SETTLEMENT.CBL                                           
000300*                                                                 
000400*SHARED PARAGRAPH TO ASSIGN THE NEXT SETTLEMENT NUMBER            
000500*FROM THE SETTLE-CONTROL RECORD AND WRITE A NEW PENDING           
000600*SETTLEMENT.  SAME SHAPE AS THE A/P SYSTEM'S ADD-NEW-             
000700*VOUCHER.CBL (GET NEXT NUMBER, BUILD THE RECORD, WRITE,           
000800*TEST FOR AN ERROR).  CALLING PROGRAM MUST SET                    
000900*W-NEW-SETTLEMENT-PAYMENT-NUMBER, W-NEW-SETTLEMENT-ORDER-         
001000*NUMBER, W-NEW-SETTLEMENT-AMOUNT AND W-NEW-SETTLEMENT-DATE        
001100*BEFORE PERFORMING THIS PARAGRAPH; CONTROL-FILE AND               
001200*SETTLEMENT-FILE MUST ALREADY BE OPEN.                            
001300*                                                                 
001400*CHANGE LOG                                                       
001500*2006-05-03 JOR  ORIGINAL.                                        JOR01
001600*========================================================         
001700
001800 ADD-NEW-SETTLEMENT.                                              
001900     MOVE 1 TO CONTROL-KEY.                                       
002000     READ CONTROL-FILE RECORD                                     
002100         INVALID KEY                                              
002200             MOVE "SETTLE-CONTROL RECORD NOT FOUND"               
002300                                     TO W-ABEND-REASON            
002400             PERFORM ABEND-THIS-RUN.                              
002500
002600     ADD 1 TO CONTROL-LAST-SETTLEMENT-NUMBER.                     
002700     MOVE CONTROL-LAST-SETTLEMENT-NUMBER                          
002800                             TO W-NEW-SETTLEMENT-NUMBER.          
002900
003000     REWRITE CONTROL-RECORD                                       
003100         INVALID KEY                                              
003200             MOVE "SETTLE-CONTROL REWRITE FAILED"                 
003300                                     TO W-ABEND-REASON            
003400             PERFORM ABEND-THIS-RUN.                              
003500
003600     MOVE SPACES              TO SETTLEMENT-RECORD.               
003700     MOVE W-NEW-SETTLEMENT-NUMBER  TO SETTLEMENT-NUMBER.          
003800     MOVE W-NEW-SETTLEMENT-PAYMENT-NUMBER                         
003900                               TO SETTLEMENT-PAYMENT-NUMBER.      
004000     MOVE W-NEW-SETTLEMENT-ORDER-NUMBER                           
004100                               TO SETTLEMENT-ORDER-NUMBER.        
004200     MOVE W-NEW-SETTLEMENT-AMOUNT  TO SETTLEMENT-AMOUNT.          
004300     MOVE "PENDING"            TO SETTLEMENT-STATUS.              
004400     MOVE W-NEW-SETTLEMENT-DATE    TO SETTLEMENT-DATE.            
004500     MOVE ZERO             TO SETTLEMENT-CONFIRMED-DATE-TIME.     
004600
004700     WRITE SETTLEMENT-RECORD.                                     
004800
004900 ADD-NEW-SETTLEMENT-EXIT.                                         
005000     EXIT.                                                        

