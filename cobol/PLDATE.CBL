000100*========================================================         
000200*PLDATE.CBL                                                       
000300*                                                                 
000400*SHARED PROCEDURE-DIVISION PARAGRAPHS FOR SETTLEMENT DATE         
000500*ARITHMETIC.  COPY "WSDATE01.CBL" MUST ALSO BE PRESENT IN         
000600*WORKING-STORAGE OF THE CALLING PROGRAM.                          
000700*                                                                 
000800*CHANGE LOG                                                       
000900*1994-02-08 RH   ORIGINAL - CARVED OUT OF THE OLD VOUCHER         
001000*                ENTRY DATE PROMPT TO COMPUTE A BATCH             
001100*                TARGET DATE INSTEAD OF ACCEPTING ONE.            
001200*1998-11-20 TJB  Y2K - GDTV-RUN-CCYY AND GDTV-TARGET-CCYY         TJB01
001300*                WIDENED TO 4 DIGITS, CENTURY WINDOW              
001400*                ASSUMPTIONS REMOVED FROM THE LEAP TEST.          
001500*2006-05-03 JOR  ADD-7-DAYS-TO-DATE ADDED FOR THE NEW             JOR01
001600*                PER-PAYMENT SETTLEMENT SERVICE (D+7).            
001700*========================================================         
001800
001900 COMPUTE-TARGET-SETTLEMENT-DATE.                                  
002000*    DEFAULT TARGET DATE IS RUN DATE MINUS ONE CALENDAR           
002100*    DAY, UNLESS THE CALLER ALREADY MOVED AN OVERRIDE             
002200*    DATE INTO GDTV-TARGET-DATE AND SET THE SWITCH.               
002300
002400     IF GDTV-TARGET-WAS-OVERRIDDEN                                
002500        GO TO COMPUTE-TARGET-SETTLEMENT-DATE-EXIT.                
002600
002700     MOVE FUNCTION CURRENT-DATE TO GDTV-RUN-DATE-TIME.            
002800     MOVE GDTV-RUN-DATE TO GDTV-RUN-DATE-CCYYMMDD.                
002900     MOVE GDTV-RUN-DATE-CCYYMMDD TO GDTV-DATE-BEING-BUILT.        
003000     MOVE 1 TO GDTV-DAYS-TO-ADD.                                  
003100     PERFORM SUBTRACT-ONE-DAY-FROM-BUILD.                         
003200     MOVE GDTV-DATE-BEING-BUILT TO GDTV-TARGET-DATE.              
003300
003400 COMPUTE-TARGET-SETTLEMENT-DATE-EXIT.                             
003500     EXIT.                                                        
003600
003700 SUBTRACT-ONE-DAY-FROM-BUILD.                                     
003800*    GDTV-DATE-BEING-BUILT HOLDS RUN DATE ON ENTRY; BACK          
003900*    IT UP ONE CALENDAR DAY, WALKING BACK OVER A MONTH OR         
004000*    YEAR BOUNDARY WHEN THE DAY COMPONENT IS 01.                  
004100
004200     IF GDTV-BUILD-DD NOT EQUAL 01                                
004300        SUBTRACT 1 FROM GDTV-BUILD-DD                             
004400        GO TO SUBTRACT-ONE-DAY-FROM-BUILD-EXIT.                   
004500
004600     IF GDTV-BUILD-MM EQUAL 01                                    
004700        SUBTRACT 1 FROM GDTV-BUILD-CCYY                           
004800        MOVE 12 TO GDTV-BUILD-MM                                  
004900     ELSE                                                         
005000        SUBTRACT 1 FROM GDTV-BUILD-MM.                            
005100
005200     PERFORM DETERMINE-DAYS-IN-BUILD-MONTH.                       
005300     MOVE GDTV-DAYS-IN-THIS-MONTH TO GDTV-BUILD-DD.               
005400
005500 SUBTRACT-ONE-DAY-FROM-BUILD-EXIT.                                
005600     EXIT.                                                        
005700
005800 ADD-7-DAYS-TO-DATE.                                              
005900*    GDTV-DATE-BEING-BUILT HOLDS THE STARTING DATE ON             
006000*    ENTRY; RETURNS THE DATE SEVEN CALENDAR DAYS LATER IN         
006100*    THE SAME FIELD.  USED BY CREATE-SETTLEMENT-FROM-             
006200*    PAYMENT.CBL FOR THE D+7 SETTLEMENT-DATE RULE.                
006300
006400     MOVE 7 TO GDTV-DAYS-TO-ADD.                                  
006500     PERFORM ADD-ONE-DAY-TO-BUILD                                 
006600                  GDTV-DAYS-TO-ADD TIMES.                         
006700
006800 ADD-7-DAYS-TO-DATE-EXIT.                                         
006900     EXIT.                                                        
007000
007100 ADD-ONE-DAY-TO-BUILD.                                            
007200*    ADVANCE GDTV-DATE-BEING-BUILT BY ONE CALENDAR DAY,           
007300*    WALKING FORWARD OVER A MONTH OR YEAR BOUNDARY.               
007400
007500     PERFORM DETERMINE-DAYS-IN-BUILD-MONTH.                       
007600
007700     IF GDTV-BUILD-DD LESS THAN GDTV-DAYS-IN-THIS-MONTH           
007800        ADD 1 TO GDTV-BUILD-DD                                    
007900        GO TO ADD-ONE-DAY-TO-BUILD-EXIT.                          
008000
008100     MOVE 1 TO GDTV-BUILD-DD.                                     
008200     IF GDTV-BUILD-MM EQUAL 12                                    
008300        MOVE 1 TO GDTV-BUILD-MM                                   
008400        ADD 1 TO GDTV-BUILD-CCYY                                  
008500     ELSE                                                         
008600        ADD 1 TO GDTV-BUILD-MM.                                   
008700
008800 ADD-ONE-DAY-TO-BUILD-EXIT.                                       
008900     EXIT.                                                        
009000
009100 DETERMINE-DAYS-IN-BUILD-MONTH.                                   
009200*    LOOK UP THE DAYS-PER-MONTH TABLE AND BUMP FEBRUARY TO        
009300*    29 ON A LEAP YEAR (DIVISIBLE BY 4, NOT BY 100 UNLESS         
009400*    ALSO BY 400 - THE USUAL GREGORIAN TEST).                     
009500
009600     MOVE GDTV-BUILD-MM TO GDTV-WORK-SUBSCRIPT.                   
009700     MOVE GDTV-DAYS-PER-MONTH (GDTV-WORK-SUBSCRIPT)               
009800                          TO GDTV-DAYS-IN-THIS-MONTH.             
009900
010000     IF GDTV-BUILD-MM NOT EQUAL 02                                
010100        GO TO DETERMINE-DAYS-IN-BUILD-MONTH-EXIT.                 
010200
010300     DIVIDE GDTV-BUILD-CCYY BY 4                                  
010400             GIVING GDTV-WORK-SUBSCRIPT                           
010500             REMAINDER GDTV-LEAP-YEAR-REMAINDER.                  
010600     IF GDTV-LEAP-YEAR-REMAINDER NOT EQUAL ZERO                   
010700        GO TO DETERMINE-DAYS-IN-BUILD-MONTH-EXIT.                 
010800
010900     DIVIDE GDTV-BUILD-CCYY BY 100                                
011000             GIVING GDTV-WORK-SUBSCRIPT                           
011100             REMAINDER GDTV-LEAP-YEAR-REMAINDER.                  
011200     IF GDTV-LEAP-YEAR-REMAINDER NOT EQUAL ZERO                   
011300        MOVE 29 TO GDTV-DAYS-IN-THIS-MONTH                        
011400        GO TO DETERMINE-DAYS-IN-BUILD-MONTH-EXIT.                 
011500
011600     DIVIDE GDTV-BUILD-CCYY BY 400                                
011700             GIVING GDTV-WORK-SUBSCRIPT                           
011800             REMAINDER GDTV-LEAP-YEAR-REMAINDER.                  
011900     IF GDTV-LEAP-YEAR-REMAINDER EQUAL ZERO                       
012000        MOVE 29 TO GDTV-DAYS-IN-THIS-MONTH.                       
012100
012200 DETERMINE-DAYS-IN-BUILD-MONTH-EXIT.                              
012300     EXIT.                                                        

