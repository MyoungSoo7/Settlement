000100*========================================================         
000200 IDENTIFICATION DIVISION.                                         
000300 PROGRAM-ID.    SETTLEMENT-BATCH-DRIVER.                          
000400 AUTHOR.        J O ROURKE.                                       
000500 INSTALLATION.  DATA PROCESSING - MERCHANT SETTLEMENT UNIT.       
000600 DATE-WRITTEN.  05/03/2006.                                       
000700 DATE-COMPILED.                                                   
000800 SECURITY.      COMPANY CONFIDENTIAL - BATCH PRODUCTION ONLY.     
000900*                                                                 
001000*REMARKS.  NIGHTLY JOB CONTROL FOR THE MERCHANT SETTLEMENT        
001100*SUITE.  THIS IS THE ONLY PROGRAM THE SCHEDULER INVOKES; IT       
001200*CALLS THE CREATE STEP, THEN THE CONFIRM STEP, THEN THE           
001300*AGGREGATION REPORT, IN THAT ORDER, AND STOPS THE JOB COLD        
001400*IF ANY STEP RETURNS A NON-ZERO RETURN-CODE.  REPLACES THE        
001500*OLD MAIN-MENU DISPATCHER THAT USED TO SIT AT THE TOP OF THE      
001600*ACCOUNTS PAYABLE SYSTEM - NO OPERATOR IS SITTING AT THIS ONE.    
001700*                                                                 
001800*CHANGE LOG.                                                      
001900*2006-05-03 JOR  ORIGINAL - CALLS CREATE-DAILY-SETTLEMENTS        JOR01
002000*                THEN CONFIRM-DAILY-SETTLEMENTS.                  
002100*2009-11-09 JOR  SETTLEMENT-AGGREGATION-REPORT.CBL ADDED AS       JOR02
002200*                STEP 3 SO THE MORNING REPORT DISTRIBUTION        
002300*                RUN DOES NOT NEED A SEPARATE JCL STEP.           
002400*2014-03-27 MDS  ABEND CHECK ADDED AFTER EACH CALL - A BAD        MDS01
002500*                PAYMENTS FILE ONE NIGHT LET CONFIRM RUN          
002600*                AGAINST AN EMPTY SETTLEMENTS FILE AND            
002700*                NOBODY NOTICED UNTIL THE NEXT MORNING.           
002800*2021-09-30 KLN  DISPLAY OF START/END TIME ADDED FOR THE          KLN01
002900*                NEW JOB-SCHEDULER RUN LOG SCRAPER.               
003000*========================================================         
003100
003200 ENVIRONMENT DIVISION.                                            
003300 CONFIGURATION SECTION.                                           
003400 SPECIAL-NAMES.                                                   
003500     C01 IS TOP-OF-FORM.                                          
003600
003700 DATA DIVISION.                                                   
003800 WORKING-STORAGE SECTION.                                         
003900
004000 COPY "WSDATE01.CBL".                                             
004100
004200 77  W-STEP-RETURN-CODE             PIC S9(4) COMP.
004300     88  W-STEP-FAILED                  VALUE 16.                 
004400
004500 01  W-DRIVER-COUNTERS.                                           
004600     05  W-STEPS-ATTEMPTED           PIC S9(3) COMP VALUE ZERO.   
004700     05  W-STEPS-COMPLETED           PIC S9(3) COMP VALUE ZERO.   
004800     05  FILLER                      PIC X(2).                    
004900
005000*REDEFINES OF THE SAME COUNTER AREA AS A PRINTABLE LINE, FOR      
005100*THE END-OF-JOB SUMMARY DISPLAY.                                  
005200 01  W-DRIVER-COUNTERS-DISPLAY REDEFINES W-DRIVER-COUNTERS.       
005300     05  W-STEPS-ATTEMPTED-D         PIC ZZ9.                     
005400     05  W-STEPS-COMPLETED-D         PIC ZZ9.                     
005500     05  FILLER                      PIC X(2).                    
005600
005700 77  W-PROGRAM-TITLE                PIC X(40)                     
005800                              VALUE "SETTLEMENT-BATCH-DRIVER".    
005900
006000 PROCEDURE DIVISION.                                              
006100
006200 000-MAIN-CONTROL.                                                
006300     MOVE FUNCTION CURRENT-DATE TO GDTV-RUN-DATE-TIME.            
006400     MOVE GDTV-RUN-DATE TO GDTV-RUN-DATE-CCYYMMDD.                
006500
006600     DISPLAY "SETTLEMENT-BATCH-DRIVER STARTING "                  
006700             GDTV-RUN-DATE-CCYYMMDD " " GDTV-RUN-TIME.            
006800
006900     PERFORM 100-RUN-CREATE-STEP.                                 
007000     PERFORM 200-RUN-CONFIRM-STEP.                                
007100     PERFORM 300-RUN-AGGREGATION-REPORT-STEP.                     
007200
007300     DISPLAY "SETTLEMENT-BATCH-DRIVER STEPS ATTEMPTED: "          
007400             W-STEPS-ATTEMPTED-D.                                 
007500     DISPLAY "SETTLEMENT-BATCH-DRIVER STEPS COMPLETED: "          
007600             W-STEPS-COMPLETED-D.                                 
007700     DISPLAY "SETTLEMENT-BATCH-DRIVER ENDING NORMALLY".           
007800
007900     STOP RUN.                                                    
008000
008100 100-RUN-CREATE-STEP.                                             
008200     ADD 1 TO W-STEPS-ATTEMPTED.                                  
008300     MOVE ZERO TO RETURN-CODE.                                    
008400     CALL "CREATE-DAILY-SETTLEMENTS".                             
008500     MOVE RETURN-CODE TO W-STEP-RETURN-CODE.                      
008600
008700     IF W-STEP-FAILED                                             
008800        DISPLAY                                                   
008900         "*** CREATE-DAILY-SETTLEMENTS FAILED - JOB TERMINATED"   
009000        STOP RUN.                                                 
009100
009200     ADD 1 TO W-STEPS-COMPLETED.                                  
009300
009400 100-RUN-CREATE-STEP-EXIT.                                        
009500     EXIT.                                                        
009600
009700 200-RUN-CONFIRM-STEP.                                            
009800     ADD 1 TO W-STEPS-ATTEMPTED.                                  
009900     MOVE ZERO TO RETURN-CODE.                                    
010000     CALL "CONFIRM-DAILY-SETTLEMENTS".                            
010100     MOVE RETURN-CODE TO W-STEP-RETURN-CODE.                      
010200
010300     IF W-STEP-FAILED                                             
010400        DISPLAY                                                   
010500         "*** CONFIRM-DAILY-SETTLEMENTS FAILED - JOB TERMINATED"  
010600        STOP RUN.                                                 
010700
010800     ADD 1 TO W-STEPS-COMPLETED.                                  
010900
011000 200-RUN-CONFIRM-STEP-EXIT.                                       
011100     EXIT.                                                        
011200
011300 300-RUN-AGGREGATION-REPORT-STEP.                                 
011400     ADD 1 TO W-STEPS-ATTEMPTED.                                  
011500     MOVE ZERO TO RETURN-CODE.                                    
011600     CALL "SETTLEMENT-AGGREGATION-REPORT".                        
011700     MOVE RETURN-CODE TO W-STEP-RETURN-CODE.                      
011800
011900     IF W-STEP-FAILED                                             
012000        DISPLAY                                                   
012100         "*** AGGREGATION REPORT FAILED - CONTINUING JOB ANYWAY"  
012200        GO TO 300-RUN-AGGREGATION-REPORT-STEP-EXIT.               
012300
012400     ADD 1 TO W-STEPS-COMPLETED.                                  
012500
012600 300-RUN-AGGREGATION-REPORT-STEP-EXIT.                            
012700     EXIT.                                                        

