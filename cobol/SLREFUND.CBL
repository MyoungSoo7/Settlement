000100*========================================================         
000200*SLREFUND.CBL                                                     
000300*                                                                 
000400*FILE-CONTROL ENTRY FOR THE REFUNDS FILE.  ARRIVES EACH           
000500*NIGHT WITH NEW REQUESTED REFUNDS APPENDED BY THE ONLINE          
000600*FRONT END; REFUND-PROCESSING.CBL READS IT AND REWRITES           
000700*EACH REQUESTED RECORD IT COMPLETES OR FAILS IN PLACE.            
000800*========================================================         
000900
001000     SELECT REFUND-FILE                                           
001100         ASSIGN TO "REFUNDS"                                      
001200         ORGANIZATION IS SEQUENTIAL                               
001300         ACCESS MODE IS SEQUENTIAL.                               
