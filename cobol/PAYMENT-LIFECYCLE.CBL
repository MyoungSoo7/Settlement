000100*========================================================         
000200 IDENTIFICATION DIVISION.                                         
000300 PROGRAM-ID.    PAYMENT-LIFECYCLE.                                
000400 AUTHOR.        J O ROURKE.                                       
000500 INSTALLATION.  DATA PROCESSING - MERCHANT SETTLEMENT UNIT.       
000600 DATE-WRITTEN.  09/21/2007.                                       
000700 DATE-COMPILED.                                                   
000800 SECURITY.      COMPANY CONFIDENTIAL - BATCH PRODUCTION ONLY.     
000900*                                                                 
001000*REMARKS.  CALLABLE SUBPROGRAM - THE ONE PLACE IN THE SUITE       
001100*WHERE THE PAYMENT-DOMAIN STATE MACHINE RULES ARE WRITTEN         
001200*DOWN (READY -> AUTHORIZED -> CAPTURED -> REFUNDED, AND THE       
001300*CANCEL-OF-AUTHORIZED-OR-FAILED PATH).  W-ACTION-CODE TELLS      
001400*THIS PROGRAM WHICH TRANSITION TO ATTEMPT; W-PAY-STATUS-IN       
001500*HOLDS THE PAYMENT'S CURRENT STATUS ON ENTRY AND IS NOT           
001600*CHANGED - THE NEW STATUS COMES BACK IN W-PAY-STATUS-OUT SO      
001700*THE CALLER DECIDES WHEN TO REWRITE THE PAYMENT RECORD.           
001800*NOT CURRENTLY CALLED BY THE NIGHTLY STEPS (THOSE CARRY           
001900*THEIR OWN INLINE STATUS MOVES), BUT WRITTEN SO A FUTURE          
002000*ON-LINE CAPTURE/AUTHORIZE PROGRAM HAS ONE PLACE TO CALL          
002100*INSTEAD OF COPYING THE RULES AGAIN.                              
002200*                                                                 
002300*CHANGE LOG.                                                      
002400*2007-09-21 JOR  ORIGINAL.                                        JOR01
002500*2013-06-18 MDS  REFUNDABLE-AMOUNT AND FULLY-REFUNDED ACTION      MDS01
002600*                CODES ADDED SO REFUND-PROCESSING.CBL COULD       
002700*                SHARE THIS LOGIC INSTEAD OF RE-DERIVING IT -     
002800*                NOT YET WIRED IN THERE, BUT AVAILABLE.           
002900*2017-04-21 MDS  DEFENSIVE NOT-NUMERIC CHECK ADDED ON BOTH        MDS02
003000*                MONEY PARAMETERS AFTER A CICS MAP PASSED
003100*                THIS PROGRAM A BLANK-FILLED AMOUNT FIELD AND
003200*                THE OLD CODE ABENDED WITH A DATA EXCEPTION.
003220*2020-08-14 KLN  CANCEL ACTION NOW ACCEPTS "FAILED" AS WELL AS    KLN01
003230*                "AUTHORIZED" AS THE STARTING STATUS - A FAILED
003240*                AUTHORIZATION WAS BEING LEFT STRANDED WITH NO
003250*                WAY BACK TO CANCELED FOR THE ORDER TO RELEASE
003260*                ITS RESERVED STOCK.
003280*2024-02-06 PXA  DISPLAY LINE ADDED SHOWING THE ACTION CODE AND   PXA01
003290*                BOTH STATUS VALUES ON EVERY CALL - SUPPORT HAD
003295*                BEEN ASKING FOR A WAY TO TRACE A SINGLE
003297*                PAYMENT'S TRANSITIONS THROUGH THE BATCH LOG.
003300*========================================================
003400
003500 ENVIRONMENT DIVISION.                                            
003600 CONFIGURATION SECTION.                                           
003700 SPECIAL-NAMES.                                                   
003800     C01 IS TOP-OF-FORM.                                          
003900
004000 INPUT-OUTPUT SECTION.                                            
004100 FILE-CONTROL.                                                    
004200*    NO FILES - RULES-ONLY SUBPROGRAM.                            
004300
004400 DATA DIVISION.                                                   
004500 WORKING-STORAGE SECTION.                                         
004600
004700     COPY "WSGENRL.CBL".                                          
004800
004900 01  W-TRANSITION-LOG-DATE            PIC 9(8).                   
005000 01  W-TRANSITION-LOG-DATE-PARTS REDEFINES W-TRANSITION-LOG-DATE. 
005100     05  W-LOG-CCYY                   PIC 9(4).                   
005200     05  W-LOG-MM                     PIC 9(2).                   
005300     05  W-LOG-DD                     PIC 9(2).                   
005400
005500*DEFENSIVE VIEW OF THE TWO MONEY PARAMETERS, SO A CALLER          
005600*THAT PASSED A BLANK OR UNINITIALIZED AMOUNT CAN BE CAUGHT        
005700*BEFORE IT REACHES A COMPUTE STATEMENT.                           
005800 01  W-PAY-AMOUNT-CHECK-X REDEFINES W-PAY-AMOUNT                 
005900                                     PIC X(10).                   
006000 01  W-REFUNDED-AMOUNT-CHECK-X REDEFINES W-REFUNDED-AMOUNT       
006100                                     PIC X(10).                   
006200
006300 77  W-RUN-DATE-TIME-WORK             PIC X(21).                  006400
006500 LINKAGE SECTION.                                                 
006600
006700 01  W-ACTION-CODE                  PIC X(10).                   
006800     88  W-ACTION-IS-AUTHORIZE          VALUE "AUTHORIZE".       
006900     88  W-ACTION-IS-CAPTURE            VALUE "CAPTURE".         
007000     88  W-ACTION-IS-REFUND             VALUE "REFUND".          
007100     88  W-ACTION-IS-CANCEL             VALUE "CANCEL".          
007200     88  W-ACTION-IS-REFUNDABLE         VALUE "REFUNDABLE".      
007300     88  W-ACTION-IS-FULLYREFND         VALUE "FULLYREFND".      
007400
007500 01  W-PAY-STATUS-IN                PIC X(10).                   
007600 01  W-PAY-STATUS-OUT               PIC X(10).                   
007700
007800 01  W-PAY-AMOUNT                   PIC S9(8)V99.                
007900 01  W-REFUNDED-AMOUNT              PIC S9(8)V99.                
008000 01  W-REFUNDABLE-AMOUNT            PIC S9(8)V99.                
008100 01  W-FULLY-REFUNDED-FLAG          PIC X(1).                    
008200     88  W-IS-FULLY-REFUNDED            VALUE "Y".               
008300
008400 01  W-RETURN-CODE                  PIC S9(4) COMP.              
008500     88  W-TRANSITION-OK                VALUE ZERO.              
008600     88  W-TRANSITION-REJECTED          VALUE 16.                
008700
008800 PROCEDURE DIVISION USING W-ACTION-CODE                          
008900                          W-PAY-STATUS-IN                        
009000                          W-PAY-STATUS-OUT                       
009100                          W-PAY-AMOUNT                           
009200                          W-REFUNDED-AMOUNT                      
009300                          W-REFUNDABLE-AMOUNT                    
009400                          W-FULLY-REFUNDED-FLAG                  
009500                          W-RETURN-CODE.                         
009600
009700 000-MAIN-CONTROL.                                                
009800     MOVE ZERO TO W-RETURN-CODE.                                 
009900     MOVE W-PAY-STATUS-IN TO W-PAY-STATUS-OUT.                  
010000     MOVE "N" TO W-FULLY-REFUNDED-FLAG.                          
010100
010200     IF W-PAY-AMOUNT NOT NUMERIC OR                              
010300        W-REFUNDED-AMOUNT NOT NUMERIC                            
010400        DISPLAY "PAYMENT-LIFECYCLE: BAD AMOUNT FROM CALLER, "     
010500                "RAW BYTES " W-PAY-AMOUNT-CHECK-X " / "           
010600                W-REFUNDED-AMOUNT-CHECK-X                         
010700        MOVE 16 TO W-RETURN-CODE                                 
010800        GO TO 000-MAIN-CONTROL-EXIT.                              
010900
011000     EVALUATE TRUE                                                
011100         WHEN W-ACTION-IS-AUTHORIZE                              
011200             PERFORM 100-AUTHORIZE-PAYMENT                        
011300         WHEN W-ACTION-IS-CAPTURE                                
011400             PERFORM 200-CAPTURE-PAYMENT                          
011500         WHEN W-ACTION-IS-REFUND                                 
011600             PERFORM 300-REFUND-WHOLE-PAYMENT                     
011700         WHEN W-ACTION-IS-CANCEL                                 
011800             PERFORM 400-CANCEL-FAILED-OR-AUTH-PAYMENT            
011900         WHEN W-ACTION-IS-REFUNDABLE                             
012000             PERFORM 500-COMPUTE-REFUNDABLE-AMOUNT                
012100         WHEN W-ACTION-IS-FULLYREFND                             
012200             PERFORM 600-CHECK-FULLY-REFUNDED                     
012300         WHEN OTHER                                               
012400             MOVE 16 TO W-RETURN-CODE.                           
012500
012600 000-MAIN-CONTROL-EXIT.                                           
012700     EXIT PROGRAM.                                                
012800
012900 100-AUTHORIZE-PAYMENT.                                           
013000*    READY -> AUTHORIZED IS THE ONLY VALID SOURCE STATUS.         
013100     IF W-PAY-STATUS-IN EQUAL "READY"                            
013200        MOVE "AUTHORIZED" TO W-PAY-STATUS-OUT                    
013300        PERFORM 900-LOG-TRANSITION                                
013400     ELSE                                                         
013500        MOVE 16 TO W-RETURN-CODE.                                
013600
013700 100-AUTHORIZE-PAYMENT-EXIT.                                      
013800     EXIT.                                                        
013900
014000 200-CAPTURE-PAYMENT.                                             
014100*    AUTHORIZED -> CAPTURED IS THE ONLY VALID SOURCE STATUS.      
014200*    THE CALLER IS RESPONSIBLE FOR MOVING THE RELATED ORDER       
014300*    TO PAID - THIS PROGRAM KNOWS NOTHING ABOUT ORDERS.           
014400     IF W-PAY-STATUS-IN EQUAL "AUTHORIZED"                       
014500        MOVE "CAPTURED" TO W-PAY-STATUS-OUT                      
014600        PERFORM 900-LOG-TRANSITION                                
014700     ELSE                                                         
014800        MOVE 16 TO W-RETURN-CODE.                                
014900
015000 200-CAPTURE-PAYMENT-EXIT.                                        
015100     EXIT.                                                        
015200
015300 300-REFUND-WHOLE-PAYMENT.                                        
015400*    CAPTURED -> REFUNDED, WHOLE-PAYMENT REFUND ONLY.  A          
015500*    PARTIAL REFUND LEAVES THE PAYMENT CAPTURED AND IS            
015600*    HANDLED ENTIRELY BY REFUND-PROCESSING.CBL'S OWN              
015700*    REFUNDED-AMOUNT ACCUMULATION, NOT BY THIS PARAGRAPH.         
015800     IF W-PAY-STATUS-IN EQUAL "CAPTURED"                         
015900        MOVE "REFUNDED" TO W-PAY-STATUS-OUT                      
016000        PERFORM 900-LOG-TRANSITION                                
016100     ELSE                                                         
016200        MOVE 16 TO W-RETURN-CODE.                                
016300
016400 300-REFUND-WHOLE-PAYMENT-EXIT.                                   
016500     EXIT.                                                        
016600
016700 400-CANCEL-FAILED-OR-AUTH-PAYMENT.                               
016800*    ONLY AN AUTHORIZED OR FAILED PAYMENT MAY BE CANCELED.        
016900     IF W-PAY-STATUS-IN EQUAL "AUTHORIZED" OR                    
017000        W-PAY-STATUS-IN EQUAL "FAILED"                           
017100        MOVE "CANCELED" TO W-PAY-STATUS-OUT                      
017200        PERFORM 900-LOG-TRANSITION                                
017300     ELSE                                                         
017400        MOVE 16 TO W-RETURN-CODE.                                
017500
017600 400-CANCEL-FAILED-OR-AUTH-PAYMENT-EXIT.                          
017700     EXIT.                                                        
017800
017900 500-COMPUTE-REFUNDABLE-AMOUNT.                                   
018000*    REFUNDABLE-AMOUNT = PAY-AMOUNT - REFUNDED-AMOUNT, EXACT      
018100*    DECIMAL, NO ROUNDING NEEDED AT TWO PLACES ALREADY.           
018200     COMPUTE W-REFUNDABLE-AMOUNT =                               
018300             W-PAY-AMOUNT - W-REFUNDED-AMOUNT.                  
018400
018500 500-COMPUTE-REFUNDABLE-AMOUNT-EXIT.                              
018600     EXIT.                                                        
018700
018800 600-CHECK-FULLY-REFUNDED.                                        
018900*    FULLY REFUNDED WHEN REFUNDED-AMOUNT >= PAY-AMOUNT.           
019000     IF W-REFUNDED-AMOUNT GREATER THAN OR EQUAL W-PAY-AMOUNT    
019100        MOVE "Y" TO W-FULLY-REFUNDED-FLAG.                       
019200
019300 600-CHECK-FULLY-REFUNDED-EXIT.                                   
019400     EXIT.                                                        
019500
019600 900-LOG-TRANSITION.                                              
019700*    AUDIT LINE FOR THE JOB LOG - WHICH PAYMENT TRANSITION        
019800*    FIRED AND ON WHAT DATE.  NOT WRITTEN TO A FILE; PICKED       
019900*    UP BY THE JOB SCHEDULER'S CONSOLE SCRAPER LIKE EVERY         
020000*    OTHER DISPLAY IN THE SUITE.                                  
020100     MOVE FUNCTION CURRENT-DATE TO W-RUN-DATE-TIME-WORK.          
020200     MOVE W-RUN-DATE-TIME-WORK (1:8) TO W-TRANSITION-LOG-DATE.    
020300
020400     DISPLAY "PAYMENT-LIFECYCLE: " W-ACTION-CODE " "             
020500             W-PAY-STATUS-IN " TO " W-PAY-STATUS-OUT            
020600             " ON " W-LOG-MM "/" W-LOG-DD "/" W-LOG-CCYY.         
020700
020800 900-LOG-TRANSITION-EXIT.                                         
020900     EXIT.                                                        

