000100*========================================================         
000200*PLGENERAL.CBL                                                    
000300*                                                                 
000400*SHARED PROCEDURE-DIVISION PARAGRAPHS COMMON TO EVERY             
000500*PROGRAM IN THE SETTLEMENT SUITE.  CARRIES FORWARD THE            
000600*A/P SYSTEM'S "ONE COPY OF THE BORING STUFF" IDEA - THERE         
000700*IT WAS CLEAR-SCREEN AND JUMP-LINE FOR THE CRT SCREENS,           
000800*HERE IT IS THE RUN BANNER, THE ABEND PATH AND THE                
000900*ROUND-HALF-UP HELPER EVERY MONEY CALCULATION NEEDS.              
001000*                                                                 
001100*CHANGE LOG                                                       
001200*2006-05-03 JOR  ORIGINAL.                                        JOR01
001300*2014-03-27 MDS  ROUND-AMOUNT-HALF-UP ADDED FOR THE               MDS01
001400*                AGGREGATION REPORT'S AVERAGE-AMOUNT LINE.        
001500*========================================================         
001600
001700 DISPLAY-RUN-BANNER.                                              
001800*    EVERY PROGRAM CALLS THIS FIRST; W-PROGRAM-TITLE AND          
001900*    GDTV-RUN-DATE-TIME MUST ALREADY BE SET BY THE CALLER.        
002000
002100     DISPLAY "SETTLEMENT BATCH - " W-PROGRAM-TITLE.               
002200     DISPLAY "RUN DATE......: " GDTV-RUN-DATE-CCYYMMDD.           
002300     DISPLAY "TARGET DATE...: " GDTV-TARGET-DATE.                 
002400
002500 DISPLAY-RUN-BANNER-EXIT.                                         
002600     EXIT.                                                        
002700
002800 ABEND-THIS-RUN.                                                  
002900*    UNRECOVERABLE CONDITION (BAD INPUT RECORD, FILE WON'T        
003000*    OPEN, CONTROL FILE MISSING).  DISPLAY THE REASON AND         
003100*    STOP WITH A NON-ZERO RETURN CODE FOR THE SCHEDULER.          
003200
003300     DISPLAY "*** " W-PROGRAM-TITLE " ABENDED ***".               
003400     DISPLAY "*** " W-ABEND-REASON.                               
003500     MOVE 16 TO RETURN-CODE.                                      
003600     STOP RUN.                                                    
003700
003800 ROUND-AMOUNT-HALF-UP.                                            
003900*    W-ROUND-DIVIDEND / W-ROUND-DIVISOR -> W-ROUND-RESULT,        
004000*    2 DECIMAL PLACES, ROUNDED HALF-UP.  ZERO DIVISOR GIVES       
004100*    A ZERO RESULT (AN EMPTY AGGREGATION HAS NO AVERAGE).         
004200
004300     IF W-ROUND-DIVISOR EQUAL ZERO                                
004400        MOVE ZERO TO W-ROUND-RESULT                               
004500        GO TO ROUND-AMOUNT-HALF-UP-EXIT.                          
004600
004700     COMPUTE W-ROUND-RESULT ROUNDED =                             
004800             W-ROUND-DIVIDEND / W-ROUND-DIVISOR.                  
004900
005000 ROUND-AMOUNT-HALF-UP-EXIT.                                       
005100     EXIT.                                                        

