000100*========================================================         
000200*PL-LOOK-FOR-COUPON.CBL                                           
000300*                                                                 
000400*SHARED PARAGRAPHS TO LOAD COUPON-TABLE FROM COUPON-FILE          
000500*AND TO FIND A CODE IN IT.  COUPONS.CBL IS SEQUENTIAL AND         
000600*THE FILE DOES NOT ARRIVE IN ANY GUARANTEED CODE ORDER, SO        
000700*THIS USES A PLAIN LINEAR SEARCH, NOT SEARCH ALL.  COPY           
000800*"FDCOUPON.CBL" MUST ALSO BE PRESENT.                             
000900*                                                                 
001000*CHANGE LOG                                                       
001100*2022-02-11 KLN  ORIGINAL, FOR COUPON-ENGINE.CBL.                 KLN01
001200*========================================================         
001300
001400 LOAD-COUPON-TABLE.                                               
001500*    COUPON-FILE MUST ALREADY BE OPEN INPUT OR I-O.               
001600
001700     MOVE ZERO TO COUPON-TABLE-COUNT.                             
001800     MOVE "N" TO W-COUPON-EOF-SWITCH.                             
001900
002000     PERFORM LOAD-ONE-COUPON-TABLE-ROW                            
002100                  UNTIL COUPON-EOF.                               
002200
002300 LOAD-COUPON-TABLE-EXIT.                                          
002400     EXIT.                                                        
002500
002600 LOAD-ONE-COUPON-TABLE-ROW.                                       
002700     READ COUPON-FILE                                             
002800         AT END                                                   
002900            MOVE "Y" TO W-COUPON-EOF-SWITCH                       
003000            GO TO LOAD-ONE-COUPON-TABLE-ROW-EXIT.                 
003100
003200     ADD 1 TO COUPON-TABLE-COUNT.                                 
003300     MOVE COUPON-NUMBER                                           
003400             TO CT-COUPON-NUMBER (COUPON-TABLE-COUNT).            
003500     MOVE COUPON-CODE                                             
003600             TO CT-COUPON-CODE (COUPON-TABLE-COUNT).              
003700     MOVE COUPON-TYPE                                             
003800             TO CT-COUPON-TYPE (COUPON-TABLE-COUNT).              
003900     MOVE COUPON-DISCOUNT-VALUE                                   
004000             TO CT-COUPON-DISCOUNT-VALUE (COUPON-TABLE-COUNT).    
004100     MOVE COUPON-MINIMUM-ORDER-AMOUNT                             
004200             TO CT-COUPON-MINIMUM-ORDER-AMOUNT                    
004300                                          (COUPON-TABLE-COUNT).   
004400     MOVE COUPON-MAXIMUM-DISCOUNT-AMOUNT                          
004500             TO CT-COUPON-MAXIMUM-DISCOUNT-AMOUNT                 
004600                                          (COUPON-TABLE-COUNT).   
004700     MOVE COUPON-MAXIMUM-USES                                     
004800             TO CT-COUPON-MAXIMUM-USES (COUPON-TABLE-COUNT).      
004900     MOVE COUPON-USED-COUNT                                       
005000             TO CT-COUPON-USED-COUNT (COUPON-TABLE-COUNT).        
005100     MOVE COUPON-EXPIRATION-DATE-TIME                             
005200             TO CT-COUPON-EXPIRATION-DATE-TIME                    
005300                                          (COUPON-TABLE-COUNT).   
005400     MOVE COUPON-ACTIVE-FLAG                                      
005500             TO CT-COUPON-ACTIVE-FLAG (COUPON-TABLE-COUNT).       
005600
005700 LOAD-ONE-COUPON-TABLE-ROW-EXIT.                                  
005800     EXIT.                                                        
005900
006000 LOOK-FOR-COUPON-RECORD.                                          
006100*    ON ENTRY, W-SOUGHT-COUPON-CODE HOLDS THE CODE TO FIND.       
006200*    ON EXIT, W-FOUND-COUPON-RECORD IS "Y" AND COUPON-            
006300*    TABLE-INDEX POINTS AT THE MATCHING ROW, OR W-FOUND-          
006400*    COUPON-RECORD IS "N".                                        
006500
006600     MOVE "N" TO W-FOUND-COUPON-RECORD.                           
006700     SET COUPON-TABLE-INDEX TO 1.                                 
006800
006900     SEARCH COUPON-TABLE                                          
007000         AT END                                                   
007100             GO TO LOOK-FOR-COUPON-RECORD-EXIT                    
007200         WHEN CT-COUPON-CODE (COUPON-TABLE-INDEX)                 
007300                 EQUAL W-SOUGHT-COUPON-CODE                       
007400             MOVE "Y" TO W-FOUND-COUPON-RECORD.                   
007500
007600 LOOK-FOR-COUPON-RECORD-EXIT.                                     
007700     EXIT.                                                        

