000100*========================================================         
000200*PLSORT.CBL                                                       
000300*                                                                 
000400*SHARED REPORT PARAGRAPHS - PAGE HEADINGS AND PAGE-FULL
000500*HANDLING FOR PROGRAMS THAT SORT A WORK FILE AND PRINT A
000600*CONTROL-BROKEN REPORT FROM IT.  DEDUCTIBLES-REPORT USED
000700*TO COPY THIS SAME FRAGMENT; THIS VERSION CARRIES THE
000800*SETTLEMENT-AGGREGATION-REPORT'S HEADINGS INSTEAD.
000900*CALLING PROGRAM MUST DEFINE TITLE, HEADING-DATES, HEADING-1,
000950*HEADING-2, PAGE-NUMBER, W-PRINTED-LINES/88 PAGE-FULL AND
000960*PRINTER-FILE, AND MUST MOVE THE RUN DATE AND TARGET
000970*SETTLEMENT DATE INTO HEADING-DATES BEFORE THE FIRST CALL.
001100*
001200*CHANGE LOG
001300*2009-11-09 JOR  ORIGINAL, FOR SETTLEMENT-AGGREGATION-            JOR01
001400*                REPORT.CBL.
001450*2024-08-19 PXA  HEADING-DATES LINE ADDED AND WRITTEN AFTER       PXA01
001460*                TITLE - THE REPORT NEVER CARRIED THE RUN
001470*                DATE OR TARGET SETTLEMENT DATE ON THE PRINTED
001480*                PAGE, ONLY ON THE CONSOLE RUN BANNER.
001500*========================================================
001600
001700 PRINT-HEADINGS.
001800     ADD 1 TO PAGE-NUMBER.
001900     MOVE ZERO TO W-PRINTED-LINES.
002000
002100     MOVE SPACES           TO PRINTER-RECORD.
002200     WRITE PRINTER-RECORD AFTER ADVANCING C01.
002300
002400     MOVE TITLE             TO PRINTER-RECORD.
002500     WRITE PRINTER-RECORD BEFORE ADVANCING 2.
002550
002560     MOVE HEADING-DATES     TO PRINTER-RECORD.
002570     WRITE PRINTER-RECORD BEFORE ADVANCING 2.
002600
002700     MOVE HEADING-1          TO PRINTER-RECORD.
002800     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
002900
003000     MOVE HEADING-2          TO PRINTER-RECORD.
003100     WRITE PRINTER-RECORD BEFORE ADVANCING 2.
003200
003300     ADD 7 TO W-PRINTED-LINES.
003400
003500 PRINT-HEADINGS-EXIT.
003600     EXIT.
003700
003800 FINALIZE-PAGE.                                                   
003900     MOVE SPACES            TO PRINTER-RECORD.                    
004000     WRITE PRINTER-RECORD BEFORE ADVANCING 1.                     
004100
004200 FINALIZE-PAGE-EXIT.                                              
004300     EXIT.                                                        

